000100*----------------------------------------------------------------*
000200* OMJSLAW.cpy                                                    *
000300* OMJSLA LINKAGE - ONE TIME_SINCE_SUCCESS POLICY REQUEST (ROW'S  *
000400* FIRST-EXEC-TS/LAST-SUCCESS-TS, THE CALLER'S CURRENT EVALUATION *
000500* MINUTE, AND THE ROW'S EFFECTIVE SLA-MINUTES THRESHOLD) AND THE *
000600* POLICY RESULT (STATUS, BASE TIMESTAMP USED, BUILT MESSAGE).    *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                      *
000900*----------------------------------------------------------------*
001000* MOD.#   INIT   DATE        DESCRIPTION                        *
001100* ------  ------ ----------  --------------------------------- *
001200* OMJ013  BDX    11/02/1989  INITIAL VERSION                    *
001300* OMJ067  MKN    30/11/1999  Y2K REVIEW - TIMESTAMPS ALREADY     *
001400*                            CENTURY-WIDE, NO CHANGE REQUIRED    *
001500* OMJ079  PVS    18/05/2004  ADD SLAR-SLA-MINUTES SO CALLER CAN  *
001600*                            PASS THE ROW'S OVERRIDE (OMJSKDT    *
001700*                            OMJ094) INSTEAD OF THE GLOBAL       *
001800*                            DEFAULT                             *
001900*----------------------------------------------------------------*
002000 01  OMJ-SLA-REQUEST.
002100     05  SLAR-FIRST-EXEC-TS           PIC 9(14).
002200     05  SLAR-LAST-SUCCESS-TS         PIC 9(14).
002300     05  SLAR-NOW-TS                  PIC 9(14).
002400     05  SLAR-SLA-MINUTES             PIC 9(05).
002500     05  FILLER                       PIC X(04) VALUE SPACES.
002600 01  OMJ-SLA-RESULT.
002700     05  SLAR-POLICY-STATUS           PIC X(08).
002800         88  SLAR-NO-RESULT               VALUE "NORESULT".
002900         88  SLAR-IS-FAILED               VALUE "FAILED  ".
003000         88  SLAR-IS-OK                   VALUE "OK      ".
003100     05  SLAR-BASE-TS                 PIC 9(14).
003200     05  SLAR-ELAPSED-MINUTES         PIC S9(09) COMP.
003300     05  SLAR-MESSAGE-TEXT            PIC X(60).
003400     05  FILLER                       PIC X(08) VALUE SPACES.
