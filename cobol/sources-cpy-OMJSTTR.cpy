000100*----------------------------------------------------------------*
000200* OMJSTTR.cpy                                                   *
000300* PER-ROW STATISTICS RECORD - ONE PER SCHEDULE LINE, MAINTAINED *
000400* BY OMJMAIN'S STATISTICS TABLE AND UPDATED BY OMJSTAT;         *
000500* ALSO THE LAYOUT OF THE STATISTICS REPORT DETAIL LINE.         *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* MOD.#   INIT   DATE        DESCRIPTION                        *
001000* ------  ------ ----------  --------------------------------- *
001100* OMJ006  BDX    11/02/1989  INITIAL VERSION                    *
001200* OMJ029  RFT    11/07/1994  ADD CRIT/EXP-SINCE-SUCCESS         *
001300* OMJ062  MKN    30/11/1999  Y2K - WIDEN ALL TIMESTAMPS TO      *
001400*                            CCYYMMDDHHMMSS                     *
001500* OMJ077  RFT    14/03/2001  ADD ROLLING-AVERAGE FIELDS         *
001600*----------------------------------------------------------------*
001700 01  OMJ-STAT-RECORD.
001800     05  STAT-LINE-NUMBER          PIC 9(05).
001900     05  STAT-EXECUTION-COUNT      PIC 9(07).
002000     05  STAT-SKIPPED-COUNT        PIC 9(07).
002100     05  STAT-SUCCESS-COUNT        PIC 9(07).
002200     05  STAT-EXPECTED-FAIL-COUNT  PIC 9(07).
002300     05  STAT-CRITICAL-FAIL-COUNT  PIC 9(07).
002400     05  STAT-CRIT-SINCE-SUCCESS   PIC 9(05).
002500     05  STAT-EXP-SINCE-SUCCESS    PIC 9(05).
002600     05  STAT-LAST-SUCCESS-TS      PIC 9(14).
002700     05  STAT-LAST-EXEC-TS         PIC 9(14).
002800     05  STAT-FIRST-EXEC-TS        PIC 9(14).
002900     05  STAT-AVG-SUCCESS-MS       PIC S9(09).
003000     05  STAT-AVG-EXP-FAIL-MS      PIC S9(09).
003100     05  STAT-AVG-CRIT-FAIL-MS     PIC S9(09).
003200     05  FILLER                    PIC X(12) VALUE SPACES.
003300
003400*----------------------------------------------------------------*
003500* ALTERNATE VIEW - THE THREE ROLLING-AVERAGE BUCKETS AS A TABLE, *
003600* SO OMJSTAT'S ROLL-AVERAGE PARAGRAPH CAN ADDRESS THEM BY THE    *
003700* SAME CLASSIFICATION SUBSCRIPT IT USES FOR THE COUNTS BELOW.    *
003800*----------------------------------------------------------------*
003900 01  OMJ-STAT-AVG-R REDEFINES OMJ-STAT-RECORD.
004000     05  FILLER                    PIC X(92).
004100     05  STAT-AVG-TBL OCCURS 3 TIMES PIC S9(09).
004200     05  FILLER                    PIC X(12).
004300
004400 01  OMJ-STAT-COUNT-R REDEFINES OMJ-STAT-RECORD.
004500     05  FILLER                    PIC X(19).
004600     05  STAT-COUNT-TBL OCCURS 3 TIMES PIC 9(07).
004700     05  FILLER                    PIC X(91).
