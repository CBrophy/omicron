000100 IDENTIFICATION DIVISION.
000200******************************
000300 PROGRAM-ID.     OMJPARM.
000400 AUTHOR.         B. DE XAVIER.
000500 INSTALLATION.   OMICRON JOB CONTROL - BATCH SCHEDULING DEPT.
000600 DATE-WRITTEN.   11 FEB 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*DESCRIPTION : THIS PROGRAM LOADS THE OMICRON JOB-SCHEDULER      *
001100*              PARAMETER FILE, APPLIES THE RECOGNIZED-KEY        *
001200*              DEFAULTS, AND RETURNS THE EFFECTIVE PARAMETER     *
001300*              BLOCK TO THE CALLING PROGRAM (OMJMAIN).           *
001400*              THIS ROUTINE IS CALLED ONCE, AT THE START OF      *
001500*              EVERY SCHEDULER RUN.                              *
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:                                       *
001800*----------------------------------------------------------------*
001900* MOD.#  INIT   DATE        DESCRIPTION                          *
002000* ------ ------ ----------  --------------------------------     *
002100* OMJ001 BDX    11/02/1989  INITIAL VERSION                      *
002200* OMJ012 RFT    04/06/1993  ADD ALERT.EMAIL.SMTP.PORT KEY        *
002300* OMJ033 RFT    14/08/1994  ADD SLA.MINUTES.SINCE.SUCCESS KEY    *
002400* OMJ058 MKN    30/11/1999  Y2K REVIEW - PARAMETER FILE CARRIES  *
002500*                           NO DATE VALUES, NO CHANGE REQUIRED   *
002600* OMJ090 PVS    18/05/2004  ADD TASK.CRITICAL.RETURN.CODE KEY,   *
002700*                           REWRITE KEY MATCH AS TABLE SEARCH    *
002800* OMJ104 PVS    02/09/2009  CR#4471 - SKIP BLANK LINES BEFORE    *
002900*                           THE COMMENT TEST, OPERATIONS WAS     *
003000*                           SEEING SPURIOUS "BAD LINE" WARNINGS  *
003100* OMJ105 DRK    14/03/2011  CR#5208 - STRIP A TRAILING "#"       *
003200*                           REMARK FROM THE VALUE SIDE OF A      *
003300*                           PARAMETER LINE (C255, NEW)           *
003400* OMJ106 DRK    14/03/2011  CR#5208 - WIRE UP THE DORMANT UPSI-0 *
003500*                           SWITCH WITH A PER-LINE TRACE DISPLAY *
003600*----------------------------------------------------------------*
003700         EJECT
003800************************
003900 ENVIRONMENT DIVISION.
004000************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT OMJ-PARAMETER-FILE ASSIGN TO OMJPARMF
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WK-C-FILE-STATUS.
005300         EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800***************
005900 FD  OMJ-PARAMETER-FILE
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS OMJ-PARAMETER-LINE.
006200 01  OMJ-PARAMETER-LINE              PIC X(132).
006300
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                   PIC X(24) VALUE
006800     "** PROGRAM OMJPARM   **".
006900
007000*---------------- PROGRAM WORKING STORAGE -------------------*
007100     COPY OMJCOMW.
007200
007300 01  WK-C-WORK-AREA.
007400     05  WK-EOF-SWITCH         PIC X(01) VALUE "N".
007500         88  WK-EOF-REACHED          VALUE "Y".
007600     05  WK-LINE-NUMBER        PIC S9(07) COMP.
007700     05  WK-KEY-FOUND-SWITCH   PIC X(01) VALUE "N".
007800         88  WK-KEY-WAS-FOUND        VALUE "Y".
007900     05  WK-EQUALS-POS         PIC S9(04) COMP.
008000     05  WK-FIRST-POS          PIC S9(04) COMP.
008100     05  WK-LAST-POS           PIC S9(04) COMP.
008200     05  WK-HASH-POS           PIC S9(04) COMP.
008300     05  WK-TRIMMED-LINE       PIC X(132).
008400     05  WK-KEY-RAW            PIC X(40).
008500     05  WK-KEY-UPPER          PIC X(30).
008600     05  WK-VALUE-RAW          PIC X(92).
008700     05  WK-VALUE-TRIMMED      PIC X(60).
008800
008900 77  WK-SCAN-IX                PIC S9(04) COMP.
009000
009100*-------------- CHARACTER-BY-CHARACTER VIEW OF THE LINE ------*
009200 01  WK-LINE-CHARS REDEFINES WK-TRIMMED-LINE.
009300     05  WK-LINE-CHAR OCCURS 132 TIMES PIC X(01).
009400
009500*---------- CHARACTER-BY-CHARACTER VIEW OF THE VALUE ---------*
009600*---------- USED BY C255 TO DROP A TRAILING "#" COMMENT ------*
009700 01  WK-VALUE-CHARS REDEFINES WK-VALUE-TRIMMED.
009800     05  WK-VALUE-CHAR OCCURS 60 TIMES PIC X(01).
009900
010000*-------- SCRATCH COPY OF THE CURRENT LINE NUMBER, BROKEN -----*
010100*-------- OUT FOR THE UPSI-0 TRACE LINE IN C200 - SAME         *
010200*-------- REDEFINES-FOR-DISPLAY TRICK AS THE TIMESTAMP WORK    *
010300*-------- AREAS IN OMJSLA/OMJALRT/OMJSTAT.                     *
010400 01  WK-TRACE-WORK.
010500     05  WK-TRACE-LINE-NO          PIC 9(07).
010600 01  WK-TRACE-CHARS REDEFINES WK-TRACE-WORK.
010700     05  WK-TRACE-DIGIT OCCURS 7 TIMES PIC X(01).
010800
010900*--------------------- PARAMETER DEFAULT/TABLE AREA ----------*
011000     COPY OMJPREC.
011100
011200 LINKAGE SECTION.
011300********************
011400     COPY OMJEFPB.
011500
011600****************************************
011700 PROCEDURE DIVISION USING OMJ-EFFECTIVE-PARMS.
011800****************************************
011900 MAIN-MODULE.
012000     PERFORM A000-START-PROGRAM-ROUTINE
012100        THRU A099-START-PROGRAM-ROUTINE-EX.
012200     PERFORM B000-MAIN-PROCESSING
012300        THRU B099-MAIN-PROCESSING-EX.
012400     PERFORM Z000-END-PROGRAM-ROUTINE
012500        THRU Z099-END-PROGRAM-ROUTINE-EX.
012600 GOBACK.
012700
012800*----------------------------------------------------------------*
012900 A000-START-PROGRAM-ROUTINE.
013000*----------------------------------------------------------------*
013100     INITIALIZE OMJ-EFFECTIVE-PARMS.
013200     MOVE ZERO TO EFP-BAD-LINE-COUNT.
013300     MOVE ZERO TO WK-LINE-NUMBER.
013400     PERFORM C700-APPLY-ALL-DEFAULTS
013500        THRU C799-APPLY-ALL-DEFAULTS-EX
013600        VARYING OMJ-KEY-IX FROM 1 BY 1
013700        UNTIL OMJ-KEY-IX > 11.
013800     OPEN INPUT OMJ-PARAMETER-FILE.
013900     IF NOT WK-C-SUCCESSFUL
014000        DISPLAY "OMJPARM - OPEN FILE ERROR - OMJPARMF"
014100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200        PERFORM Y900-ABNORMAL-TERMINATION
014300     END-IF.
014400*----------------------------------------------------------------*
014500 A099-START-PROGRAM-ROUTINE-EX.
014600*----------------------------------------------------------------*
014700     EXIT.
014800
014900*----------------------------------------------------------------*
015000 B000-MAIN-PROCESSING.
015100*----------------------------------------------------------------*
015200     PERFORM C100-READ-PARAMETER-LINE
015300        THRU C199-READ-PARAMETER-LINE-EX.
015400     PERFORM C200-EDIT-ONE-LINE
015500        THRU C299-EDIT-ONE-LINE-EX
015600        UNTIL WK-EOF-REACHED.
015700     PERFORM C900-LIST-EFFECTIVE-VALUES
015800        THRU C999-LIST-EFFECTIVE-VALUES-EX.
015900*----------------------------------------------------------------*
016000 B099-MAIN-PROCESSING-EX.
016100*----------------------------------------------------------------*
016200     EXIT.
016300
016400*----------------------------------------------------------------*
016500 C100-READ-PARAMETER-LINE.
016600*----------------------------------------------------------------*
016700     READ OMJ-PARAMETER-FILE
016800         AT END
016900            MOVE "Y" TO WK-EOF-SWITCH
017000         NOT AT END
017100            ADD 1 TO WK-LINE-NUMBER
017200     END-READ.
017300*----------------------------------------------------------------*
017400 C199-READ-PARAMETER-LINE-EX.
017500*----------------------------------------------------------------*
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900 C200-EDIT-ONE-LINE.
018000*----------------------------------------------------------------*
018100     IF U0-ON
018200        MOVE WK-LINE-NUMBER TO WK-TRACE-LINE-NO
018300        DISPLAY "OMJPARM - TRACE LINE " WK-TRACE-CHARS
018400     END-IF.
018500     MOVE OMJ-PARAMETER-LINE TO WK-TRIMMED-LINE.
018600     PERFORM C210-FIND-FIRST-NON-BLANK
018700        THRU C219-FIND-FIRST-NON-BLANK-EX.
018800     IF WK-FIRST-POS = 0
018900        GO TO C280-READ-NEXT-LINE
019000     END-IF.
019100     IF WK-LINE-CHAR (WK-FIRST-POS) = "#"
019200        GO TO C280-READ-NEXT-LINE
019300     END-IF.
019400     PERFORM C220-FIND-LAST-NON-BLANK
019500        THRU C229-FIND-LAST-NON-BLANK-EX.
019600     MOVE WK-TRIMMED-LINE (WK-FIRST-POS : )
019700                           TO WK-TRIMMED-LINE.
019800     PERFORM C230-FIND-EQUALS-SIGN
019900        THRU C239-FIND-EQUALS-SIGN-EX.
020000     IF WK-EQUALS-POS = 0
020100        DISPLAY "OMJPARM - BAD PARAMETER LINE " WK-LINE-NUMBER
020200        ADD 1 TO EFP-BAD-LINE-COUNT
020300        GO TO C280-READ-NEXT-LINE
020400     END-IF.
020500     MOVE SPACES           TO WK-KEY-RAW WK-VALUE-RAW
020600     MOVE WK-TRIMMED-LINE (1 : WK-EQUALS-POS - 1)
020700                           TO WK-KEY-RAW.
020800     MOVE WK-TRIMMED-LINE (WK-EQUALS-POS + 1 : )
020900                           TO WK-VALUE-RAW.
021000     PERFORM C250-TRIM-KEY-AND-VALUE
021100        THRU C259-TRIM-KEY-AND-VALUE-EX.
021200     MOVE SPACES TO WK-KEY-UPPER.
021300     MOVE WK-KEY-RAW TO WK-KEY-UPPER.
021400     INSPECT WK-KEY-UPPER CONVERTING
021500        "abcdefghijklmnopqrstuvwxyz"
021600        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021700     MOVE "N" TO WK-KEY-FOUND-SWITCH.
021800     PERFORM C260-TEST-ONE-KEY
021900        THRU C269-TEST-ONE-KEY-EX
022000        VARYING OMJ-KEY-IX FROM 1 BY 1
022100        UNTIL OMJ-KEY-IX > 11.
022200     IF NOT WK-KEY-WAS-FOUND
022300        DISPLAY "OMJPARM - UNKNOWN PARAMETER KEY " WK-KEY-UPPER
022400     END-IF.
022500 C280-READ-NEXT-LINE.
022600     PERFORM C100-READ-PARAMETER-LINE
022700        THRU C199-READ-PARAMETER-LINE-EX.
022800*----------------------------------------------------------------*
022900 C299-EDIT-ONE-LINE-EX.
023000*----------------------------------------------------------------*
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400 C210-FIND-FIRST-NON-BLANK.
023500*----------------------------------------------------------------*
023600     MOVE ZERO TO WK-FIRST-POS.
023700     PERFORM C211-TEST-ONE-CHAR
023800        THRU C219-FIND-FIRST-NON-BLANK-EX
023900        VARYING WK-SCAN-IX FROM 1 BY 1
024000        UNTIL WK-SCAN-IX > 132
024100           OR WK-FIRST-POS NOT = ZERO.
024200     GO TO C219-FIND-FIRST-NON-BLANK-EX.
024300 C211-TEST-ONE-CHAR.
024400     IF WK-LINE-CHAR (WK-SCAN-IX) NOT = SPACE
024500        MOVE WK-SCAN-IX TO WK-FIRST-POS
024600     END-IF.
024700*----------------------------------------------------------------*
024800 C219-FIND-FIRST-NON-BLANK-EX.
024900*----------------------------------------------------------------*
025000     EXIT.
025100
025200*----------------------------------------------------------------*
025300 C220-FIND-LAST-NON-BLANK.
025400*----------------------------------------------------------------*
025500     MOVE ZERO TO WK-LAST-POS.
025600     PERFORM C221-TEST-ONE-CHAR
025700        THRU C229-FIND-LAST-NON-BLANK-EX
025800        VARYING WK-SCAN-IX FROM 132 BY -1
025900        UNTIL WK-SCAN-IX < 1
026000           OR WK-LAST-POS NOT = ZERO.
026100     GO TO C229-FIND-LAST-NON-BLANK-EX.
026200 C221-TEST-ONE-CHAR.
026300     IF WK-LINE-CHAR (WK-SCAN-IX) NOT = SPACE
026400        MOVE WK-SCAN-IX TO WK-LAST-POS
026500     END-IF.
026600*----------------------------------------------------------------*
026700 C229-FIND-LAST-NON-BLANK-EX.
026800*----------------------------------------------------------------*
026900     EXIT.
027000
027100*----------------------------------------------------------------*
027200 C230-FIND-EQUALS-SIGN.
027300*----------------------------------------------------------------*
027400     MOVE ZERO TO WK-EQUALS-POS.
027500     PERFORM C231-TEST-ONE-CHAR
027600        THRU C239-FIND-EQUALS-SIGN-EX
027700        VARYING WK-SCAN-IX FROM 1 BY 1
027800        UNTIL WK-SCAN-IX > 132
027900           OR WK-EQUALS-POS NOT = ZERO.
028000     GO TO C239-FIND-EQUALS-SIGN-EX.
028100 C231-TEST-ONE-CHAR.
028200     IF WK-LINE-CHAR (WK-SCAN-IX) = "="
028300        MOVE WK-SCAN-IX TO WK-EQUALS-POS
028400     END-IF.
028500*----------------------------------------------------------------*
028600 C239-FIND-EQUALS-SIGN-EX.
028700*----------------------------------------------------------------*
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100 C250-TRIM-KEY-AND-VALUE.
029200*----------------------------------------------------------------*
029300     MOVE WK-KEY-RAW TO WK-TRIMMED-LINE (1 : 40).
029400     PERFORM C210-FIND-FIRST-NON-BLANK
029500        THRU C219-FIND-FIRST-NON-BLANK-EX.
029600     IF WK-FIRST-POS NOT = ZERO
029700        MOVE WK-KEY-RAW (WK-FIRST-POS : ) TO WK-KEY-RAW
029800     END-IF.
029900     MOVE WK-VALUE-RAW TO WK-TRIMMED-LINE.
030000     PERFORM C210-FIND-FIRST-NON-BLANK
030100        THRU C219-FIND-FIRST-NON-BLANK-EX.
030200     MOVE SPACES TO WK-VALUE-TRIMMED.
030300     IF WK-FIRST-POS NOT = ZERO
030400        MOVE WK-VALUE-RAW (WK-FIRST-POS : ) TO WK-VALUE-TRIMMED
030500     END-IF.
030600     PERFORM C255-STRIP-VALUE-COMMENT
030700        THRU C258-STRIP-VALUE-COMMENT-EX.
030800*----------------------------------------------------------------*
030900 C259-TRIM-KEY-AND-VALUE-EX.
031000*----------------------------------------------------------------*
031100     EXIT.
031200
031300*----------------------------------------------------------------*
031400* C255 - OMJ105 - A VALUE MAY CARRY A TRAILING "#" REMARK, E.G.  *
031500* "SMTP.HOST = mailhost.omicron.com   # OPS TICKET 4471".  THE   *
031600* REMARK IS NOT PART OF THE VALUE - BLANK IT AND EVERYTHING      *
031700* AFTER IT, THEN RE-TRIM ANY BLANKS THE REMARK LEFT BEHIND.      *
031800*----------------------------------------------------------------*
031900 C255-STRIP-VALUE-COMMENT.
032000     MOVE ZERO TO WK-HASH-POS.
032100     PERFORM C256-TEST-ONE-CHAR
032200        THRU C257-FIND-HASH-EX
032300        VARYING WK-SCAN-IX FROM 1 BY 1
032400        UNTIL WK-SCAN-IX > 60
032500           OR WK-HASH-POS NOT = ZERO.
032600     GO TO C257-FIND-HASH-EX.
032700 C256-TEST-ONE-CHAR.
032800     IF WK-VALUE-CHAR (WK-SCAN-IX) = "#"
032900        MOVE WK-SCAN-IX TO WK-HASH-POS
033000     END-IF.
033100 C257-FIND-HASH-EX.
033200     IF WK-HASH-POS NOT = ZERO
033300        MOVE SPACES TO WK-VALUE-CHAR (WK-HASH-POS : )
033400     END-IF.
033500*----------------------------------------------------------------*
033600 C258-STRIP-VALUE-COMMENT-EX.
033700*----------------------------------------------------------------*
033800     EXIT.
033900
034000*----------------------------------------------------------------*
034100 C260-TEST-ONE-KEY.
034200*----------------------------------------------------------------*
034300     IF KDEF-KEY-NAME (OMJ-KEY-IX) = WK-KEY-UPPER
034400        MOVE "Y" TO WK-KEY-FOUND-SWITCH
034500        PERFORM C300-STORE-ONE-VALUE
034600           THRU C399-STORE-ONE-VALUE-EX
034700     END-IF.
034800*----------------------------------------------------------------*
034900 C269-TEST-ONE-KEY-EX.
035000*----------------------------------------------------------------*
035100     EXIT.
035200
035300*----------------------------------------------------------------*
035400* C300-STORE-ONE-VALUE MOVES WK-VALUE-TRIMMED INTO THE EFFECTIVE *
035500* PARAMETER FIELD NAMED BY WK-KEY-UPPER.  SHARED BY DEFAULT LOAD *
035600* (C700) AND BY OVERRIDE PROCESSING (C260) ABOVE.                *
035700*----------------------------------------------------------------*
035800 C300-STORE-ONE-VALUE.
035900*----------------------------------------------------------------*
036000     EVALUATE WK-KEY-UPPER
036100        WHEN "CRONTAB.PATH"
036200           MOVE WK-VALUE-TRIMMED TO EFP-CRONTAB-PATH
036300        WHEN "TIMEZONE"
036400           MOVE WK-VALUE-TRIMMED TO EFP-TIMEZONE
036500        WHEN "ALERT.EMAIL.ENABLED"
036600           MOVE WK-VALUE-TRIMMED TO EFP-ALERT-EMAIL-ENABLED
036700           INSPECT EFP-ALERT-EMAIL-ENABLED CONVERTING
036800              "abcdefghijklmnopqrstuvwxyz"
036900              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037000        WHEN "ALERT.EMAIL.ADDRESS.TO"
037100           MOVE WK-VALUE-TRIMMED TO EFP-ALERT-TO
037200        WHEN "ALERT.EMAIL.ADDRESS.FROM"
037300           MOVE WK-VALUE-TRIMMED TO EFP-ALERT-FROM
037400        WHEN "ALERT.EMAIL.SMTP.HOST"
037500           MOVE WK-VALUE-TRIMMED TO EFP-SMTP-HOST
037600        WHEN "ALERT.EMAIL.SMTP.PORT"
037700           MOVE WK-VALUE-TRIMMED TO EFP-SMTP-PORT
037800        WHEN "ALERT.MINUTES.DELAY.REPEAT"
037900           MOVE WK-VALUE-TRIMMED TO EFP-REPEAT-DELAY-MIN
038000        WHEN "TASK.DUPLICATE.ALLOWED.COUNT"
038100           MOVE WK-VALUE-TRIMMED TO EFP-DUP-ALLOWED-COUNT
038200        WHEN "TASK.CRITICAL.RETURN.CODE"
038300           MOVE WK-VALUE-TRIMMED TO EFP-CRITICAL-RC
038400        WHEN "SLA.MINUTES.SINCE.SUCCESS"
038500           MOVE WK-VALUE-TRIMMED TO EFP-SLA-MINUTES
038600        WHEN OTHER
038700           CONTINUE
038800     END-EVALUATE.
038900*----------------------------------------------------------------*
039000 C399-STORE-ONE-VALUE-EX.
039100*----------------------------------------------------------------*
039200     EXIT.
039300
039400*----------------------------------------------------------------*
039500 C700-APPLY-ALL-DEFAULTS.
039600*----------------------------------------------------------------*
039700     MOVE SPACES TO WK-KEY-UPPER.
039800     MOVE KDEF-KEY-NAME (OMJ-KEY-IX) TO WK-KEY-UPPER.
039900     MOVE SPACES TO WK-VALUE-TRIMMED.
040000     MOVE KDEF-DEFAULT-TEXT (OMJ-KEY-IX) TO WK-VALUE-TRIMMED.
040100     PERFORM C300-STORE-ONE-VALUE
040200        THRU C399-STORE-ONE-VALUE-EX.
040300*----------------------------------------------------------------*
040400 C799-APPLY-ALL-DEFAULTS-EX.
040500*----------------------------------------------------------------*
040600     EXIT.
040700
040800*----------------------------------------------------------------*
040900* C900 PRINTS EACH RECOGNIZED KEY AND ITS EFFECTIVE VALUE, AS    *
041000* REQUIRED BY THE PARAMETER LOADER'S BATCH-FLOW CONTRACT.        *
041100*----------------------------------------------------------------*
041200 C900-LIST-EFFECTIVE-VALUES.
041300*----------------------------------------------------------------*
041400     DISPLAY "OMJPARM - EFFECTIVE PARAMETER VALUES FOLLOW".
041500     DISPLAY "CRONTAB.PATH                 = " EFP-CRONTAB-PATH.
041600     DISPLAY "TIMEZONE                     = " EFP-TIMEZONE.
041700     DISPLAY "ALERT.EMAIL.ENABLED          = "
041800        EFP-ALERT-EMAIL-ENABLED.
041900     DISPLAY "ALERT.EMAIL.ADDRESS.TO       = " EFP-ALERT-TO.
042000     DISPLAY "ALERT.EMAIL.ADDRESS.FROM     = " EFP-ALERT-FROM.
042100     DISPLAY "ALERT.EMAIL.SMTP.HOST        = " EFP-SMTP-HOST.
042200     DISPLAY "ALERT.EMAIL.SMTP.PORT        = " EFP-SMTP-PORT.
042300     DISPLAY "ALERT.MINUTES.DELAY.REPEAT   = "
042400        EFP-REPEAT-DELAY-MIN.
042500     DISPLAY "TASK.DUPLICATE.ALLOWED.COUNT = "
042600        EFP-DUP-ALLOWED-COUNT.
042700     DISPLAY "TASK.CRITICAL.RETURN.CODE    = " EFP-CRITICAL-RC.
042800     DISPLAY "SLA.MINUTES.SINCE.SUCCESS    = " EFP-SLA-MINUTES.
042900     IF EFP-BAD-LINE-COUNT > ZERO
043000        DISPLAY "OMJPARM - BAD PARAMETER LINES SKIPPED = "
043100           EFP-BAD-LINE-COUNT
043200     END-IF.
043300*----------------------------------------------------------------*
043400 C999-LIST-EFFECTIVE-VALUES-EX.
043500*----------------------------------------------------------------*
043600     EXIT.
043700
043800 Y900-ABNORMAL-TERMINATION.
043900     PERFORM Z000-END-PROGRAM-ROUTINE
044000        THRU Z099-END-PROGRAM-ROUTINE-EX.
044100     EXIT PROGRAM.
044200
044300*----------------------------------------------------------------*
044400 Z000-END-PROGRAM-ROUTINE.
044500*----------------------------------------------------------------*
044600     CLOSE OMJ-PARAMETER-FILE.
044700     IF NOT WK-C-SUCCESSFUL
044800        DISPLAY "OMJPARM - CLOSE FILE ERROR - OMJPARMF"
044900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045000     END-IF.
045100*----------------------------------------------------------------*
045200 Z099-END-PROGRAM-ROUTINE-EX.
045300*----------------------------------------------------------------*
045400     EXIT.
045500
045600******************************************************************
045700*************** END OF PROGRAM SOURCE - OMJPARM *****************
045800******************************************************************
