000100*----------------------------------------------------------------*
000200* OMJALRC.cpy                                                   *
000300* ALERT REPORT LINE AND ACTIVE-ALERT STATE TABLE ENTRY          *
000400* MAINTAINED BY OMJALRT, ONE ENTRY PER (SCHEDULE LINE, POLICY)  *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* MOD.#   INIT   DATE        DESCRIPTION                        *
000900* ------  ------ ----------  --------------------------------- *
001000* OMJ007  BDX    11/02/1989  INITIAL VERSION                    *
001100* OMJ041  RFT    30/11/1995  ADD LAST-NOTIFIED-TS FOR THE       *
001200*                            REPEAT-DELAY RULE                  *
001300* OMJ063  MKN    30/11/1999  Y2K - WIDEN ALL TIMESTAMPS TO      *
001400*                            CCYYMMDDHHMMSS                     *
001500* OMJ032  RFT    30/11/1995  ADD OMJ-ALERT-REQUEST SO OMJALRT   *
001600*                            CAN BE CALLED WITH ONE ROW'S       *
001700*                            POLICY RESULT PER CALL, SAME CALL  *
001800*                            SHAPE AS OMJLOGT'S APPEND REQUEST  *
001900*----------------------------------------------------------------*
002000 01  OMJ-ALERT-RECORD.
002100     05  ALRT-TS                   PIC 9(14).
002200     05  ALRT-POLICY-NAME          PIC X(20).
002300     05  ALRT-LINE-NUMBER          PIC 9(05).
002400     05  ALRT-STATUS               PIC X(09).
002500         88  ALRT-IS-FAILED             VALUE "FAILED   ".
002600         88  ALRT-IS-RECOVERED          VALUE "RECOVERED".
002700     05  ALRT-MESSAGE               PIC X(100).
002800     05  ALRT-RAW-EXPRESSION        PIC X(132).
002900     05  FILLER                     PIC X(08) VALUE SPACES.
003000
003100*----------------------------------------------------------------*
003200* ACTIVE-ALERT TABLE ENTRY - ONE PER (LINE, POLICY) WHOSE LAST   *
003300* EVALUATION WAS FAILED.  DROPPED WHEN THE ROW RECOVERS OR GOES  *
003400* INACTIVE.                                                      *
003500*----------------------------------------------------------------*
003600 01  OMJ-ACTIVE-ALERT.
003700     05  ACTV-LINE-NUMBER           PIC 9(05).
003800     05  ACTV-POLICY-NAME           PIC X(20).
003900     05  ACTV-IN-USE-FLAG           PIC X(01).
004000         88  ACTV-IS-IN-USE              VALUE "Y".
004100     05  ACTV-LAST-NOTIFIED-TS      PIC 9(14).
004200     05  FILLER                     PIC X(08) VALUE SPACES.
004300
004400*----------------------------------------------------------------*
004500* ONE CALL TO OMJALRT CARRIES ONE ROW'S POLICY RESULT IN; IT     *
004600* COMES BACK WITH ALRTW-NOTIFY-FLAG SET AND OMJ-ALERT-RECORD     *
004700* FILLED IN ONLY WHEN A NOTIFICATION (FAILED OR RECOVERED) IS TO *
004800* BE WRITTEN TO THE ALERT REPORT BY THE CALLER.                  *
004900*----------------------------------------------------------------*
005000 01  OMJ-ALERT-REQUEST.
005100     05  ALRTW-LINE-NUMBER          PIC 9(05).
005200     05  ALRTW-RAW-EXPRESSION       PIC X(132).
005300     05  ALRTW-ROW-ACTIVE-FLAG      PIC X(01).
005400         88  ALRTW-ROW-IS-ACTIVE        VALUE "Y".
005500     05  ALRTW-POLICY-NAME          PIC X(20).
005600     05  ALRTW-POLICY-STATUS        PIC X(08).
005700         88  ALRTW-POLICY-NO-RESULT     VALUE "NORESULT".
005800         88  ALRTW-POLICY-FAILED        VALUE "FAILED  ".
005900         88  ALRTW-POLICY-OK            VALUE "OK      ".
006000     05  ALRTW-POLICY-MESSAGE       PIC X(60).
006100     05  ALRTW-NOW-TS               PIC 9(14).
006200     05  ALRTW-REPEAT-DELAY-MIN     PIC 9(05).
006300     05  ALRTW-NOTIFY-FLAG          PIC X(01).
006400         88  ALRTW-NOTIFICATION-RAISED  VALUE "Y".
006500     05  FILLER                     PIC X(06) VALUE SPACES.
