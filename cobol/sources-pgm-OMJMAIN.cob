000100 IDENTIFICATION DIVISION.
000200******************************
000300 PROGRAM-ID.     OMJMAIN.
000400 AUTHOR.         B. DE XAVIER.
000500 INSTALLATION.   OMICRON JOB CONTROL - BATCH SCHEDULING DEPT.
000600 DATE-WRITTEN.   11 FEB 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*DESCRIPTION : THIS IS THE JOB-SCHEDULER MAIN DRIVER.  IT LOADS  *
001100*              THE EFFECTIVE PARAMETERS AND THE CRONTAB, THEN    *
001200*              WALKS THE EVALUATION-MINUTES FILE ONE MINUTE AT A *
001300*              TIME, DISPATCHING DUE ROWS, CLASSIFYING REPORTED  *
001400*              TASK-COMPLETION EVENTS AGAINST THE RUNNING TABLE, *
001500*              RECONCILING THE SCHEDULE ON A #RELOAD MARKER,     *
001600*              AND EVALUATING SLA/ALERT POLICY FOR EVERY ROW.    *
001700*              AT END OF RUN IT WRITES THE STATISTICS REPORT.    *
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                       *
002000*----------------------------------------------------------------*
002100* MOD.#  INIT   DATE        DESCRIPTION                          *
002200* ------ ------ ----------  --------------------------------     *
002300* OMJ026 BDX    11/02/1989  INITIAL VERSION                     *
002400* OMJ037 RFT    04/06/1993  ADD SCHEDULE-RELOAD RECONCILER      *
002500*                           CALL, TRIGGERED BY A #RELOAD MARKER *
002600*                           ON THE EVALUATION-MINUTE FILE       *
002700* OMJ050 MKN    30/11/1999  Y2K REVIEW - ALL TIMESTAMPS ARE     *
002800*                           ALREADY CENTURY-WIDE, NO CHANGE     *
002900* OMJ083 PVS    18/05/2004  WIRE TASK.CRITICAL.RETURN.CODE AND  *
003000*                           SLA.MINUTES.SINCE.SUCCESS ROW       *
003100*                           OVERRIDES THROUGH TO OMJSTAT/OMJSLA *
003200* OMJ099 PVS    02/09/2009  CR#4471 - SCHEDULE TABLE RAISED     *
003300*                           TO 300 ROWS, STATS AREA TO MATCH    *
003400*----------------------------------------------------------------*
003500         EJECT
003600************************
003700 ENVIRONMENT DIVISION.
003800************************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                    UPSI-0 IS UPSI-SWITCH-0
004400                        ON STATUS IS U0-ON
004500                        OFF STATUS IS U0-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT OMJ-EVENT-FILE
004900         ASSIGN TO OMJEVNTF
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WK-C-FILE-STATUS.
005200     SELECT OMJ-MINUTE-FILE
005300         ASSIGN TO OMJMINF
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WK-C-FILE-STATUS.
005600     SELECT OMJ-DISPATCH-RPT
005700         ASSIGN TO OMJDISPR
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WK-C-FILE-STATUS.
006000     SELECT OMJ-STATS-RPT
006100         ASSIGN TO OMJSTATR
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WK-C-FILE-STATUS.
006400     SELECT OMJ-ALERT-RPT
006500         ASSIGN TO OMJALRTR
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WK-C-FILE-STATUS.
006800         EJECT
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300***************
007400*------------------ TASK-COMPLETION EVENT CARD ------------------*
007500 FD  OMJ-EVENT-FILE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS OMJ-EVENT-LINE.
007800 01  OMJ-EVENT-LINE.
007900     05  EVTL-LINE-NUMBER         PIC 9(05).
008000     05  FILLER                   PIC X(01) VALUE SPACES.
008100     05  EVTL-START-TS            PIC 9(14).
008200     05  FILLER                   PIC X(01) VALUE SPACES.
008300     05  EVTL-END-TS              PIC 9(14).
008400     05  FILLER                   PIC X(01) VALUE SPACES.
008500     05  EVTL-RETURN-CODE         PIC 9(03).
008600     05  FILLER                   PIC X(93) VALUE SPACES.
008700
008800*-------------------- EVALUATION-MINUTE CARD --------------------*
008900 FD  OMJ-MINUTE-FILE
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS OMJ-MINUTE-LINE.
009200 01  OMJ-MINUTE-LINE.
009300     05  MINL-FUNCTION-CODE       PIC X(01).
009400         88  MINL-IS-EVALUATE         VALUE "E".
009500         88  MINL-IS-RELOAD           VALUE "R".
009600     05  FILLER                   PIC X(01) VALUE SPACES.
009700     05  MINL-MINUTE-TEXT         PIC X(12).
009800     05  FILLER                   PIC X(118) VALUE SPACES.
009900
010000*----------------- DISPATCH REPORT DETAIL LINE ------------------*
010100 FD  OMJ-DISPATCH-RPT
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS OMJ-DISPATCH-LINE.
010400 01  OMJ-DISPATCH-LINE.
010500     05  DISP-MINUTE-DISPLAY      PIC X(14).
010600     05  FILLER                   PIC X(02) VALUE SPACES.
010700     05  DISP-LINE-NUMBER         PIC 9(05).
010800     05  FILLER                   PIC X(02) VALUE SPACES.
010900     05  DISP-DECISION            PIC X(14).
011000     05  FILLER                   PIC X(02) VALUE SPACES.
011100     05  DISP-NEXT-RUN-DISPLAY    PIC X(14).
011200     05  FILLER                   PIC X(02) VALUE SPACES.
011300     05  DISP-COMMAND             PIC X(132).
011400
011500*---------------- STATISTICS REPORT DETAIL LINE -----------------*
011600 FD  OMJ-STATS-RPT
011700     LABEL RECORDS ARE OMITTED
011800     DATA RECORD IS OMJ-STATS-LINE.
011900 01  OMJ-STATS-LINE.
012000     05  STRP-LINE-NUMBER         PIC Z(04)9.
012100     05  FILLER                   PIC X(02) VALUE SPACES.
012200     05  STRP-EXECUTION-COUNT     PIC Z(06)9.
012300     05  FILLER                   PIC X(02) VALUE SPACES.
012400     05  STRP-SKIPPED-COUNT       PIC Z(06)9.
012500     05  FILLER                   PIC X(02) VALUE SPACES.
012600     05  STRP-SUCCESS-COUNT       PIC Z(06)9.
012700     05  FILLER                   PIC X(02) VALUE SPACES.
012800     05  STRP-EXPECTED-FAIL-COUNT PIC Z(06)9.
012900     05  FILLER                   PIC X(02) VALUE SPACES.
013000     05  STRP-CRITICAL-FAIL-COUNT PIC Z(06)9.
013100     05  FILLER                   PIC X(02) VALUE SPACES.
013200     05  STRP-CRIT-SINCE-SUCCESS  PIC Z(04)9.
013300     05  FILLER                   PIC X(02) VALUE SPACES.
013400     05  STRP-EXP-SINCE-SUCCESS   PIC Z(04)9.
013500     05  FILLER                   PIC X(02) VALUE SPACES.
013600     05  STRP-LAST-SUCCESS-DISP   PIC X(14).
013700     05  FILLER                   PIC X(02) VALUE SPACES.
013800     05  STRP-AVG-SUCCESS-MS      PIC Z(08)9.
013900     05  FILLER                   PIC X(02) VALUE SPACES.
014000     05  STRP-AVG-EXP-FAIL-MS     PIC Z(08)9.
014100     05  FILLER                   PIC X(02) VALUE SPACES.
014200     05  STRP-AVG-CRIT-FAIL-MS    PIC Z(08)9.
014300
014400*-------------- STATISTICS REPORT GRAND-TOTAL LINE --------------*
014500 01  OMJ-STATS-TOTAL-R REDEFINES OMJ-STATS-LINE.
014600     05  STOT-LABEL               PIC X(11).
014700     05  FILLER                   PIC X(02) VALUE SPACES.
014800     05  STOT-EXECUTION-COUNT     PIC Z(06)9.
014900     05  FILLER                   PIC X(02) VALUE SPACES.
015000     05  STOT-SKIPPED-COUNT       PIC Z(06)9.
015100     05  FILLER                   PIC X(02) VALUE SPACES.
015200     05  STOT-SUCCESS-COUNT       PIC Z(06)9.
015300     05  FILLER                   PIC X(02) VALUE SPACES.
015400     05  STOT-EXPECTED-FAIL-COUNT PIC Z(06)9.
015500     05  FILLER                   PIC X(02) VALUE SPACES.
015600     05  STOT-CRITICAL-FAIL-COUNT PIC Z(06)9.
015700     05  FILLER                   PIC X(35) VALUE SPACES.
015800
015900*------------------- ALERT REPORT DETAIL LINE -------------------*
016000 FD  OMJ-ALERT-RPT
016100     LABEL RECORDS ARE OMITTED
016200     DATA RECORD IS OMJ-ALERT-LINE.
016300 01  OMJ-ALERT-LINE.
016400     05  ALRP-TS-DISPLAY          PIC X(14).
016500     05  FILLER                   PIC X(02) VALUE SPACES.
016600     05  ALRP-POLICY-NAME         PIC X(20).
016700     05  FILLER                   PIC X(02) VALUE SPACES.
016800     05  ALRP-STATUS              PIC X(09).
016900     05  FILLER                   PIC X(02) VALUE SPACES.
017000     05  ALRP-LINE-NUMBER         PIC Z(04)9.
017100     05  FILLER                   PIC X(02) VALUE SPACES.
017200     05  ALRP-MESSAGE             PIC X(100).
017300
017400*************************
017500 WORKING-STORAGE SECTION.
017600*************************
017700 01  FILLER                   PIC X(24) VALUE
017800     "** PROGRAM OMJMAIN   **".
017900
018000*---------------- PROGRAM WORKING STORAGE -------------------*
018100     COPY OMJCOMW.
018200     COPY OMJEFPB.
018300     COPY OMJSKDT.
018400     COPY OMJSKDN.
018500     COPY OMJCRNT.
018600     COPY OMJSKDW.
018700     COPY OMJSLAW.
018800     COPY OMJALRC.
018900     COPY OMJLOGT.
019000     COPY OMJEVNT.
019100     COPY OMJSTTR.
019200
019300*--------------------- W10- GENERAL WORK AREA -----------------*
019400 01  WK-MN-WORK-AREA.
019500     05  WK-MN-MINUTE-EOF-SWITCH  PIC X(01) VALUE "N".
019600         88  WK-MN-MINUTE-EOF-REACHED   VALUE "Y".
019700     05  WK-MN-EVT-FILE-EOF-SWITCH PIC X(01) VALUE "N".
019800         88  WK-MN-EVT-FILE-EOF-REACHED VALUE "Y".
019900     05  WK-MN-SWEEP-SWITCH       PIC X(01) VALUE "N".
020000     05  WK-MN-ROW-IX             PIC S9(05) COMP.
020100     05  WK-MN-OLD-IX             PIC S9(05) COMP.
020200     05  WK-MN-WRITE-IX           PIC S9(05) COMP.
020300     05  WK-MN-FOUND-ROW-IX       PIC S9(05) COMP.
020400     05  WK-MN-SEARCH-LINE-NUMBER PIC 9(05).
020500     05  WK-MN-EVT-SCAN-IX        PIC S9(05) COMP.
020600     05  WK-MN-EVT-MIN-IX         PIC S9(05) COMP.
020700     05  WK-MN-EVT-COUNT          PIC S9(05) COMP.
020800     05  WK-MN-OLD-ROW-COUNT      PIC S9(05) COMP.
020900     05  WK-MN-CALC-DOW-QUOT      PIC S9(09) COMP.
021000     05  WK-MN-CALC-DOW           PIC S9(05) COMP.
021100     05  WK-MN-TOT-EXECUTION      PIC 9(07).
021200     05  WK-MN-TOT-SKIPPED        PIC 9(07).
021300     05  WK-MN-TOT-SUCCESS        PIC 9(07).
021400     05  WK-MN-TOT-EXPFAIL        PIC 9(07).
021500     05  WK-MN-TOT-CRITFAIL       PIC 9(07).
021600     05  FILLER                   PIC X(08) VALUE SPACES.
021700
021800*---- W11- STABLE SNAPSHOT OF THE CURRENT EVALUATION MINUTE -----*
021900* LOADED ONCE BY B110 FOR THE WHOLE MINUTE - C300'S NEXT-RUN     *
022000* TIMESTAMP DECODE MUST NEVER TOUCH THESE, SEE WK-MN-TS-WORK     *
022100* BELOW, OR A LATER ROW IN THE SAME MINUTE WOULD TEST AGAINST THE*
022200* WRONG CIVIL DATE (CR#4471 OMJ099 REGRESSION, CAUGHT IN TEST)   *
022300*----------------------------------------------------------------*
022400 01  WK-MN-EVAL-SNAPSHOT.
022500     05  WK-MN-EVAL-YEAR          PIC 9(04).
022600     05  WK-MN-EVAL-MONTH         PIC 9(02).
022700     05  WK-MN-EVAL-DAY           PIC 9(02).
022800     05  WK-MN-EVAL-HOUR          PIC 9(02).
022900     05  WK-MN-EVAL-MINUTE        PIC 9(02).
023000     05  WK-MN-EVAL-DOW           PIC 9(01).
023100     05  WK-MN-MINUTE-TS          PIC 9(14).
023200     05  WK-MN-MINUTE-DISPLAY     PIC X(14).
023300     05  FILLER                   PIC X(06) VALUE SPACES.
023400
023500*----------- W12- TRANSIENT TIMESTAMP DECODE SCRATCH ------------*
023600* REUSED FREELY BY D800/D900 AND BY C300'S NEXT-RUN DISPLAY BUILD*
023700* - NEVER HOLDS A VALUE THAT SURVIVES PAST THE PARAGRAPH USING   *
023800* IT.                                                            *
023900*----------------------------------------------------------------*
024000 01  WK-MN-TS-WORK.
024100     05  WK-MN-TS-YEAR            PIC 9(04).
024200     05  WK-MN-TS-MONTH            PIC 9(02).
024300     05  WK-MN-TS-DAY              PIC 9(02).
024400     05  WK-MN-TS-HOUR             PIC 9(02).
024500     05  WK-MN-TS-MINUTE           PIC 9(02).
024600     05  WK-MN-TS-SECOND           PIC 9(02).
024700 01  WK-MN-TS-NUM-R REDEFINES WK-MN-TS-WORK.
024800     05  WK-MN-TS-VALUE            PIC 9(14).
024900 01  WK-MN-CALC-ABSDAY             PIC S9(09) COMP.
025000 01  WK-MN-DIVIDE-QUOTIENT         PIC S9(05) COMP.
025100 77  WK-MN-DIVIDE-REMAIN           PIC S9(05) COMP.
025200
025300*--------- W13- GREGORIAN CALENDAR TABLES FOR D800/D900 ---------*
025400* SAME TABLES AND FORMULA AS OMJSLA'S OWN D800/D900 - KEPT HERE, *
025500* NOT SHARED, SINCE OMJMAIN NEEDS THE DAY-OF-WEEK TOO (OMJSLA    *
025600* NEVER DOES).                                                   *
025700*----------------------------------------------------------------*
025800 01  WK-MN-MONTH-DAYS-TBL.
025900     05  FILLER              PIC 9(02) VALUE 31.
026000     05  FILLER              PIC 9(02) VALUE 28.
026100     05  FILLER              PIC 9(02) VALUE 31.
026200     05  FILLER              PIC 9(02) VALUE 30.
026300     05  FILLER              PIC 9(02) VALUE 31.
026400     05  FILLER              PIC 9(02) VALUE 30.
026500     05  FILLER              PIC 9(02) VALUE 31.
026600     05  FILLER              PIC 9(02) VALUE 31.
026700     05  FILLER              PIC 9(02) VALUE 30.
026800     05  FILLER              PIC 9(02) VALUE 31.
026900     05  FILLER              PIC 9(02) VALUE 30.
027000     05  FILLER              PIC 9(02) VALUE 31.
027100 01  WK-MN-MONTH-DAYS-R REDEFINES WK-MN-MONTH-DAYS-TBL.
027200     05  WK-MN-MONTH-DAYS OCCURS 12 TIMES
027300             INDEXED BY WK-MN-MDX     PIC 9(02).
027400
027500 01  WK-MN-CUM-DAYS-TBL.
027600     05  FILLER              PIC 9(03) VALUE 000.
027700     05  FILLER              PIC 9(03) VALUE 031.
027800     05  FILLER              PIC 9(03) VALUE 059.
027900     05  FILLER              PIC 9(03) VALUE 090.
028000     05  FILLER              PIC 9(03) VALUE 120.
028100     05  FILLER              PIC 9(03) VALUE 151.
028200     05  FILLER              PIC 9(03) VALUE 181.
028300     05  FILLER              PIC 9(03) VALUE 212.
028400     05  FILLER              PIC 9(03) VALUE 243.
028500     05  FILLER              PIC 9(03) VALUE 273.
028600     05  FILLER              PIC 9(03) VALUE 304.
028700     05  FILLER              PIC 9(03) VALUE 334.
028800 01  WK-MN-CUM-DAYS-R REDEFINES WK-MN-CUM-DAYS-TBL.
028900     05  WK-MN-CUM-DAYS OCCURS 12 TIMES
029000             INDEXED BY WK-MN-CDX     PIC 9(03).
029100
029200*-------- W14- LIVE PER-ROW STATISTICS, CO-INDEXED WITH ---------*
029300* OMJ-SCHEDULE-TABLE (OMJSKDT) BY WK-MN-ROW-IX. LAYOUT MATCHES   *
029400* OMJ-STAT-RECORD (OMJSTTR) FIELD FOR FIELD SO A WHOLE-ENTRY MOVE*
029500* CAN CROSS STRAIGHT TO/FROM THE OMJSTAT LINKAGE WITHOUT A       *
029600* FIELD-BY-FIELD COPY.                                           *
029700*----------------------------------------------------------------*
029800 01  WK-MN-STATISTICS-AREA.
029900     05  WK-MN-STAT-TBL OCCURS 300 TIMES
030000             INDEXED BY WK-MN-STX.
030100         10  MNST-LINE-NUMBER          PIC 9(05).
030200         10  MNST-EXECUTION-COUNT      PIC 9(07).
030300         10  MNST-SKIPPED-COUNT        PIC 9(07).
030400         10  MNST-SUCCESS-COUNT        PIC 9(07).
030500         10  MNST-EXPECTED-FAIL-COUNT  PIC 9(07).
030600         10  MNST-CRITICAL-FAIL-COUNT  PIC 9(07).
030700         10  MNST-CRIT-SINCE-SUCCESS   PIC 9(05).
030800         10  MNST-EXP-SINCE-SUCCESS    PIC 9(05).
030900         10  MNST-LAST-SUCCESS-TS      PIC 9(14).
031000         10  MNST-LAST-EXEC-TS         PIC 9(14).
031100         10  MNST-FIRST-EXEC-TS        PIC 9(14).
031200         10  MNST-AVG-SUCCESS-MS       PIC S9(09).
031300         10  MNST-AVG-EXP-FAIL-MS      PIC S9(09).
031400         10  MNST-AVG-CRIT-FAIL-MS     PIC S9(09).
031500         10  FILLER                    PIC X(12).
031600
031700*---- W15- FROZEN STATISTICS SNAPSHOT, KEYED BY LINE NUMBER -----*
031800* TAKEN JUST BEFORE EVERY CALL TO OMJRECN SO THE STATS CAN BE PUT*
031900* BACK IN THE RIGHT ROW AFTER OMJRECN COMPACTS AND RE-ORDERS THE *
032000* SCHEDULE TABLE. SEE B250/C960-C979.                            *
032100*----------------------------------------------------------------*
032200 01  WK-MN-OLD-STAT-AREA.
032300     05  WK-MN-OLD-LINE-NUM OCCURS 300 TIMES
032400             INDEXED BY WK-MN-OSX     PIC 9(05).
032500     05  WK-MN-OLD-STAT-ENTRY OCCURS 300 TIMES PIC X(131).
032600
032700*------- W16- WHOLE TASK-COMPLETION EVENT FILE, PRELOADED -------*
032800* THE EVENT FILE IS ONLY GUARANTEED ASCENDING PER ROW, NOT ACROSS*
032900* THE WHOLE FILE, YET RUN-OUTCOMES MUST BE CLASSIFIED IN TRUE    *
033000* GLOBAL CHRONOLOGICAL ORDER - SO THE WHOLE FILE IS LOADED ONCE  *
033100* AND B150 REPEATEDLY SCANS FOR THE EARLIEST UNDONE, DUE ENTRY.  *
033200*----------------------------------------------------------------*
033300 01  WK-MN-EVENT-AREA.
033400     05  WK-MN-EVT-ENTRY OCCURS 2000 TIMES
033500             INDEXED BY WK-MN-EVX.
033600         10  WK-MN-EVT-LINE-NUMBER     PIC 9(05).
033700         10  WK-MN-EVT-START-TS        PIC 9(14).
033800         10  WK-MN-EVT-END-TS          PIC 9(14).
033900         10  WK-MN-EVT-RETURN-CODE     PIC 9(03).
034000         10  WK-MN-EVT-DONE-FLAG       PIC X(01).
034100
034200*----- W17- ROW'S EFFECTIVE CRITICAL-RETURN-CODE THRESHOLD ------*
034300* AS CARRIED IN SKED-OVR-CRITICAL-RC (DEFAULT OR OVERRIDDEN),    *
034400* PASSED TO OMJSTAT - SAME SHAPE AS OMJSTAT'S OWN LINKAGE.       *
034500*----------------------------------------------------------------*
034600 01  OMJ-STAT-THRESHOLD.
034700     05  STT-CRITICAL-RC          PIC 9(03).
034800     05  FILLER                   PIC X(05) VALUE SPACES.
034900         EJECT
035000****************************************
035100 PROCEDURE DIVISION.
035200****************************************
035300 MAIN-MODULE.
035400     PERFORM A000-START-PROGRAM-ROUTINE
035500        THRU A099-START-PROGRAM-ROUTINE-EX.
035600     PERFORM A100-LOAD-PARAMETERS
035700        THRU A199-LOAD-PARAMETERS-EX.
035800     PERFORM A200-LOAD-SCHEDULE-TABLE
035900        THRU A299-LOAD-SCHEDULE-TABLE-EX.
036000     PERFORM A300-LOAD-EVENT-TABLE
036100        THRU A399-LOAD-EVENT-TABLE-EX.
036200     PERFORM B000-PROCESS-ALL-MINUTES
036300        THRU B099-PROCESS-ALL-MINUTES-EX.
036400     PERFORM D100-WRITE-STATISTICS-REPORT
036500        THRU D199-WRITE-STATISTICS-REPORT-EX.
036600     PERFORM Z000-END-PROGRAM-ROUTINE
036700        THRU Z099-END-PROGRAM-ROUTINE-EX.
036800 GOBACK.
036900
037000*----------------------------------------------------------------*
037100 A000-START-PROGRAM-ROUTINE.
037200*----------------------------------------------------------------*
037300     INITIALIZE OMJ-CRON-ROW.
037400     MOVE ZERO TO WK-MN-EVT-COUNT.
037500     OPEN INPUT OMJ-MINUTE-FILE.
037600     IF NOT WK-C-SUCCESSFUL
037700        DISPLAY "OMJMAIN - OPEN FILE ERROR - OMJMINF"
037800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037900        PERFORM Y900-ABNORMAL-TERMINATION
038000     END-IF.
038100     OPEN OUTPUT OMJ-DISPATCH-RPT.
038200     IF NOT WK-C-SUCCESSFUL
038300        DISPLAY "OMJMAIN - OPEN FILE ERROR - OMJDISPR"
038400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038500        PERFORM Y900-ABNORMAL-TERMINATION
038600     END-IF.
038700     OPEN OUTPUT OMJ-STATS-RPT.
038800     IF NOT WK-C-SUCCESSFUL
038900        DISPLAY "OMJMAIN - OPEN FILE ERROR - OMJSTATR"
039000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039100        PERFORM Y900-ABNORMAL-TERMINATION
039200     END-IF.
039300     OPEN OUTPUT OMJ-ALERT-RPT.
039400     IF NOT WK-C-SUCCESSFUL
039500        DISPLAY "OMJMAIN - OPEN FILE ERROR - OMJALRTR"
039600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039700        PERFORM Y900-ABNORMAL-TERMINATION
039800     END-IF.
039900*----------------------------------------------------------------*
040000 A099-START-PROGRAM-ROUTINE-EX.
040100*----------------------------------------------------------------*
040200     EXIT.
040300
040400*----------------------------------------------------------------*
040500 A100-LOAD-PARAMETERS.
040600*----------------------------------------------------------------*
040700     CALL "OMJPARM" USING OMJ-EFFECTIVE-PARMS.
040800*----------------------------------------------------------------*
040900 A199-LOAD-PARAMETERS-EX.
041000*----------------------------------------------------------------*
041100     EXIT.
041200
041300*----------------------------------------------------------------*
041400 A200-LOAD-SCHEDULE-TABLE.
041500*----------------------------------------------------------------*
041600     INITIALIZE OMJ-SCHEDULE-TABLE.
041700     INITIALIZE WK-MN-STATISTICS-AREA.
041800     PERFORM B250-RECONCILE-SCHEDULE
041900        THRU B259-RECONCILE-SCHEDULE-EX.
042000*----------------------------------------------------------------*
042100 A299-LOAD-SCHEDULE-TABLE-EX.
042200*----------------------------------------------------------------*
042300     EXIT.
042400
042500*----------------------------------------------------------------*
042600 A300-LOAD-EVENT-TABLE.
042700*----------------------------------------------------------------*
042800     OPEN INPUT OMJ-EVENT-FILE.
042900     IF NOT WK-C-SUCCESSFUL
043000        DISPLAY "OMJMAIN - OPEN FILE ERROR - OMJEVNTF"
043100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043200        PERFORM Y900-ABNORMAL-TERMINATION
043300     END-IF.
043400     PERFORM A310-READ-ONE-EVENT-LINE
043500        THRU A319-READ-ONE-EVENT-LINE-EX
043600        UNTIL WK-MN-EVT-FILE-EOF-REACHED.
043700     CLOSE OMJ-EVENT-FILE.
043800*----------------------------------------------------------------*
043900 A399-LOAD-EVENT-TABLE-EX.
044000*----------------------------------------------------------------*
044100     EXIT.
044200
044300*----------------------------------------------------------------*
044400 A310-READ-ONE-EVENT-LINE.
044500*----------------------------------------------------------------*
044600     READ OMJ-EVENT-FILE
044700         AT END
044800             MOVE "Y" TO WK-MN-EVT-FILE-EOF-SWITCH
044900         NOT AT END
045000             ADD 1 TO WK-MN-EVT-COUNT
045100             MOVE EVTL-LINE-NUMBER
045200                 TO WK-MN-EVT-LINE-NUMBER (WK-MN-EVT-COUNT)
045300             MOVE EVTL-START-TS
045400                 TO WK-MN-EVT-START-TS (WK-MN-EVT-COUNT)
045500             MOVE EVTL-END-TS
045600                 TO WK-MN-EVT-END-TS (WK-MN-EVT-COUNT)
045700             MOVE EVTL-RETURN-CODE
045800                 TO WK-MN-EVT-RETURN-CODE (WK-MN-EVT-COUNT)
045900             MOVE "N" TO WK-MN-EVT-DONE-FLAG (WK-MN-EVT-COUNT)
046000     END-READ.
046100*----------------------------------------------------------------*
046200 A319-READ-ONE-EVENT-LINE-EX.
046300*----------------------------------------------------------------*
046400     EXIT.
046500         EJECT
046600*----------------------------------------------------------------*
046700 B000-PROCESS-ALL-MINUTES.
046800*----------------------------------------------------------------*
046900     PERFORM C110-READ-MINUTE-LINE
047000        THRU C119-READ-MINUTE-LINE-EX.
047100     PERFORM B100-PROCESS-ONE-MINUTE
047200        THRU B199-PROCESS-ONE-MINUTE-EX
047300        UNTIL WK-MN-MINUTE-EOF-REACHED.
047400*----------------------------------------------------------------*
047500 B099-PROCESS-ALL-MINUTES-EX.
047600*----------------------------------------------------------------*
047700     EXIT.
047800
047900*----------------------------------------------------------------*
048000 B100-PROCESS-ONE-MINUTE.
048100*----------------------------------------------------------------*
048200     IF MINL-IS-RELOAD
048300        PERFORM B250-RECONCILE-SCHEDULE
048400           THRU B259-RECONCILE-SCHEDULE-EX
048500     ELSE
048600        PERFORM B110-BREAK-DOWN-MINUTE
048700           THRU B119-BREAK-DOWN-MINUTE-EX
048800        PERFORM B150-SWEEP-COMPLETED-RUNS
048900           THRU B159-SWEEP-COMPLETED-RUNS-EX
049000        PERFORM B200-EVALUATE-ALL-ROWS
049100           THRU B299-EVALUATE-ALL-ROWS-EX
049200        PERFORM B300-PURGE-RETIRED-ROWS
049300           THRU B399-PURGE-RETIRED-ROWS-EX
049400        PERFORM B400-EVALUATE-ALERTS
049500           THRU B499-EVALUATE-ALERTS-EX
049600     END-IF.
049700     PERFORM C110-READ-MINUTE-LINE
049800        THRU C119-READ-MINUTE-LINE-EX.
049900*----------------------------------------------------------------*
050000 B199-PROCESS-ONE-MINUTE-EX.
050100*----------------------------------------------------------------*
050200     EXIT.
050300
050400*----------------------------------------------------------------*
050500 B110-BREAK-DOWN-MINUTE.
050600*----------------------------------------------------------------*
050700     MOVE MINL-MINUTE-TEXT (1:4)  TO WK-MN-EVAL-YEAR.
050800     MOVE MINL-MINUTE-TEXT (5:2)  TO WK-MN-EVAL-MONTH.
050900     MOVE MINL-MINUTE-TEXT (7:2)  TO WK-MN-EVAL-DAY.
051000     MOVE MINL-MINUTE-TEXT (9:2)  TO WK-MN-EVAL-HOUR.
051100     MOVE MINL-MINUTE-TEXT (11:2) TO WK-MN-EVAL-MINUTE.
051200     MOVE WK-MN-EVAL-YEAR         TO WK-MN-TS-YEAR.
051300     MOVE WK-MN-EVAL-MONTH        TO WK-MN-TS-MONTH.
051400     MOVE WK-MN-EVAL-DAY          TO WK-MN-TS-DAY.
051500     MOVE WK-MN-EVAL-HOUR         TO WK-MN-TS-HOUR.
051600     MOVE WK-MN-EVAL-MINUTE       TO WK-MN-TS-MINUTE.
051700     MOVE ZERO                    TO WK-MN-TS-SECOND.
051800     MOVE WK-MN-TS-VALUE          TO WK-MN-MINUTE-TS.
051900     PERFORM D800-COMPUTE-ABSOLUTE-DAY
052000        THRU D899-COMPUTE-ABSOLUTE-DAY-EX.
052100     DIVIDE WK-MN-CALC-ABSDAY BY 7
052200        GIVING WK-MN-CALC-DOW-QUOT
052300        REMAINDER WK-MN-CALC-DOW.
052400     MOVE WK-MN-CALC-DOW          TO WK-MN-EVAL-DOW.
052500     STRING MINL-MINUTE-TEXT (1:8) DELIMITED BY SIZE
052600            " "                   DELIMITED BY SIZE
052700            MINL-MINUTE-TEXT (9:2) DELIMITED BY SIZE
052800            ":"                   DELIMITED BY SIZE
052900            MINL-MINUTE-TEXT (11:2) DELIMITED BY SIZE
053000         INTO WK-MN-MINUTE-DISPLAY.
053100*----------------------------------------------------------------*
053200 B119-BREAK-DOWN-MINUTE-EX.
053300*----------------------------------------------------------------*
053400     EXIT.
053500
053600*----------------------------------------------------------------*
053700* SWEEPS EVERY TASK-COMPLETION EVENT DUE AS OF THIS MINUTE, ONE  *
053800* AT A TIME, IN TRUE GLOBAL CHRONOLOGICAL ORDER - NOT JUST THE   *
053900* ORDER THE EVENT FILE HAPPENED TO CARRY THEM (OMJ037).          *
054000*----------------------------------------------------------------*
054100 B150-SWEEP-COMPLETED-RUNS.
054200*----------------------------------------------------------------*
054300     MOVE "Y" TO WK-MN-SWEEP-SWITCH.
054400     PERFORM B155-SWEEP-ONE-EVENT
054500        THRU B159-SWEEP-COMPLETED-RUNS-EX
054600        UNTIL WK-MN-SWEEP-SWITCH = "N".
054700     GO TO B159-SWEEP-COMPLETED-RUNS-EX.
054800 B155-SWEEP-ONE-EVENT.
054900     PERFORM B160-FIND-EARLIEST-DUE-EVENT
055000        THRU B169-FIND-EARLIEST-DUE-EVENT-EX.
055100     IF WK-MN-EVT-MIN-IX = ZERO
055200        MOVE "N" TO WK-MN-SWEEP-SWITCH
055300     ELSE
055400        MOVE "Y" TO WK-MN-EVT-DONE-FLAG (WK-MN-EVT-MIN-IX)
055500        PERFORM C920-CLASSIFY-ONE-EVENT
055600           THRU C929-CLASSIFY-ONE-EVENT-EX
055700     END-IF.
055800*----------------------------------------------------------------*
055900 B159-SWEEP-COMPLETED-RUNS-EX.
056000*----------------------------------------------------------------*
056100     EXIT.
056200
056300*----------------------------------------------------------------*
056400 B160-FIND-EARLIEST-DUE-EVENT.
056500*----------------------------------------------------------------*
056600     MOVE ZERO TO WK-MN-EVT-MIN-IX.
056700     PERFORM B165-TEST-ONE-EVENT-SLOT
056800        THRU B169-FIND-EARLIEST-DUE-EVENT-EX
056900        VARYING WK-MN-EVT-SCAN-IX FROM 1 BY 1
057000        UNTIL WK-MN-EVT-SCAN-IX > WK-MN-EVT-COUNT.
057100     GO TO B169-FIND-EARLIEST-DUE-EVENT-EX.
057200 B165-TEST-ONE-EVENT-SLOT.
057300     IF WK-MN-EVT-DONE-FLAG (WK-MN-EVT-SCAN-IX) = "N"
057400        AND WK-MN-EVT-END-TS (WK-MN-EVT-SCAN-IX)
057500           <= WK-MN-MINUTE-TS
057600        IF WK-MN-EVT-MIN-IX = ZERO
057700           OR WK-MN-EVT-END-TS (WK-MN-EVT-SCAN-IX) <
057800              WK-MN-EVT-END-TS (WK-MN-EVT-MIN-IX)
057900           MOVE WK-MN-EVT-SCAN-IX TO WK-MN-EVT-MIN-IX
058000        END-IF
058100     END-IF.
058200*----------------------------------------------------------------*
058300 B169-FIND-EARLIEST-DUE-EVENT-EX.
058400*----------------------------------------------------------------*
058500     EXIT.
058600         EJECT
058700*----------------------------------------------------------------*
058800 B200-EVALUATE-ALL-ROWS.
058900*----------------------------------------------------------------*
059000     PERFORM B210-EVALUATE-ONE-ROW
059100        THRU B219-EVALUATE-ONE-ROW-EX
059200        VARYING WK-MN-ROW-IX FROM 1 BY 1
059300        UNTIL WK-MN-ROW-IX > SKED-ROW-COUNT.
059400*----------------------------------------------------------------*
059500 B299-EVALUATE-ALL-ROWS-EX.
059600*----------------------------------------------------------------*
059700     EXIT.
059800
059900*----------------------------------------------------------------*
060000 B210-EVALUATE-ONE-ROW.
060100*----------------------------------------------------------------*
060200     PERFORM C100-TEST-ROW-DUE
060300        THRU C199-TEST-ROW-DUE-EX.
060400     IF SKDR-NOT-A-MEMBER
060500        GO TO B219-EVALUATE-ONE-ROW-EX
060600     END-IF.
060700     ADD 1 TO SKED-SCHEDULED-RUN-COUNT (WK-MN-ROW-IX).
060800     IF SKED-IS-INACTIVE (WK-MN-ROW-IX)
060900        MOVE "SKIP-INACTIVE " TO DISP-DECISION
061000        MOVE SPACES TO DISP-NEXT-RUN-DISPLAY
061100        PERFORM C800-LOG-SKIPPED-EVENT
061200           THRU C899-LOG-SKIPPED-EVENT-EX
061300        PERFORM C400-WRITE-DISPATCH-LINE
061400           THRU C499-WRITE-DISPATCH-LINE-EX
061500        GO TO B219-EVALUATE-ONE-ROW-EX
061600     END-IF.
061700     IF SKED-RUNNING-COUNT (WK-MN-ROW-IX)
061800        NOT < SKED-OVR-DUP-COUNT (WK-MN-ROW-IX)
061900        DISPLAY "OMJMAIN - TASK DUPLICATE LIMIT REACHED - LINE "
062000           SKED-LINE-NUMBER (WK-MN-ROW-IX)
062100        MOVE "SKIP-DUPLICATE" TO DISP-DECISION
062200        MOVE SPACES TO DISP-NEXT-RUN-DISPLAY
062300        PERFORM C800-LOG-SKIPPED-EVENT
062400           THRU C899-LOG-SKIPPED-EVENT-EX
062500        PERFORM C400-WRITE-DISPATCH-LINE
062600           THRU C499-WRITE-DISPATCH-LINE-EX
062700        GO TO B219-EVALUATE-ONE-ROW-EX
062800     END-IF.
062900     MOVE "EXECUTE       " TO DISP-DECISION.
063000     PERFORM C200-DISPATCH-ROW
063100        THRU C299-DISPATCH-ROW-EX.
063200     PERFORM C400-WRITE-DISPATCH-LINE
063300        THRU C499-WRITE-DISPATCH-LINE-EX.
063400*----------------------------------------------------------------*
063500 B219-EVALUATE-ONE-ROW-EX.
063600*----------------------------------------------------------------*
063700     EXIT.
063800         EJECT
063900*----------------------------------------------------------------*
064000* RE-READS THE CRONTAB, RECONCILES IT AGAINST THE LIVE SCHEDULE  *
064100* TABLE, AND CARRIES EVERY SURVIVING ROW'S STATISTICS ACROSS THE *
064200* RECONCILIATION BY LINE NUMBER. CALLED ONCE AT STARTUP (A200,   *
064300* AGAINST AN EMPTY TABLE) AND AGAIN ON EVERY #RELOAD MARKER.     *
064400*----------------------------------------------------------------*
064500 B250-RECONCILE-SCHEDULE.
064600*----------------------------------------------------------------*
064700     PERFORM C960-SNAPSHOT-OLD-STATS
064800        THRU C969-SNAPSHOT-OLD-STATS-EX
064900        VARYING WK-MN-ROW-IX FROM 1 BY 1
065000        UNTIL WK-MN-ROW-IX > SKED-ROW-COUNT.
065100     MOVE SKED-ROW-COUNT TO WK-MN-OLD-ROW-COUNT.
065200     INITIALIZE OMJ-NEW-SCHEDULE-TABLE.
065300     CALL "OMJCRON" USING OMJ-EFFECTIVE-PARMS,
065400        OMJ-NEW-SCHEDULE-TABLE.
065500     CALL "OMJRECN" USING OMJ-SCHEDULE-TABLE,
065600        OMJ-NEW-SCHEDULE-TABLE.
065700     PERFORM C970-REBUILD-STAT-TABLE
065800        THRU C979-REBUILD-STAT-TABLE-EX
065900        VARYING WK-MN-ROW-IX FROM 1 BY 1
066000        UNTIL WK-MN-ROW-IX > SKED-ROW-COUNT.
066100*----------------------------------------------------------------*
066200 B259-RECONCILE-SCHEDULE-EX.
066300*----------------------------------------------------------------*
066400     EXIT.
066500
066600*----------------------------------------------------------------*
066700* DROPS EVERY ROW THAT RECONCILIATION RETIRED AND WHOSE LAST RUN *
066800* HAS SINCE FINISHED, SHIFTING THE SCHEDULE TABLE AND THE        *
066900* STATISTICS TABLE DOWN TOGETHER OVER THE GAP - SAME             *
067000* READ/WRITE-INDEX WALK AS OMJRECN'S OWN B310-COMPACT-LOOP,      *
067100* APPLIED TO TWO TABLES AT ONCE.                                 *
067200*----------------------------------------------------------------*
067300 B300-PURGE-RETIRED-ROWS.
067400*----------------------------------------------------------------*
067500     MOVE ZERO TO WK-MN-WRITE-IX.
067600     MOVE 1 TO WK-MN-ROW-IX.
067700 B310-COMPACT-LOOP.
067800     IF WK-MN-ROW-IX > SKED-ROW-COUNT
067900        GO TO B390-FINISH-COMPACTION
068000     END-IF.
068100     IF SKED-IS-RETIRED (WK-MN-ROW-IX)
068200        AND SKED-RUNNING-COUNT (WK-MN-ROW-IX) = ZERO
068300        GO TO B380-NEXT-COMPACT-ROW
068400     END-IF.
068500     ADD 1 TO WK-MN-WRITE-IX.
068600     IF WK-MN-WRITE-IX NOT = WK-MN-ROW-IX
068700        MOVE SKED-TABLE-ENTRY (WK-MN-ROW-IX)
068800           TO SKED-TABLE-ENTRY (WK-MN-WRITE-IX)
068900        MOVE WK-MN-STAT-TBL (WK-MN-ROW-IX)
069000           TO WK-MN-STAT-TBL (WK-MN-WRITE-IX)
069100     END-IF.
069200 B380-NEXT-COMPACT-ROW.
069300     ADD 1 TO WK-MN-ROW-IX.
069400     GO TO B310-COMPACT-LOOP.
069500 B390-FINISH-COMPACTION.
069600     MOVE WK-MN-WRITE-IX TO SKED-ROW-COUNT.
069700*----------------------------------------------------------------*
069800 B399-PURGE-RETIRED-ROWS-EX.
069900*----------------------------------------------------------------*
070000     EXIT.
070100         EJECT
070200*----------------------------------------------------------------*
070300 B400-EVALUATE-ALERTS.
070400*----------------------------------------------------------------*
070500     PERFORM B410-EVALUATE-ONE-ROW-ALERT
070600        THRU B419-EVALUATE-ONE-ROW-ALERT-EX
070700        VARYING WK-MN-ROW-IX FROM 1 BY 1
070800        UNTIL WK-MN-ROW-IX > SKED-ROW-COUNT.
070900*----------------------------------------------------------------*
071000 B499-EVALUATE-ALERTS-EX.
071100*----------------------------------------------------------------*
071200     EXIT.
071300
071400*----------------------------------------------------------------*
071500 B410-EVALUATE-ONE-ROW-ALERT.
071600*----------------------------------------------------------------*
071700     PERFORM C500-EVALUATE-SLA-FOR-ROW
071800        THRU C599-EVALUATE-SLA-FOR-ROW-EX.
071900     PERFORM C600-EVALUATE-ALERT-FOR-ROW
072000        THRU C699-EVALUATE-ALERT-FOR-ROW-EX.
072100*----------------------------------------------------------------*
072200 B419-EVALUATE-ONE-ROW-ALERT-EX.
072300*----------------------------------------------------------------*
072400     EXIT.
072500         EJECT
072600*----------------------------------------------------------------*
072700 C100-TEST-ROW-DUE.
072800*----------------------------------------------------------------*
072900     MOVE "1"                          TO SKDQ-FUNCTION-CODE.
073000     MOVE WK-MN-EVAL-YEAR               TO SKDQ-TEST-YEAR.
073100     MOVE WK-MN-EVAL-MONTH               TO SKDQ-TEST-MONTH.
073200     MOVE WK-MN-EVAL-DAY                 TO SKDQ-TEST-DAY.
073300     MOVE WK-MN-EVAL-HOUR                TO SKDQ-TEST-HOUR.
073400     MOVE WK-MN-EVAL-MINUTE              TO SKDQ-TEST-MINUTE.
073500     MOVE WK-MN-EVAL-DOW                 TO SKDQ-TEST-DOW.
073600     MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX) TO CRON-LINE-NUMBER.
073700     MOVE SKED-MINUTE-SET (WK-MN-ROW-IX)  TO CRON-MINUTE-SET.
073800     MOVE SKED-HOUR-SET (WK-MN-ROW-IX)    TO CRON-HOUR-SET.
073900     MOVE SKED-DOM-SET (WK-MN-ROW-IX)     TO CRON-DOM-SET.
074000     MOVE SKED-MONTH-SET (WK-MN-ROW-IX)   TO CRON-MONTH-SET.
074100     MOVE SKED-DOW-SET (WK-MN-ROW-IX)     TO CRON-DOW-SET.
074200     CALL "OMJSKED" USING OMJ-SKED-REQUEST, OMJ-SKED-RESULT,
074300                           OMJ-CRON-ROW, OMJ-CRON-SETS.
074400*----------------------------------------------------------------*
074500 C199-TEST-ROW-DUE-EX.
074600*----------------------------------------------------------------*
074700     EXIT.
074800
074900*----------------------------------------------------------------*
075000 C110-READ-MINUTE-LINE.
075100*----------------------------------------------------------------*
075200     READ OMJ-MINUTE-FILE
075300         AT END
075400             MOVE "Y" TO WK-MN-MINUTE-EOF-SWITCH
075500     END-READ.
075600*----------------------------------------------------------------*
075700 C119-READ-MINUTE-LINE-EX.
075800*----------------------------------------------------------------*
075900     EXIT.
076000         EJECT
076100*----------------------------------------------------------------*
076200 C200-DISPATCH-ROW.
076300*----------------------------------------------------------------*
076400     ADD 1 TO SKED-RUNNING-COUNT (WK-MN-ROW-IX).
076500     ADD 1 TO MNST-EXECUTION-COUNT (WK-MN-ROW-IX).
076600     MOVE WK-MN-MINUTE-TS TO MNST-LAST-EXEC-TS (WK-MN-ROW-IX).
076700     IF MNST-FIRST-EXEC-TS (WK-MN-ROW-IX) = ZERO
076800        MOVE WK-MN-MINUTE-TS TO MNST-FIRST-EXEC-TS (WK-MN-ROW-IX)
076900     END-IF.
077000     MOVE "A"                          TO LOGW-FUNCTION.
077100     MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX) TO LOG-LINE-NUMBER.
077200     MOVE WK-MN-MINUTE-TS               TO LOG-TS.
077300     MOVE SKED-SCHEDULED-RUN-COUNT (WK-MN-ROW-IX) TO LOG-TASK-ID.
077400     MOVE "STARTED "                    TO LOG-STATUS.
077500     CALL "OMJLOG" USING OMJ-LOG-ENTRY, OMJ-LOG-REQUEST,
077600                          OMJ-LOG-FILTER-RESULT.
077700     PERFORM C300-COMPUTE-NEXT-RUN
077800        THRU C399-COMPUTE-NEXT-RUN-EX.
077900*----------------------------------------------------------------*
078000 C299-DISPATCH-ROW-EX.
078100*----------------------------------------------------------------*
078200     EXIT.
078300
078400*----------------------------------------------------------------*
078500 C300-COMPUTE-NEXT-RUN.
078600*----------------------------------------------------------------*
078700     MOVE "2"                          TO SKDQ-FUNCTION-CODE.
078800     MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX) TO CRON-LINE-NUMBER.
078900     MOVE SKED-MINUTE-SET (WK-MN-ROW-IX)  TO CRON-MINUTE-SET.
079000     MOVE SKED-HOUR-SET (WK-MN-ROW-IX)    TO CRON-HOUR-SET.
079100     MOVE SKED-DOM-SET (WK-MN-ROW-IX)     TO CRON-DOM-SET.
079200     MOVE SKED-MONTH-SET (WK-MN-ROW-IX)   TO CRON-MONTH-SET.
079300     MOVE SKED-DOW-SET (WK-MN-ROW-IX)     TO CRON-DOW-SET.
079400     CALL "OMJSKED" USING OMJ-SKED-REQUEST, OMJ-SKED-RESULT,
079500                           OMJ-CRON-ROW, OMJ-CRON-SETS.
079600     MOVE SKDR-NEXT-RUN-TS TO SKED-NEXT-RUN-TS (WK-MN-ROW-IX).
079700     MOVE SKDR-NEXT-RUN-TS TO WK-MN-TS-VALUE.
079800     STRING WK-MN-TS-YEAR    DELIMITED BY SIZE
079900            WK-MN-TS-MONTH   DELIMITED BY SIZE
080000            WK-MN-TS-DAY     DELIMITED BY SIZE
080100            " "              DELIMITED BY SIZE
080200            WK-MN-TS-HOUR    DELIMITED BY SIZE
080300            ":"              DELIMITED BY SIZE
080400            WK-MN-TS-MINUTE  DELIMITED BY SIZE
080500         INTO DISP-NEXT-RUN-DISPLAY.
080600*----------------------------------------------------------------*
080700 C399-COMPUTE-NEXT-RUN-EX.
080800*----------------------------------------------------------------*
080900     EXIT.
081000         EJECT
081100*----------------------------------------------------------------*
081200 C400-WRITE-DISPATCH-LINE.
081300*----------------------------------------------------------------*
081400     MOVE WK-MN-MINUTE-DISPLAY            TO DISP-MINUTE-DISPLAY.
081500     MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX) TO DISP-LINE-NUMBER.
081600     MOVE SKED-COMMAND (WK-MN-ROW-IX)     TO DISP-COMMAND.
081700     WRITE OMJ-DISPATCH-LINE.
081800*----------------------------------------------------------------*
081900 C499-WRITE-DISPATCH-LINE-EX.
082000*----------------------------------------------------------------*
082100     EXIT.
082200         EJECT
082300*----------------------------------------------------------------*
082400 C500-EVALUATE-SLA-FOR-ROW.
082500*----------------------------------------------------------------*
082600     MOVE MNST-FIRST-EXEC-TS (WK-MN-ROW-IX)
082700        TO SLAR-FIRST-EXEC-TS.
082800     MOVE MNST-LAST-SUCCESS-TS (WK-MN-ROW-IX)
082900        TO SLAR-LAST-SUCCESS-TS.
083000     MOVE WK-MN-MINUTE-TS                     TO SLAR-NOW-TS.
083100     MOVE SKED-OVR-SLA-MINUTES (WK-MN-ROW-IX) TO SLAR-SLA-MINUTES.
083200     CALL "OMJSLA" USING OMJ-SLA-REQUEST, OMJ-SLA-RESULT.
083300*----------------------------------------------------------------*
083400 C599-EVALUATE-SLA-FOR-ROW-EX.
083500*----------------------------------------------------------------*
083600     EXIT.
083700
083800*----------------------------------------------------------------*
083900 C600-EVALUATE-ALERT-FOR-ROW.
084000*----------------------------------------------------------------*
084100     MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX)
084200        TO ALRTW-LINE-NUMBER.
084300     MOVE SKED-RAW-EXPRESSION (WK-MN-ROW-IX)
084400        TO ALRTW-RAW-EXPRESSION.
084500     IF SKED-IS-ACTIVE (WK-MN-ROW-IX)
084600        MOVE "Y" TO ALRTW-ROW-ACTIVE-FLAG
084700     ELSE
084800        MOVE "N" TO ALRTW-ROW-ACTIVE-FLAG
084900     END-IF.
085000     MOVE "TIME_SINCE_SUCCESS" TO ALRTW-POLICY-NAME.
085100     MOVE SLAR-POLICY-STATUS   TO ALRTW-POLICY-STATUS.
085200     MOVE SLAR-MESSAGE-TEXT    TO ALRTW-POLICY-MESSAGE.
085300     MOVE WK-MN-MINUTE-TS      TO ALRTW-NOW-TS.
085400     MOVE SKED-OVR-REPEAT-DELAY (WK-MN-ROW-IX)
085500        TO ALRTW-REPEAT-DELAY-MIN.
085600     CALL "OMJALRT" USING OMJ-ALERT-REQUEST, OMJ-ALERT-RECORD.
085700     IF ALRTW-NOTIFICATION-RAISED
085800        PERFORM C700-WRITE-ALERT-LINE
085900           THRU C799-WRITE-ALERT-LINE-EX
086000     END-IF.
086100*----------------------------------------------------------------*
086200 C699-EVALUATE-ALERT-FOR-ROW-EX.
086300*----------------------------------------------------------------*
086400     EXIT.
086500
086600*----------------------------------------------------------------*
086700 C700-WRITE-ALERT-LINE.
086800*----------------------------------------------------------------*
086900     MOVE ALRT-TS          TO WK-MN-TS-VALUE.
087000     STRING WK-MN-TS-YEAR    DELIMITED BY SIZE
087100            WK-MN-TS-MONTH   DELIMITED BY SIZE
087200            WK-MN-TS-DAY     DELIMITED BY SIZE
087300            " "              DELIMITED BY SIZE
087400            WK-MN-TS-HOUR    DELIMITED BY SIZE
087500            ":"              DELIMITED BY SIZE
087600            WK-MN-TS-MINUTE  DELIMITED BY SIZE
087700         INTO ALRP-TS-DISPLAY.
087800     MOVE ALRT-POLICY-NAME  TO ALRP-POLICY-NAME.
087900     MOVE ALRT-STATUS       TO ALRP-STATUS.
088000     MOVE ALRT-LINE-NUMBER  TO ALRP-LINE-NUMBER.
088100     MOVE ALRT-MESSAGE      TO ALRP-MESSAGE.
088200     WRITE OMJ-ALERT-LINE.
088300*----------------------------------------------------------------*
088400 C799-WRITE-ALERT-LINE-EX.
088500*----------------------------------------------------------------*
088600     EXIT.
088700         EJECT
088800*----------------------------------------------------------------*
088900 C800-LOG-SKIPPED-EVENT.
089000*----------------------------------------------------------------*
089100     ADD 1 TO MNST-SKIPPED-COUNT (WK-MN-ROW-IX).
089200     MOVE "A"                             TO LOGW-FUNCTION.
089300     MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX) TO LOG-LINE-NUMBER.
089400     MOVE WK-MN-MINUTE-TS                 TO LOG-TS.
089500     MOVE SKED-SCHEDULED-RUN-COUNT (WK-MN-ROW-IX) TO LOG-TASK-ID.
089600     MOVE "SKIPPED "                      TO LOG-STATUS.
089700     CALL "OMJLOG" USING OMJ-LOG-ENTRY, OMJ-LOG-REQUEST,
089800                          OMJ-LOG-FILTER-RESULT.
089900*----------------------------------------------------------------*
090000 C899-LOG-SKIPPED-EVENT-EX.
090100*----------------------------------------------------------------*
090200     EXIT.
090300         EJECT
090400*----------------------------------------------------------------*
090500 C910-FIND-ROW-BY-LINE-NUMBER.
090600*----------------------------------------------------------------*
090700     MOVE ZERO TO WK-MN-FOUND-ROW-IX.
090800     PERFORM C915-TEST-ONE-ROW
090900        THRU C919-FIND-ROW-BY-LINE-NUMBER-EX
091000        VARYING WK-MN-ROW-IX FROM 1 BY 1
091100        UNTIL WK-MN-ROW-IX > SKED-ROW-COUNT
091200           OR WK-MN-FOUND-ROW-IX NOT = ZERO.
091300     GO TO C919-FIND-ROW-BY-LINE-NUMBER-EX.
091400 C915-TEST-ONE-ROW.
091500     IF SKED-LINE-NUMBER (WK-MN-ROW-IX) = WK-MN-SEARCH-LINE-NUMBER
091600        MOVE WK-MN-ROW-IX TO WK-MN-FOUND-ROW-IX
091700     END-IF.
091800*----------------------------------------------------------------*
091900 C919-FIND-ROW-BY-LINE-NUMBER-EX.
092000*----------------------------------------------------------------*
092100     EXIT.
092200         EJECT
092300*----------------------------------------------------------------*
092400* MATCHES ONE DUE TASK-COMPLETION EVENT TO ITS SCHEDULE ROW,     *
092500* FEEDS IT TO OMJSTAT FOR CLASSIFICATION, AND LOGS THE OUTCOME.  *
092600*----------------------------------------------------------------*
092700 C920-CLASSIFY-ONE-EVENT.
092800*----------------------------------------------------------------*
092900     MOVE WK-MN-EVT-LINE-NUMBER (WK-MN-EVT-MIN-IX)
093000        TO WK-MN-SEARCH-LINE-NUMBER.
093100     PERFORM C910-FIND-ROW-BY-LINE-NUMBER
093200        THRU C919-FIND-ROW-BY-LINE-NUMBER-EX.
093300     IF WK-MN-FOUND-ROW-IX = ZERO
093400        DISPLAY "OMJMAIN - EVENT FOR UNKNOWN LINE NUMBER "
093500           WK-MN-SEARCH-LINE-NUMBER
093600        GO TO C929-CLASSIFY-ONE-EVENT-EX
093700     END-IF.
093800     MOVE WK-MN-FOUND-ROW-IX TO WK-MN-ROW-IX.
093900     SUBTRACT 1 FROM SKED-RUNNING-COUNT (WK-MN-ROW-IX).
094000     MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX)
094100        TO EVT-LINE-NUMBER.
094200     MOVE WK-MN-EVT-START-TS (WK-MN-EVT-MIN-IX)
094300        TO EVT-START-TS.
094400     MOVE WK-MN-EVT-END-TS (WK-MN-EVT-MIN-IX)      TO EVT-END-TS.
094500     MOVE WK-MN-EVT-RETURN-CODE (WK-MN-EVT-MIN-IX)
094600        TO EVT-RETURN-CODE.
094700     MOVE SKED-OVR-CRITICAL-RC (WK-MN-ROW-IX)
094800        TO STT-CRITICAL-RC.
094900     MOVE WK-MN-STAT-TBL (WK-MN-ROW-IX)
095000        TO OMJ-STAT-RECORD.
095100     CALL "OMJSTAT" USING OMJ-EVENT-RECORD, OMJ-EVENT-RESULT,
095200                           OMJ-STAT-RECORD, OMJ-STAT-THRESHOLD.
095300     MOVE OMJ-STAT-RECORD TO WK-MN-STAT-TBL (WK-MN-ROW-IX).
095400     IF EVR-IS-SUCCESS
095500        MOVE EVT-END-TS TO MNST-LAST-SUCCESS-TS (WK-MN-ROW-IX)
095600     END-IF.
095700     PERFORM C940-LOG-EVENT-OUTCOME
095800        THRU C949-LOG-EVENT-OUTCOME-EX.
095900*----------------------------------------------------------------*
096000 C929-CLASSIFY-ONE-EVENT-EX.
096100*----------------------------------------------------------------*
096200     EXIT.
096300         EJECT
096400*----------------------------------------------------------------*
096500 C940-LOG-EVENT-OUTCOME.
096600*----------------------------------------------------------------*
096700     MOVE "A"                  TO LOGW-FUNCTION.
096800     MOVE EVT-LINE-NUMBER      TO LOG-LINE-NUMBER.
096900     MOVE EVT-START-TS         TO LOG-TS.
097000     MOVE SKED-SCHEDULED-RUN-COUNT (WK-MN-ROW-IX) TO LOG-TASK-ID.
097100     IF EVR-IS-SUCCESS
097200        MOVE "SUCCESS " TO LOG-STATUS
097300     ELSE
097400        IF EVR-IS-EXPECTED-FAIL
097500           MOVE "EXPFAIL " TO LOG-STATUS
097600        ELSE
097700           MOVE "CRITFAIL" TO LOG-STATUS
097800           DISPLAY "OMJMAIN - CRITICAL FAILURE - LINE "
097900              EVT-LINE-NUMBER " RC " EVT-RETURN-CODE
098000        END-IF
098100     END-IF.
098200     CALL "OMJLOG" USING OMJ-LOG-ENTRY, OMJ-LOG-REQUEST,
098300                          OMJ-LOG-FILTER-RESULT.
098400*----------------------------------------------------------------*
098500 C949-LOG-EVENT-OUTCOME-EX.
098600*----------------------------------------------------------------*
098700     EXIT.
098800         EJECT
098900*----------------------------------------------------------------*
099000 C960-SNAPSHOT-OLD-STATS.
099100*----------------------------------------------------------------*
099200     MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX)
099300        TO WK-MN-OLD-LINE-NUM (WK-MN-ROW-IX).
099400     MOVE WK-MN-STAT-TBL (WK-MN-ROW-IX)
099500        TO WK-MN-OLD-STAT-ENTRY (WK-MN-ROW-IX).
099600*----------------------------------------------------------------*
099700 C969-SNAPSHOT-OLD-STATS-EX.
099800*----------------------------------------------------------------*
099900     EXIT.
100000
100100*----------------------------------------------------------------*
100200 C975-SEARCH-OLD-BY-LINE-NUMBER.
100300*----------------------------------------------------------------*
100400     MOVE ZERO TO WK-MN-FOUND-ROW-IX.
100500     PERFORM C976-TEST-ONE-OLD-ROW
100600        THRU C978-SEARCH-OLD-BY-LINE-NUMBER-EX
100700        VARYING WK-MN-OLD-IX FROM 1 BY 1
100800        UNTIL WK-MN-OLD-IX > WK-MN-OLD-ROW-COUNT
100900           OR WK-MN-FOUND-ROW-IX NOT = ZERO.
101000     GO TO C978-SEARCH-OLD-BY-LINE-NUMBER-EX.
101100 C976-TEST-ONE-OLD-ROW.
101200     IF WK-MN-OLD-LINE-NUM (WK-MN-OLD-IX) =
101300        SKED-LINE-NUMBER (WK-MN-ROW-IX)
101400        MOVE WK-MN-OLD-IX TO WK-MN-FOUND-ROW-IX
101500     END-IF.
101600*----------------------------------------------------------------*
101700 C978-SEARCH-OLD-BY-LINE-NUMBER-EX.
101800*----------------------------------------------------------------*
101900     EXIT.
102000         EJECT
102100*----------------------------------------------------------------*
102200* REBUILDS THE STATISTICS TABLE IN THE NEW (POST-RECONCILE) ROW  *
102300* ORDER, CARRYING EACH SURVIVING ROW'S COUNTERS ACROSS BY LINE   *
102400* NUMBER AND STARTING A FRESH ENTRY FOR ANY ROW THAT IS NEW.     *
102500*----------------------------------------------------------------*
102600 C970-REBUILD-STAT-TABLE.
102700*----------------------------------------------------------------*
102800     PERFORM C975-SEARCH-OLD-BY-LINE-NUMBER
102900        THRU C978-SEARCH-OLD-BY-LINE-NUMBER-EX.
103000     IF WK-MN-FOUND-ROW-IX = ZERO
103100        INITIALIZE WK-MN-STAT-TBL (WK-MN-ROW-IX)
103200        MOVE SKED-LINE-NUMBER (WK-MN-ROW-IX)
103300           TO MNST-LINE-NUMBER (WK-MN-ROW-IX)
103400     ELSE
103500        MOVE WK-MN-OLD-STAT-ENTRY (WK-MN-FOUND-ROW-IX)
103600           TO WK-MN-STAT-TBL (WK-MN-ROW-IX)
103700     END-IF.
103800*----------------------------------------------------------------*
103900 C979-REBUILD-STAT-TABLE-EX.
104000*----------------------------------------------------------------*
104100     EXIT.
104200         EJECT
104300*----------------------------------------------------------------*
104400 D100-WRITE-STATISTICS-REPORT.
104500*----------------------------------------------------------------*
104600     MOVE ZERO TO WK-MN-TOT-EXECUTION WK-MN-TOT-SKIPPED
104700                  WK-MN-TOT-SUCCESS WK-MN-TOT-EXPFAIL
104800                  WK-MN-TOT-CRITFAIL.
104900     PERFORM D110-WRITE-ONE-STAT-LINE
105000        THRU D119-WRITE-ONE-STAT-LINE-EX
105100        VARYING WK-MN-ROW-IX FROM 1 BY 1
105200        UNTIL WK-MN-ROW-IX > SKED-ROW-COUNT.
105300     PERFORM D180-WRITE-TOTAL-LINE
105400        THRU D189-WRITE-TOTAL-LINE-EX.
105500*----------------------------------------------------------------*
105600 D199-WRITE-STATISTICS-REPORT-EX.
105700*----------------------------------------------------------------*
105800     EXIT.
105900
106000*----------------------------------------------------------------*
106100 D110-WRITE-ONE-STAT-LINE.
106200*----------------------------------------------------------------*
106300     ADD MNST-EXECUTION-COUNT (WK-MN-ROW-IX)
106400        TO WK-MN-TOT-EXECUTION.
106500     ADD MNST-SKIPPED-COUNT (WK-MN-ROW-IX)
106600        TO WK-MN-TOT-SKIPPED.
106700     ADD MNST-SUCCESS-COUNT (WK-MN-ROW-IX)
106800        TO WK-MN-TOT-SUCCESS.
106900     ADD MNST-EXPECTED-FAIL-COUNT (WK-MN-ROW-IX)
107000        TO WK-MN-TOT-EXPFAIL.
107100     ADD MNST-CRITICAL-FAIL-COUNT (WK-MN-ROW-IX)
107200        TO WK-MN-TOT-CRITFAIL.
107300     MOVE MNST-LINE-NUMBER (WK-MN-ROW-IX)
107400        TO STRP-LINE-NUMBER.
107500     MOVE MNST-EXECUTION-COUNT (WK-MN-ROW-IX)
107600        TO STRP-EXECUTION-COUNT.
107700     MOVE MNST-SKIPPED-COUNT (WK-MN-ROW-IX)
107800        TO STRP-SKIPPED-COUNT.
107900     MOVE MNST-SUCCESS-COUNT (WK-MN-ROW-IX)
108000        TO STRP-SUCCESS-COUNT.
108100     MOVE MNST-EXPECTED-FAIL-COUNT (WK-MN-ROW-IX)
108200        TO STRP-EXPECTED-FAIL-COUNT.
108300     MOVE MNST-CRITICAL-FAIL-COUNT (WK-MN-ROW-IX)
108400        TO STRP-CRITICAL-FAIL-COUNT.
108500     MOVE MNST-CRIT-SINCE-SUCCESS (WK-MN-ROW-IX)
108600        TO STRP-CRIT-SINCE-SUCCESS.
108700     MOVE MNST-EXP-SINCE-SUCCESS (WK-MN-ROW-IX)
108800        TO STRP-EXP-SINCE-SUCCESS.
108900     IF MNST-LAST-SUCCESS-TS (WK-MN-ROW-IX) = ZERO
109000        MOVE SPACES TO STRP-LAST-SUCCESS-DISP
109100     ELSE
109200        MOVE MNST-LAST-SUCCESS-TS (WK-MN-ROW-IX) TO WK-MN-TS-VALUE
109300        STRING WK-MN-TS-YEAR    DELIMITED BY SIZE
109400               WK-MN-TS-MONTH   DELIMITED BY SIZE
109500               WK-MN-TS-DAY     DELIMITED BY SIZE
109600               " "              DELIMITED BY SIZE
109700               WK-MN-TS-HOUR    DELIMITED BY SIZE
109800               ":"              DELIMITED BY SIZE
109900               WK-MN-TS-MINUTE  DELIMITED BY SIZE
110000            INTO STRP-LAST-SUCCESS-DISP
110100     END-IF.
110200     MOVE MNST-AVG-SUCCESS-MS (WK-MN-ROW-IX)
110300        TO STRP-AVG-SUCCESS-MS.
110400     MOVE MNST-AVG-EXP-FAIL-MS (WK-MN-ROW-IX)
110500        TO STRP-AVG-EXP-FAIL-MS.
110600     MOVE MNST-AVG-CRIT-FAIL-MS (WK-MN-ROW-IX)
110700        TO STRP-AVG-CRIT-FAIL-MS.
110800     WRITE OMJ-STATS-LINE.
110900*----------------------------------------------------------------*
111000 D119-WRITE-ONE-STAT-LINE-EX.
111100*----------------------------------------------------------------*
111200     EXIT.
111300         EJECT
111400*----------------------------------------------------------------*
111500 D180-WRITE-TOTAL-LINE.
111600*----------------------------------------------------------------*
111700     MOVE "TOTAL"                TO STOT-LABEL.
111800     MOVE WK-MN-TOT-EXECUTION    TO STOT-EXECUTION-COUNT.
111900     MOVE WK-MN-TOT-SKIPPED      TO STOT-SKIPPED-COUNT.
112000     MOVE WK-MN-TOT-SUCCESS      TO STOT-SUCCESS-COUNT.
112100     MOVE WK-MN-TOT-EXPFAIL      TO STOT-EXPECTED-FAIL-COUNT.
112200     MOVE WK-MN-TOT-CRITFAIL     TO STOT-CRITICAL-FAIL-COUNT.
112300     WRITE OMJ-STATS-LINE.
112400*----------------------------------------------------------------*
112500 D189-WRITE-TOTAL-LINE-EX.
112600*----------------------------------------------------------------*
112700     EXIT.
112800         EJECT
112900*----------------------------------------------------------------*
113000* GREGORIAN ABSOLUTE-DAY CALCULATOR - SAME FORMULA AS OMJSLA'S   *
113100* OWN D800/D900, DUPLICATED HERE SINCE OMJMAIN ALSO NEEDS THE DAY*
113200* OF WEEK, WHICH OMJSLA NEVER COMPUTES.                          *
113300*----------------------------------------------------------------*
113400 D800-COMPUTE-ABSOLUTE-DAY.
113500*----------------------------------------------------------------*
113600     PERFORM D900-TEST-LEAP-YEAR
113700        THRU D999-TEST-LEAP-YEAR-EX.
113800     SET WK-MN-CDX TO WK-MN-TS-MONTH.
113900     COMPUTE WK-MN-CALC-ABSDAY =
114000        365 * (WK-MN-TS-YEAR - 1) +
114100        (WK-MN-TS-YEAR - 1) / 4 -
114200        (WK-MN-TS-YEAR - 1) / 100 +
114300        (WK-MN-TS-YEAR - 1) / 400 +
114400        WK-MN-CUM-DAYS (WK-MN-CDX) +
114500        WK-MN-TS-DAY.
114600     IF WK-MN-MONTH-DAYS (2) = 29 AND WK-MN-TS-MONTH > 2
114700        ADD 1 TO WK-MN-CALC-ABSDAY
114800     END-IF.
114900*----------------------------------------------------------------*
115000 D899-COMPUTE-ABSOLUTE-DAY-EX.
115100*----------------------------------------------------------------*
115200     EXIT.
115300
115400*----------------------------------------------------------------*
115500 D900-TEST-LEAP-YEAR.
115600*----------------------------------------------------------------*
115700     MOVE 28 TO WK-MN-MONTH-DAYS (2).
115800     DIVIDE WK-MN-TS-YEAR BY 4
115900        GIVING WK-MN-DIVIDE-QUOTIENT
116000        REMAINDER WK-MN-DIVIDE-REMAIN.
116100     IF WK-MN-DIVIDE-REMAIN = ZERO
116200        MOVE 29 TO WK-MN-MONTH-DAYS (2)
116300        DIVIDE WK-MN-TS-YEAR BY 100
116400           GIVING WK-MN-DIVIDE-QUOTIENT
116500           REMAINDER WK-MN-DIVIDE-REMAIN
116600        IF WK-MN-DIVIDE-REMAIN = ZERO
116700           MOVE 28 TO WK-MN-MONTH-DAYS (2)
116800           DIVIDE WK-MN-TS-YEAR BY 400
116900              GIVING WK-MN-DIVIDE-QUOTIENT
117000              REMAINDER WK-MN-DIVIDE-REMAIN
117100           IF WK-MN-DIVIDE-REMAIN = ZERO
117200              MOVE 29 TO WK-MN-MONTH-DAYS (2)
117300           END-IF
117400        END-IF
117500     END-IF.
117600*----------------------------------------------------------------*
117700 D999-TEST-LEAP-YEAR-EX.
117800*----------------------------------------------------------------*
117900     EXIT.
118000         EJECT
118100 Y900-ABNORMAL-TERMINATION.
118200     PERFORM Z000-END-PROGRAM-ROUTINE
118300        THRU Z099-END-PROGRAM-ROUTINE-EX.
118400     EXIT PROGRAM.
118500
118600*----------------------------------------------------------------*
118700 Z000-END-PROGRAM-ROUTINE.
118800*----------------------------------------------------------------*
118900     CLOSE OMJ-MINUTE-FILE.
119000     IF NOT WK-C-SUCCESSFUL
119100        DISPLAY "OMJMAIN - CLOSE FILE ERROR - OMJMINF"
119200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
119300     END-IF.
119400     CLOSE OMJ-DISPATCH-RPT.
119500     IF NOT WK-C-SUCCESSFUL
119600        DISPLAY "OMJMAIN - CLOSE FILE ERROR - OMJDISPR"
119700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
119800     END-IF.
119900     CLOSE OMJ-STATS-RPT.
120000     IF NOT WK-C-SUCCESSFUL
120100        DISPLAY "OMJMAIN - CLOSE FILE ERROR - OMJSTATR"
120200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
120300     END-IF.
120400     CLOSE OMJ-ALERT-RPT.
120500     IF NOT WK-C-SUCCESSFUL
120600        DISPLAY "OMJMAIN - CLOSE FILE ERROR - OMJALRTR"
120700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
120800     END-IF.
120900*----------------------------------------------------------------*
121000 Z099-END-PROGRAM-ROUTINE-EX.
121100*----------------------------------------------------------------*
121200     EXIT.
121300
121400******************************************************************
121500*************** END OF PROGRAM SOURCE - OMJMAIN ******************
121600******************************************************************
