000100*----------------------------------------------------------------*
000200* OMJSTAT                                                       *
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  OMJSTAT.
000600 AUTHOR.  B D XAVIER.
000700 INSTALLATION.  OMICRON SYSTEMS - BATCH SCHEDULING GROUP.
000800 DATE-WRITTEN.  11/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.  OMICRON SYSTEMS - PROPRIETARY - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200* THIS PROGRAM CLASSIFIES ONE TASK-COMPLETION EVENT FOR A        *
001300* SCHEDULE ROW AS SUCCESS, EXPECTED FAILURE, OR CRITICAL FAILURE *
001400* AGAINST THE ROW'S CRITICAL-RETURN-CODE THRESHOLD, UPDATES THE *
001500* ROW'S SINCE-LAST-SUCCESS COUNTERS, AND FOLDS THE EVENT'S      *
001600* DURATION INTO THE MATCHING ROLLING-AVERAGE BUCKET.  DISPATCH  *
001700* COUNTERS (EXECUTION/SKIPPED/FIRST-EXEC/LAST-EXEC) ARE OWNED BY *
001800* OMJMAIN AND ARE NOT TOUCHED HERE.                              *
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:                                      *
002100*----------------------------------------------------------------*
002200* MOD.#   INIT   DATE        DESCRIPTION                        *
002300* ------  ------ ----------  --------------------------------- *
002400* OMJ007  BDX    11/02/1989  INITIAL VERSION                    *
002500* OMJ030  RFT    11/07/1994  SEPARATE CRIT/EXP SINCE-LAST-       *
002600*                            SUCCESS COUNTERS (OMJSTTR OMJ029)   *
002700* OMJ063  MKN    30/11/1999  Y2K REVIEW - LAST-SUCCESS-TS IS A  *
002800*                            STRAIGHT MOVE OF THE ALREADY        *
002900*                            CENTURY-WIDE EVT-START-TS, NO       *
003000*                            CHANGE REQUIRED                     *
003100* OMJ078  RFT    14/03/2001  ROLLING-AVERAGE DURATION BY         *
003200*                            CLASSIFICATION (OMJSTTR OMJ077)     *
003300* OMJ086  DRK    14/03/2011  CR#5208 - ADD UPSI-0 TRACE LINE ON  *
003400*                            THE ROLLED AVERAGE, WK-STT-CLASS-IX *
003500*                            MOVED OUT TO A STANDALONE 77-LEVEL  *
003600*                            ITEM                                *
003700* OMJ087  DRK    14/03/2011  CR#5208 - UPSI-0 CLAUSE WAS BOUND   *
003800*                            TO A PLAIN DATA-NAME, NOT VALID     *
003900*                            SPECIAL-NAMES GRAMMAR - REWRITTEN   *
004000*                            AS A MNEMONIC/CONDITION PAIR LIKE   *
004100*                            OMJPARM; B200'S TRACE TEST NOW      *
004200*                            READS THE CONDITION DIRECTLY        *
004300*----------------------------------------------------------------*
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 IS UPSI-SWITCH-0
005200       ON  STATUS IS U0-ON
005300       OFF STATUS IS U0-OFF.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  FILLER                           PIC X(32) VALUE
005800     "** OMJSTAT WORKING STORAGE    **".
005900
006000*----------------------------------------------------------------*
006100* W01- GENERAL WORK AREA                                         *
006200*----------------------------------------------------------------*
006300 01  WK-STT-WORK-AREA.
006400     05  WK-STT-WEIGHTED-OLD          PIC S9(18) COMP.
006500     05  FILLER                       PIC X(07) VALUE SPACES.
006600
006700 77  WK-STT-CLASS-IX                  PIC S9(01) COMP.
006800
006900*----------------------------------------------------------------*
007000* W02- CLASSIFICATION-CODE TABLE, ADDRESSED BY WK-STT-CLASS-IX - *
007100* THE SAME SUBSCRIPT THAT KEYS STAT-COUNT-TBL AND STAT-AVG-TBL   *
007200* IN OMJSTTR.cpy (1=SUCCESS, 2=EXPFAIL, 3=CRITFAIL).             *
007300*----------------------------------------------------------------*
007400 01  WK-STT-CLASS-NAMES-TBL.
007500     05  FILLER                       PIC X(08) VALUE "SUCCESS ".
007600     05  FILLER                       PIC X(08) VALUE "EXPFAIL ".
007700     05  FILLER                       PIC X(08) VALUE "CRITFAIL".
007800 01  WK-STT-CLASS-NAMES-R REDEFINES WK-STT-CLASS-NAMES-TBL.
007900     05  WK-STT-CLASS-NAME OCCURS 3 TIMES
008000             INDEXED BY WK-STT-CNX    PIC X(08).
008100 01  WK-STT-CLASS-INITIAL-R REDEFINES WK-STT-CLASS-NAMES-TBL.
008200     05  WK-STT-CLASS-INITIAL OCCURS 3 TIMES
008300             PIC X(01).
008400     05  FILLER                       PIC X(21).
008500
008600*----------------------------------------------------------------*
008700* W02A- SCRATCH COPY OF THE JUST-ROLLED AVERAGE, BROKEN OUT FOR  *
008800* THE UPSI-0 TRACE LINE IN B200 - SAME REDEFINES-FOR-DISPLAY     *
008900* TRICK AS THE TIMESTAMP WORK AREAS IN OMJSLA/OMJALRT.           *
009000*----------------------------------------------------------------*
009100 01  WK-STT-TRACE-WORK.
009200     05  WK-STT-TRACE-AVG             PIC 9(09).
009300 01  WK-STT-TRACE-CHARS REDEFINES WK-STT-TRACE-WORK.
009400     05  WK-STT-TRACE-DIGIT OCCURS 9 TIMES
009500             PIC X(01).
009600
009700 LINKAGE SECTION.
009800 COPY OMJEVNT.
009900 COPY OMJSTTR.
010000
010100*----------------------------------------------------------------*
010200* W03- THE ROW'S EFFECTIVE CRITICAL-RETURN-CODE THRESHOLD, AS    *
010300* CARRIED IN SKED-OVR-CRITICAL-RC (DEFAULT OR OVERRIDDEN).       *
010400*----------------------------------------------------------------*
010500 01  OMJ-STAT-THRESHOLD.
010600     05  STT-CRITICAL-RC              PIC 9(03).
010700     05  FILLER                       PIC X(05) VALUE SPACES.
010800
010900*----------------------------------------------------------------*
011000 PROCEDURE DIVISION USING OMJ-EVENT-RECORD
011100                           OMJ-EVENT-RESULT
011200                           OMJ-STAT-RECORD
011300                           OMJ-STAT-THRESHOLD.
011400*----------------------------------------------------------------*
011500 MAIN-MODULE.
011600     PERFORM A000-START-PROGRAM-ROUTINE
011700        THRU A099-START-PROGRAM-ROUTINE-EX.
011800     PERFORM B100-CLASSIFY-RETURN-CODE
011900        THRU B199-CLASSIFY-RETURN-CODE-EX.
012000     PERFORM B200-ROLL-AVERAGE-DURATION
012100        THRU B299-ROLL-AVERAGE-DURATION-EX.
012200     GOBACK.
012300
012400*----------------------------------------------------------------*
012500 A000-START-PROGRAM-ROUTINE.
012600*----------------------------------------------------------------*
012700     MOVE SPACES TO EVR-CLASS-CODE.
012800     COMPUTE EVR-DURATION-MS = EVT-END-TS - EVT-START-TS.
012900*----------------------------------------------------------------*
013000 A099-START-PROGRAM-ROUTINE-EX.
013100*----------------------------------------------------------------*
013200     EXIT.
013300
013400*----------------------------------------------------------------*
013500* B100 - SUCCESS (RC = 0), EXPECTED FAILURE (0 < RC <            *
013600* CRITICAL-RC) OR CRITICAL FAILURE (RC >= CRITICAL-RC). A        *
013700* SUCCESS ZEROES BOTH SINCE-LAST-SUCCESS COUNTERS; THE OTHER TWO *
013800* CLASSES BUMP THEIR OWN COUNTER ONLY.                           *
013900*----------------------------------------------------------------*
014000 B100-CLASSIFY-RETURN-CODE.
014100     IF EVT-RETURN-CODE = 0
014200        MOVE 1 TO WK-STT-CLASS-IX
014300        MOVE EVT-START-TS TO STAT-LAST-SUCCESS-TS
014400        MOVE ZERO TO STAT-CRIT-SINCE-SUCCESS
014500        MOVE ZERO TO STAT-EXP-SINCE-SUCCESS
014600     ELSE
014700        IF EVT-RETURN-CODE < STT-CRITICAL-RC
014800           MOVE 2 TO WK-STT-CLASS-IX
014900           ADD 1 TO STAT-EXP-SINCE-SUCCESS
015000        ELSE
015100           MOVE 3 TO WK-STT-CLASS-IX
015200           ADD 1 TO STAT-CRIT-SINCE-SUCCESS
015300        END-IF
015400     END-IF.
015500     MOVE WK-STT-CLASS-NAME (WK-STT-CLASS-IX) TO EVR-CLASS-CODE.
015600     ADD 1 TO STAT-COUNT-TBL (WK-STT-CLASS-IX).
015700*----------------------------------------------------------------*
015800 B199-CLASSIFY-RETURN-CODE-EX.
015900*----------------------------------------------------------------*
016000     EXIT.
016100
016200*----------------------------------------------------------------*
016300* B200 - NEW-AVG = (NEW-VALUE + (N-1) * OLD-AVG) / N WHERE N IS  *
016400* THE POST-INCREMENT CLASSIFICATION COUNT.  PLAIN COMPUTE WITH NO*
016500* ROUNDED CLAUSE TRUNCATES, MATCHING THE WHOLE-MILLISECOND RULE. *
016600*----------------------------------------------------------------*
016700 B200-ROLL-AVERAGE-DURATION.
016800     COMPUTE WK-STT-WEIGHTED-OLD =
016900        (STAT-COUNT-TBL (WK-STT-CLASS-IX) - 1) *
017000         STAT-AVG-TBL (WK-STT-CLASS-IX).
017100     COMPUTE STAT-AVG-TBL (WK-STT-CLASS-IX) =
017200        (EVR-DURATION-MS + WK-STT-WEIGHTED-OLD) /
017300         STAT-COUNT-TBL (WK-STT-CLASS-IX).
017400     IF U0-ON
017500        MOVE STAT-AVG-TBL (WK-STT-CLASS-IX) TO WK-STT-TRACE-AVG
017600        DISPLAY "OMJSTAT - "
017700           WK-STT-CLASS-INITIAL (WK-STT-CLASS-IX)
017800           " NEW AVG " WK-STT-TRACE-CHARS
017900     END-IF.
018000*----------------------------------------------------------------*
018100 B299-ROLL-AVERAGE-DURATION-EX.
018200*----------------------------------------------------------------*
018300     EXIT.
