000100 IDENTIFICATION DIVISION.
000200******************************
000300 PROGRAM-ID.     OMJEXPR.
000400 AUTHOR.         R. F. TILLMAN.
000500 INSTALLATION.   OMICRON JOB CONTROL - BATCH SCHEDULING DEPT.
000600 DATE-WRITTEN.   04 JUN 1993.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*DESCRIPTION : EDITS A SINGLE CRON TIME-EXPRESSION FIELD (MINUTE,*
001100*              HOUR, DAY-OF-MONTH, MONTH, OR DAY-OF-WEEK) INTO A *
001200*              SORTED SET OF PERMITTED VALUES.  HANDLES LISTS,   *
001300*              RANGES, STEP VALUES, THE '*' WILDCARD, AND MONTH/ *
001400*              WEEKDAY NAMES.  CALLED BY OMJCRON ONCE PER FIELD  *
001500*              OF EVERY SCHEDULE ROW.                            *
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:                                       *
001800*----------------------------------------------------------------*
001900* MOD.#  INIT   DATE        DESCRIPTION                          *
002000* ------ ------ ----------  --------------------------------     *
002100* OMJ015 RFT    04/06/1993  INITIAL VERSION                      *
002200* OMJ034 RFT    14/08/1994  ADD STEP VALUES (THE '/' NOTATION)   *
002300* OMJ047 RFT    19/06/1998  ADD MONTH AND WEEKDAY NAME TABLES    *
002400* OMJ059 MKN    30/11/1999  Y2K REVIEW - NO DATE VALUES IN THIS  *
002500*                           PROGRAM, NO CHANGE REQUIRED          *
002600* OMJ092 PVS    18/05/2004  REJECT A SECOND '/' OR '-' IN ONE    *
002700*                           ELEMENT PER THE REVISED EDIT RULES   *
002800* OMJ109 PVS    11/10/2010  CR#5002 - NORMALIZE DOW VALUE 7 TO 0 *
002900*                           AT EACH RANGE ENDPOINT, NOT JUST A   *
003000*                           BARE SINGLE VALUE                    *
003100* OMJ110 PVS    02/12/2010  STEP VALUE AND RANGE-ENDPOINT TOKENS *
003200*                           NOW EDITED IN THEIR OWN WK-E-TOKEN   *
003300*                          WORK AREA INSTEAD OF WK-E-FIELD-TEXT -*
003400*                          A MULTI-ELEMENT LIST LIKE 1-5,10/2 WAS*
003500*                           LOSING THE REST OF THE FIELD ONCE THE*
003600*                           FIRST ELEMENT WAS EDITED             *
003700* OMJ111 DRK    14/03/2011  CR#5208 - MONTH/DOW NAME TOKEN WAS   *
003800*                           NOT UPPERCASED BEFORE THE SEARCH, SO *
003900*                           LOWERCASE jan/mon ETC. WERE REJECTED *
004000*                           - CONVERT TO UPPER IN C450 FIRST     *
004100*----------------------------------------------------------------*
004200         EJECT
004300************************
004400 ENVIRONMENT DIVISION.
004500************************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005000                    UPSI-0 IS UPSI-SWITCH-0
005100                      ON  STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.
005300         EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                   PIC X(24) VALUE
006000     "** PROGRAM OMJEXPR   **".
006100
006200*---------------- PROGRAM WORKING STORAGE -------------------*
006300     COPY OMJCOMW.
006400
006500 01  WK-E-WORK-AREA.
006600     05  WK-E-FIELD-TEXT       PIC X(20).
006700     05  WK-E-FIELD-LEN        PIC S9(04) COMP.
006800     05  WK-E-ELEM-START       PIC S9(04) COMP.
006900     05  WK-E-ELEM-END         PIC S9(04) COMP.
007000     05  WK-E-COMMA-POS        PIC S9(04) COMP.
007100     05  WK-E-SLASH-POS        PIC S9(04) COMP.
007200     05  WK-E-SLASH-COUNT      PIC S9(04) COMP.
007300     05  WK-E-DASH-POS         PIC S9(04) COMP.
007400     05  WK-E-DASH-COUNT       PIC S9(04) COMP.
007500     05  WK-E-FIELD-LOW        PIC S9(03) COMP.
007600     05  WK-E-FIELD-HIGH       PIC S9(03) COMP.
007700     05  WK-E-LOW-VALUE        PIC S9(03) COMP.
007800     05  WK-E-HIGH-VALUE       PIC S9(03) COMP.
007900     05  WK-E-STEP-VALUE       PIC S9(03) COMP.
008000     05  WK-E-STEP-IX          PIC S9(03) COMP.
008100     05  WK-E-TOKEN-VALID      PIC X(01).
008200         88  WK-E-TOKEN-IS-VALID     VALUE "Y".
008300     05  WK-E-NUMBER           PIC S9(05) COMP.
008400     05  WK-E-TOKEN-LEN        PIC S9(04) COMP.
008500
008600 77  WK-E-SCAN-IX              PIC S9(04) COMP.
008700
008800 01  WK-E-ELEMENT-TEXT         PIC X(20).
008900 01  WK-E-RANGE-TEXT           PIC X(20).
009000 01  WK-E-STEP-TEXT            PIC X(04).
009100 01  WK-E-LOW-TEXT             PIC X(20).
009200 01  WK-E-HIGH-TEXT            PIC X(20).
009300
009400*----------- ONE-TOKEN SCRATCH AREA FOR D200/D600/D700 --------*
009500* USED TO RESOLVE A STEP VALUE OR A RANGE ENDPOINT WITHOUT      *
009600* DISTURBING WK-E-FIELD-TEXT, WHICH THE B110 SPLIT LOOP STILL   *
009700* NEEDS FOR THE REMAINDER OF THE FIELD.  SEE OMJ110 BELOW.      *
009800*----------------------------------------------------------------*
009900 01  WK-E-TOKEN-TEXT           PIC X(20).
010000 01  WK-E-TOKEN-CHARS REDEFINES WK-E-TOKEN-TEXT.
010100     05  WK-E-TOKEN-CHAR OCCURS 20 TIMES PIC X(01).
010200
010300*-------------- CHARACTER-BY-CHARACTER VIEW OF THE FIELD -----*
010400 01  WK-E-FIELD-CHARS REDEFINES WK-E-FIELD-TEXT.
010500     05  WK-E-FIELD-CHAR OCCURS 20 TIMES PIC X(01).
010600
010700 01  WK-E-ELEMENT-CHARS REDEFINES WK-E-ELEMENT-TEXT.
010800     05  WK-E-ELEMENT-CHAR OCCURS 20 TIMES PIC X(01).
010900
011000 01  WK-E-RANGE-CHARS REDEFINES WK-E-RANGE-TEXT.
011100     05  WK-E-RANGE-CHAR OCCURS 20 TIMES PIC X(01).
011200
011300*------------------- DIGIT TRANSLATION TABLE ------------------*
011400 01  WK-E-DIGIT-TABLE          PIC X(10) VALUE "0123456789".
011500 01  WK-E-DIGIT-TBL REDEFINES WK-E-DIGIT-TABLE.
011600     05  WK-E-DIGIT-ENTRY OCCURS 10 TIMES
011700             INDEXED BY WK-E-DIGIT-IX PIC X(01).
011800
011900*------------------- MONTH AND WEEKDAY NAME TABLES -------------*
012000 01  WK-E-MONTH-NAMES.
012100     05  FILLER PIC X(03) VALUE "JAN".
012200     05  FILLER PIC X(03) VALUE "FEB".
012300     05  FILLER PIC X(03) VALUE "MAR".
012400     05  FILLER PIC X(03) VALUE "APR".
012500     05  FILLER PIC X(03) VALUE "MAY".
012600     05  FILLER PIC X(03) VALUE "JUN".
012700     05  FILLER PIC X(03) VALUE "JUL".
012800     05  FILLER PIC X(03) VALUE "AUG".
012900     05  FILLER PIC X(03) VALUE "SEP".
013000     05  FILLER PIC X(03) VALUE "OCT".
013100     05  FILLER PIC X(03) VALUE "NOV".
013200     05  FILLER PIC X(03) VALUE "DEC".
013300 01  WK-E-MONTH-TBL REDEFINES WK-E-MONTH-NAMES.
013400     05  WK-E-MONTH-ENTRY OCCURS 12 TIMES
013500             INDEXED BY WK-E-MONTH-IX PIC X(03).
013600
013700 01  WK-E-DOW-NAMES.
013800     05  FILLER PIC X(03) VALUE "SUN".
013900     05  FILLER PIC X(03) VALUE "MON".
014000     05  FILLER PIC X(03) VALUE "TUE".
014100     05  FILLER PIC X(03) VALUE "WED".
014200     05  FILLER PIC X(03) VALUE "THU".
014300     05  FILLER PIC X(03) VALUE "FRI".
014400     05  FILLER PIC X(03) VALUE "SAT".
014500 01  WK-E-DOW-TBL REDEFINES WK-E-DOW-NAMES.
014600     05  WK-E-DOW-ENTRY OCCURS 7 TIMES
014700             INDEXED BY WK-E-DOW-IX PIC X(03).
014800
014900 LINKAGE SECTION.
015000********************
015100     COPY OMJEXPW.
015200
015300****************************************
015400 PROCEDURE DIVISION USING OMJ-EXPR-REQUEST OMJ-EXPR-RESULT.
015500****************************************
015600 MAIN-MODULE.
015700     PERFORM A000-START-PROGRAM-ROUTINE
015800        THRU A099-START-PROGRAM-ROUTINE-EX.
015900     PERFORM B100-EDIT-ONE-FIELD
016000        THRU B199-EDIT-ONE-FIELD-EX.
016100     PERFORM Z000-END-PROGRAM-ROUTINE
016200        THRU Z099-END-PROGRAM-ROUTINE-EX.
016300 GOBACK.
016400
016500*----------------------------------------------------------------*
016600 A000-START-PROGRAM-ROUTINE.
016700*----------------------------------------------------------------*
016800     MOVE "Y" TO EXPR-VALID-FLAG.
016900     PERFORM A010-CLEAR-ONE-ENTRY
017000        THRU A019-CLEAR-ONE-ENTRY-EX
017100        VARYING WK-E-SCAN-IX FROM 1 BY 1
017200        UNTIL WK-E-SCAN-IX > 60.
017300*----------------------------------------------------------------*
017400 A099-START-PROGRAM-ROUTINE-EX.
017500*----------------------------------------------------------------*
017600     EXIT.
017700
017800 A010-CLEAR-ONE-ENTRY.
017900     MOVE ZERO TO EXPR-VALUE-SET (WK-E-SCAN-IX).
018000 A019-CLEAR-ONE-ENTRY-EX.
018100     EXIT.
018200
018300*----------------------------------------------------------------*
018400 B100-EDIT-ONE-FIELD.
018500*----------------------------------------------------------------*
018600     MOVE EXPR-FIELD-TEXT TO WK-E-FIELD-TEXT.
018700     MOVE EXPR-LOW-BOUND TO WK-E-FIELD-LOW.
018800     MOVE EXPR-HIGH-BOUND TO WK-E-FIELD-HIGH.
018900     PERFORM D300-FIND-FIELD-LENGTH
019000        THRU D399-FIND-FIELD-LENGTH-EX.
019100     IF WK-E-FIELD-LEN = ZERO
019200        MOVE "N" TO EXPR-VALID-FLAG
019300        GO TO B199-EDIT-ONE-FIELD-EX
019400     END-IF.
019500     MOVE 1 TO WK-E-ELEM-START.
019600 B110-SPLIT-LOOP.
019700     IF WK-E-ELEM-START > WK-E-FIELD-LEN
019800        GO TO B199-EDIT-ONE-FIELD-EX
019900     END-IF.
020000     IF NOT EXPR-IS-VALID
020100        GO TO B199-EDIT-ONE-FIELD-EX
020200     END-IF.
020300     PERFORM D100-FIND-NEXT-COMMA
020400        THRU D199-FIND-NEXT-COMMA-EX.
020500     IF WK-E-COMMA-POS = ZERO
020600        MOVE WK-E-FIELD-LEN TO WK-E-ELEM-END
020700     ELSE
020800        COMPUTE WK-E-ELEM-END = WK-E-COMMA-POS - 1
020900     END-IF.
021000     IF WK-E-ELEM-END < WK-E-ELEM-START
021100        MOVE "N" TO EXPR-VALID-FLAG
021200        GO TO B199-EDIT-ONE-FIELD-EX
021300     END-IF.
021400     MOVE SPACES TO WK-E-ELEMENT-TEXT.
021500     COMPUTE WK-E-SCAN-IX = WK-E-ELEM-END - WK-E-ELEM-START + 1.
021600     MOVE WK-E-FIELD-TEXT (WK-E-ELEM-START : WK-E-SCAN-IX)
021700                           TO WK-E-ELEMENT-TEXT.
021800     PERFORM C100-EDIT-ONE-ELEMENT
021900        THRU C199-EDIT-ONE-ELEMENT-EX.
022000     IF WK-E-COMMA-POS = ZERO
022100        MOVE WK-E-FIELD-LEN TO WK-E-SCAN-IX
022200        ADD 1 TO WK-E-SCAN-IX
022300        MOVE WK-E-SCAN-IX TO WK-E-ELEM-START
022400     ELSE
022500        COMPUTE WK-E-ELEM-START = WK-E-COMMA-POS + 1
022600     END-IF.
022700     GO TO B110-SPLIT-LOOP.
022800*----------------------------------------------------------------*
022900 B199-EDIT-ONE-FIELD-EX.
023000*----------------------------------------------------------------*
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400* C100 SPLITS ONE LIST ELEMENT ON '/' INTO A RANGE PART AND A    *
023500* STEP PART.  A SECOND '/' IS REJECTED.  NO '/' MEANS STEP = 1.  *
023600*----------------------------------------------------------------*
023700 C100-EDIT-ONE-ELEMENT.
023800*----------------------------------------------------------------*
023900     MOVE WK-E-ELEMENT-TEXT TO WK-E-RANGE-TEXT.
024000     PERFORM D400-COUNT-SLASHES
024100        THRU D499-COUNT-SLASHES-EX.
024200     IF WK-E-SLASH-COUNT > 1
024300        MOVE "N" TO EXPR-VALID-FLAG
024400        GO TO C199-EDIT-ONE-ELEMENT-EX
024500     END-IF.
024600     MOVE 1 TO WK-E-STEP-VALUE.
024700     IF WK-E-SLASH-COUNT = 1
024800        PERFORM D100-FIND-NEXT-SLASH
024900           THRU D199-FIND-NEXT-SLASH-EX
025000        MOVE SPACES TO WK-E-RANGE-TEXT
025100        COMPUTE WK-E-SCAN-IX = WK-E-SLASH-POS - 1
025200        IF WK-E-SCAN-IX < 1
025300           MOVE "N" TO EXPR-VALID-FLAG
025400           GO TO C199-EDIT-ONE-ELEMENT-EX
025500        END-IF
025600        MOVE WK-E-ELEMENT-TEXT (1 : WK-E-SCAN-IX)
025700                              TO WK-E-RANGE-TEXT
025800        MOVE SPACES TO WK-E-STEP-TEXT
025900        COMPUTE WK-E-SCAN-IX =
026000                20 - WK-E-SLASH-POS
026100        MOVE WK-E-ELEMENT-TEXT (WK-E-SLASH-POS + 1 : WK-E-SCAN-IX)
026200                              TO WK-E-STEP-TEXT
026300        MOVE SPACES TO WK-E-TOKEN-TEXT
026400        MOVE WK-E-STEP-TEXT TO WK-E-TOKEN-TEXT
026500        PERFORM D350-FIND-TOKEN-LENGTH
026600           THRU D359-FIND-TOKEN-LENGTH-EX
026700        PERFORM D200-CONVERT-DIGITS-TO-NUMBER
026800           THRU D299-CONVERT-DIGITS-TO-NUMBER-EX
026900        IF NOT WK-E-TOKEN-IS-VALID OR WK-E-NUMBER < 1
027000           MOVE "N" TO EXPR-VALID-FLAG
027100           GO TO C199-EDIT-ONE-ELEMENT-EX
027200        END-IF
027300        MOVE WK-E-NUMBER TO WK-E-STEP-VALUE
027400     END-IF.
027500     PERFORM C200-EDIT-ONE-RANGE
027600        THRU C299-EDIT-ONE-RANGE-EX.
027700*----------------------------------------------------------------*
027800 C199-EDIT-ONE-ELEMENT-EX.
027900*----------------------------------------------------------------*
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300* C200 EDITS THE RANGE PART - '*' (WHOLE FIELD), A SINGLE VALUE, *
028400* OR 'A-B'.  MORE THAN ONE '-' IS REJECTED.                      *
028500*----------------------------------------------------------------*
028600 C200-EDIT-ONE-RANGE.
028700*----------------------------------------------------------------*
028800     IF WK-E-RANGE-TEXT (1 : 1) = "*"
028900        MOVE EXPR-LOW-BOUND TO WK-E-LOW-VALUE
029000        MOVE EXPR-HIGH-BOUND TO WK-E-HIGH-VALUE
029100        GO TO C280-APPLY-RANGE
029200     END-IF.
029300     PERFORM D500-COUNT-DASHES
029400        THRU D599-COUNT-DASHES-EX.
029500     IF WK-E-DASH-COUNT > 1
029600        MOVE "N" TO EXPR-VALID-FLAG
029700        GO TO C299-EDIT-ONE-RANGE-EX
029800     END-IF.
029900     IF WK-E-DASH-COUNT = 0
030000        MOVE WK-E-RANGE-TEXT TO WK-E-LOW-TEXT
030100        MOVE WK-E-RANGE-TEXT TO WK-E-HIGH-TEXT
030200     ELSE
030300        PERFORM D300-FIND-DASH-POSITION
030400           THRU D399-FIND-DASH-POSITION-EX
030500        COMPUTE WK-E-SCAN-IX = WK-E-DASH-POS - 1
030600        IF WK-E-SCAN-IX < 1
030700           MOVE "N" TO EXPR-VALID-FLAG
030800           GO TO C299-EDIT-ONE-RANGE-EX
030900        END-IF
031000        MOVE SPACES TO WK-E-LOW-TEXT
031100        MOVE WK-E-RANGE-TEXT (1 : WK-E-SCAN-IX) TO WK-E-LOW-TEXT
031200        MOVE SPACES TO WK-E-HIGH-TEXT
031300        COMPUTE WK-E-SCAN-IX = 20 - WK-E-DASH-POS
031400        MOVE WK-E-RANGE-TEXT (WK-E-DASH-POS + 1 : WK-E-SCAN-IX)
031500                             TO WK-E-HIGH-TEXT
031600     END-IF.
031700     PERFORM C400-EDIT-NAME-TABLE
031800        THRU C499-EDIT-NAME-TABLE-EX.
031900     IF NOT EXPR-IS-VALID
032000        GO TO C299-EDIT-ONE-RANGE-EX
032100     END-IF.
032200 C280-APPLY-RANGE.
032300     PERFORM C300-APPLY-STEP-VALUES
032400        THRU C399-APPLY-STEP-VALUES-EX.
032500*----------------------------------------------------------------*
032600 C299-EDIT-ONE-RANGE-EX.
032700*----------------------------------------------------------------*
032800     EXIT.
032900
033000*----------------------------------------------------------------*
033100* C300 APPLIES A, A+STEP, A+2*STEP, ... UP TO B INTO THE VALUE *
033200* SET.  A RANGE WHERE A > B CONTRIBUTES NOTHING (NOT AN ERROR).  *
033300*----------------------------------------------------------------*
033400 C300-APPLY-STEP-VALUES.
033500*----------------------------------------------------------------*
033600     IF WK-E-LOW-VALUE > WK-E-HIGH-VALUE
033700        GO TO C399-APPLY-STEP-VALUES-EX
033800     END-IF.
033900     PERFORM C310-SET-ONE-VALUE
034000        THRU C319-SET-ONE-VALUE-EX
034100        VARYING WK-E-STEP-IX FROM WK-E-LOW-VALUE
034200        BY WK-E-STEP-VALUE
034300        UNTIL WK-E-STEP-IX > WK-E-HIGH-VALUE.
034400*----------------------------------------------------------------*
034500 C399-APPLY-STEP-VALUES-EX.
034600*----------------------------------------------------------------*
034700     EXIT.
034800
034900 C310-SET-ONE-VALUE.
035000     COMPUTE WK-E-SCAN-IX = WK-E-STEP-IX - EXPR-LOW-BOUND + 1.
035100     IF WK-E-SCAN-IX >= 1 AND WK-E-SCAN-IX <= 60
035200        MOVE 1 TO EXPR-VALUE-SET (WK-E-SCAN-IX)
035300     END-IF.
035400 C319-SET-ONE-VALUE-EX.
035500     EXIT.
035600
035700*----------------------------------------------------------------*
035800* C400 RESOLVES WK-E-LOW-TEXT/WK-E-HIGH-TEXT TO NUMERIC VALUES,  *
035900* EITHER AS PLAIN DIGITS OR (MONTH/DOW FIELDS ONLY) AS A THREE-  *
036000* LETTER NAME, AND NORMALIZES A DOW VALUE OF 7 TO 0.             *
036100*----------------------------------------------------------------*
036200 C400-EDIT-NAME-TABLE.
036300*----------------------------------------------------------------*
036400     MOVE SPACES TO WK-E-TOKEN-TEXT.
036500     MOVE WK-E-LOW-TEXT TO WK-E-TOKEN-TEXT.
036600     PERFORM D350-FIND-TOKEN-LENGTH
036700        THRU D359-FIND-TOKEN-LENGTH-EX.
036800     IF WK-E-TOKEN-LEN = ZERO
036900        MOVE "N" TO EXPR-VALID-FLAG
037000        GO TO C499-EDIT-NAME-TABLE-EX
037100     END-IF.
037200     PERFORM C450-RESOLVE-ONE-TOKEN
037300        THRU C459-RESOLVE-ONE-TOKEN-EX.
037400     IF NOT WK-E-TOKEN-IS-VALID
037500        MOVE "N" TO EXPR-VALID-FLAG
037600        GO TO C499-EDIT-NAME-TABLE-EX
037700     END-IF.
037800     MOVE WK-E-NUMBER TO WK-E-LOW-VALUE.
037900     MOVE SPACES TO WK-E-TOKEN-TEXT.
038000     MOVE WK-E-HIGH-TEXT TO WK-E-TOKEN-TEXT.
038100     PERFORM D350-FIND-TOKEN-LENGTH
038200        THRU D359-FIND-TOKEN-LENGTH-EX.
038300     IF WK-E-TOKEN-LEN = ZERO
038400        MOVE "N" TO EXPR-VALID-FLAG
038500        GO TO C499-EDIT-NAME-TABLE-EX
038600     END-IF.
038700     PERFORM C450-RESOLVE-ONE-TOKEN
038800        THRU C459-RESOLVE-ONE-TOKEN-EX.
038900     IF NOT WK-E-TOKEN-IS-VALID
039000        MOVE "N" TO EXPR-VALID-FLAG
039100        GO TO C499-EDIT-NAME-TABLE-EX
039200     END-IF.
039300     MOVE WK-E-NUMBER TO WK-E-HIGH-VALUE.
039400*----------------------------------------------------------------*
039500 C499-EDIT-NAME-TABLE-EX.
039600*----------------------------------------------------------------*
039700     EXIT.
039800
039900*----------------------------------------------------------------*
040000* C450 RESOLVES ONE ENDPOINT TOKEN (NOW IN WK-E-TOKEN-TEXT,      *
040100* LENGTH WK-E-TOKEN-LEN) TO WK-E-NUMBER.  TRIES DIGITS FIRST,    *
040200* THEN A NAME TABLE IF THE FIELD TYPE ALLOWS NAMES.              *
040300*----------------------------------------------------------------*
040400 C450-RESOLVE-ONE-TOKEN.
040500*----------------------------------------------------------------*
040600     PERFORM D200-CONVERT-DIGITS-TO-NUMBER
040700        THRU D299-CONVERT-DIGITS-TO-NUMBER-EX.
040800     IF WK-E-TOKEN-IS-VALID
040900        IF EXPR-IS-DOW AND WK-E-NUMBER = 7
041000           MOVE ZERO TO WK-E-NUMBER
041100        END-IF
041200        IF WK-E-NUMBER < WK-E-FIELD-LOW OR
041300           WK-E-NUMBER > WK-E-FIELD-HIGH
041400           MOVE "N" TO WK-E-TOKEN-VALID
041500        END-IF
041600        GO TO C459-RESOLVE-ONE-TOKEN-EX
041700     END-IF.
041800     MOVE "N" TO WK-E-TOKEN-VALID.
041900     IF (EXPR-IS-MONTH OR EXPR-IS-DOW) AND WK-E-TOKEN-LEN = 3
042000        INSPECT WK-E-TOKEN-TEXT CONVERTING
042100           "abcdefghijklmnopqrstuvwxyz"
042200           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042300     END-IF.
042400     IF EXPR-IS-MONTH AND WK-E-TOKEN-LEN = 3
042500        PERFORM D600-SEARCH-MONTH-TABLE
042600           THRU D699-SEARCH-MONTH-TABLE-EX
042700     END-IF.
042800     IF EXPR-IS-DOW AND WK-E-TOKEN-LEN = 3
042900        PERFORM D700-SEARCH-DOW-TABLE
043000           THRU D799-SEARCH-DOW-TABLE-EX
043100     END-IF.
043200*----------------------------------------------------------------*
043300 C459-RESOLVE-ONE-TOKEN-EX.
043400*----------------------------------------------------------------*
043500     EXIT.
043600
043700*----------------------------------------------------------------*
043800 D100-FIND-NEXT-COMMA.
043900*----------------------------------------------------------------*
044000     MOVE ZERO TO WK-E-COMMA-POS.
044100     PERFORM D110-TEST-ONE-CHAR
044200        THRU D119-TEST-ONE-CHAR-EX
044300        VARYING WK-E-SCAN-IX FROM WK-E-ELEM-START BY 1
044400        UNTIL WK-E-SCAN-IX > WK-E-FIELD-LEN
044500           OR WK-E-COMMA-POS NOT = ZERO.
044600*----------------------------------------------------------------*
044700 D199-FIND-NEXT-COMMA-EX.
044800*----------------------------------------------------------------*
044900     EXIT.
045000
045100 D110-TEST-ONE-CHAR.
045200     IF WK-E-FIELD-CHAR (WK-E-SCAN-IX) = ","
045300        MOVE WK-E-SCAN-IX TO WK-E-COMMA-POS
045400     END-IF.
045500 D119-TEST-ONE-CHAR-EX.
045600     EXIT.
045700
045800*----------------------------------------------------------------*
045900 D100-FIND-NEXT-SLASH.
046000*----------------------------------------------------------------*
046100     MOVE ZERO TO WK-E-SLASH-POS.
046200     PERFORM D120-TEST-ONE-CHAR
046300        THRU D129-TEST-ONE-CHAR-EX
046400        VARYING WK-E-SCAN-IX FROM 1 BY 1
046500        UNTIL WK-E-SCAN-IX > 20
046600           OR WK-E-SLASH-POS NOT = ZERO.
046700*----------------------------------------------------------------*
046800 D199-FIND-NEXT-SLASH-EX.
046900*----------------------------------------------------------------*
047000     EXIT.
047100
047200 D120-TEST-ONE-CHAR.
047300     IF WK-E-ELEMENT-CHAR (WK-E-SCAN-IX) = "/"
047400        MOVE WK-E-SCAN-IX TO WK-E-SLASH-POS
047500     END-IF.
047600 D129-TEST-ONE-CHAR-EX.
047700     EXIT.
047800
047900*----------------------------------------------------------------*
048000 D200-CONVERT-DIGITS-TO-NUMBER.
048100*----------------------------------------------------------------*
048200     MOVE "Y" TO WK-E-TOKEN-VALID.
048300     MOVE ZERO TO WK-E-NUMBER.
048400     IF WK-E-TOKEN-LEN = ZERO
048500        MOVE "N" TO WK-E-TOKEN-VALID
048600        GO TO D299-CONVERT-DIGITS-TO-NUMBER-EX
048700     END-IF.
048800     PERFORM D210-CONVERT-ONE-DIGIT
048900        THRU D219-CONVERT-ONE-DIGIT-EX
049000        VARYING WK-E-SCAN-IX FROM 1 BY 1
049100        UNTIL WK-E-SCAN-IX > WK-E-TOKEN-LEN
049200           OR NOT WK-E-TOKEN-IS-VALID.
049300*----------------------------------------------------------------*
049400 D299-CONVERT-DIGITS-TO-NUMBER-EX.
049500*----------------------------------------------------------------*
049600     EXIT.
049700
049800 D210-CONVERT-ONE-DIGIT.
049900     SET WK-E-DIGIT-IX TO 1.
050000     SEARCH WK-E-DIGIT-ENTRY
050100        AT END
050200           MOVE "N" TO WK-E-TOKEN-VALID
050300        WHEN WK-E-DIGIT-ENTRY (WK-E-DIGIT-IX) =
050400                              WK-E-TOKEN-CHAR (WK-E-SCAN-IX)
050500           COMPUTE WK-E-NUMBER =
050600                   WK-E-NUMBER * 10 + (WK-E-DIGIT-IX - 1)
050700     END-SEARCH.
050800 D219-CONVERT-ONE-DIGIT-EX.
050900     EXIT.
051000
051100*----------------------------------------------------------------*
051200 D350-FIND-TOKEN-LENGTH.
051300*----------------------------------------------------------------*
051400     MOVE ZERO TO WK-E-TOKEN-LEN.
051500     PERFORM D360-TEST-ONE-CHAR
051600        THRU D369-TEST-ONE-CHAR-EX
051700        VARYING WK-E-SCAN-IX FROM 20 BY -1
051800        UNTIL WK-E-SCAN-IX < 1
051900           OR WK-E-TOKEN-LEN NOT = ZERO.
052000*----------------------------------------------------------------*
052100 D359-FIND-TOKEN-LENGTH-EX.
052200*----------------------------------------------------------------*
052300     EXIT.
052400
052500 D360-TEST-ONE-CHAR.
052600     IF WK-E-TOKEN-CHAR (WK-E-SCAN-IX) NOT = SPACE
052700        MOVE WK-E-SCAN-IX TO WK-E-TOKEN-LEN
052800     END-IF.
052900 D369-TEST-ONE-CHAR-EX.
053000     EXIT.
053100
053200*----------------------------------------------------------------*
053300 D300-FIND-FIELD-LENGTH.
053400*----------------------------------------------------------------*
053500     MOVE ZERO TO WK-E-FIELD-LEN.
053600     PERFORM D310-TEST-ONE-CHAR
053700        THRU D319-TEST-ONE-CHAR-EX
053800        VARYING WK-E-SCAN-IX FROM 20 BY -1
053900        UNTIL WK-E-SCAN-IX < 1
054000           OR WK-E-FIELD-LEN NOT = ZERO.
054100*----------------------------------------------------------------*
054200 D399-FIND-FIELD-LENGTH-EX.
054300*----------------------------------------------------------------*
054400     EXIT.
054500
054600 D310-TEST-ONE-CHAR.
054700     IF WK-E-FIELD-CHAR (WK-E-SCAN-IX) NOT = SPACE
054800        MOVE WK-E-SCAN-IX TO WK-E-FIELD-LEN
054900     END-IF.
055000 D319-TEST-ONE-CHAR-EX.
055100     EXIT.
055200
055300*----------------------------------------------------------------*
055400 D300-FIND-DASH-POSITION.
055500*----------------------------------------------------------------*
055600     MOVE ZERO TO WK-E-DASH-POS.
055700     PERFORM D320-TEST-ONE-CHAR
055800        THRU D329-TEST-ONE-CHAR-EX
055900        VARYING WK-E-SCAN-IX FROM 1 BY 1
056000        UNTIL WK-E-SCAN-IX > 20
056100           OR WK-E-DASH-POS NOT = ZERO.
056200*----------------------------------------------------------------*
056300 D399-FIND-DASH-POSITION-EX.
056400*----------------------------------------------------------------*
056500     EXIT.
056600
056700 D320-TEST-ONE-CHAR.
056800     IF WK-E-RANGE-CHAR (WK-E-SCAN-IX) = "-"
056900        MOVE WK-E-SCAN-IX TO WK-E-DASH-POS
057000     END-IF.
057100 D329-TEST-ONE-CHAR-EX.
057200     EXIT.
057300
057400*----------------------------------------------------------------*
057500 D400-COUNT-SLASHES.
057600*----------------------------------------------------------------*
057700     MOVE ZERO TO WK-E-SLASH-COUNT.
057800     PERFORM D410-COUNT-ONE-CHAR
057900        THRU D419-COUNT-ONE-CHAR-EX
058000        VARYING WK-E-SCAN-IX FROM 1 BY 1
058100        UNTIL WK-E-SCAN-IX > 20.
058200*----------------------------------------------------------------*
058300 D499-COUNT-SLASHES-EX.
058400*----------------------------------------------------------------*
058500     EXIT.
058600
058700 D410-COUNT-ONE-CHAR.
058800     IF WK-E-ELEMENT-CHAR (WK-E-SCAN-IX) = "/"
058900        ADD 1 TO WK-E-SLASH-COUNT
059000     END-IF.
059100 D419-COUNT-ONE-CHAR-EX.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500 D500-COUNT-DASHES.
059600*----------------------------------------------------------------*
059700     MOVE ZERO TO WK-E-DASH-COUNT.
059800     PERFORM D510-COUNT-ONE-CHAR
059900        THRU D519-COUNT-ONE-CHAR-EX
060000        VARYING WK-E-SCAN-IX FROM 1 BY 1
060100        UNTIL WK-E-SCAN-IX > 20.
060200*----------------------------------------------------------------*
060300 D599-COUNT-DASHES-EX.
060400*----------------------------------------------------------------*
060500     EXIT.
060600
060700 D510-COUNT-ONE-CHAR.
060800     IF WK-E-RANGE-CHAR (WK-E-SCAN-IX) = "-"
060900        ADD 1 TO WK-E-DASH-COUNT
061000     END-IF.
061100 D519-COUNT-ONE-CHAR-EX.
061200     EXIT.
061300
061400*----------------------------------------------------------------*
061500 D600-SEARCH-MONTH-TABLE.
061600*----------------------------------------------------------------*
061700     SET WK-E-MONTH-IX TO 1.
061800     SEARCH WK-E-MONTH-ENTRY
061900        AT END
062000           MOVE "N" TO WK-E-TOKEN-VALID
062100        WHEN WK-E-MONTH-ENTRY (WK-E-MONTH-IX) =
062200             WK-E-TOKEN-TEXT (1:3)
062300           SET WK-E-NUMBER TO WK-E-MONTH-IX
062400           MOVE "Y" TO WK-E-TOKEN-VALID
062500     END-SEARCH.
062600*----------------------------------------------------------------*
062700 D699-SEARCH-MONTH-TABLE-EX.
062800*----------------------------------------------------------------*
062900     EXIT.
063000
063100*----------------------------------------------------------------*
063200 D700-SEARCH-DOW-TABLE.
063300*----------------------------------------------------------------*
063400     SET WK-E-DOW-IX TO 1.
063500     SEARCH WK-E-DOW-ENTRY
063600        AT END
063700           MOVE "N" TO WK-E-TOKEN-VALID
063800        WHEN WK-E-DOW-ENTRY (WK-E-DOW-IX) = WK-E-TOKEN-TEXT (1:3)
063900           COMPUTE WK-E-NUMBER = WK-E-DOW-IX - 1
064000           MOVE "Y" TO WK-E-TOKEN-VALID
064100     END-SEARCH.
064200*----------------------------------------------------------------*
064300 D799-SEARCH-DOW-TABLE-EX.
064400*----------------------------------------------------------------*
064500     EXIT.
064600
064700 Y900-ABNORMAL-TERMINATION.
064800     MOVE "N" TO EXPR-VALID-FLAG.
064900     PERFORM Z000-END-PROGRAM-ROUTINE
065000        THRU Z099-END-PROGRAM-ROUTINE-EX.
065100     GOBACK.
065200
065300*----------------------------------------------------------------*
065400 Z000-END-PROGRAM-ROUTINE.
065500*----------------------------------------------------------------*
065600     CONTINUE.
065700*----------------------------------------------------------------*
065800 Z099-END-PROGRAM-ROUTINE-EX.
065900*----------------------------------------------------------------*
066000     EXIT.
066100
066200******************************************************************
066300*************** END OF PROGRAM SOURCE - OMJEXPR ******************
066400******************************************************************
