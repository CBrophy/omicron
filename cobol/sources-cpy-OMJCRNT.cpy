000100*----------------------------------------------------------------*
000200* OMJCRNT.cpy                                                   *
000300* SCHEDULE-ROW RECORD, EXPANDED SCHEDULE VALUE SETS, AND        *
000400* PER-ROW OVERRIDE PARAMETERS.  CARRIED AS ONE TABLE ENTRY PER  *
000500* SCHEDULE LINE IN OMJMAIN; PASSED AS LINKAGE TO OMJEXPR,       *
000600* OMJSKED AND OMJRECN.                                          *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                      *
000900*----------------------------------------------------------------*
001000* MOD.#   INIT   DATE        DESCRIPTION                        *
001100* ------  ------ ----------  --------------------------------- *
001200* OMJ003  BDX    11/02/1989  INITIAL VERSION                    *
001300* OMJ017  RFT    02/05/1993  ADD RETIRED-FLAG FOR RECONCILER    *
001400* OMJ045  RFT    23/02/1997  ADD NEXT-RUN-TS, SCHEDULED-RUN-CNT *
001500* OMJ060  MKN    30/11/1999  Y2K - LINE-NUMBER STAYS 5 DIGITS,  *
001600*                            TIMESTAMPS ALREADY CENTURY-WIDE    *
001700* OMJ093  PVS    18/05/2004  ADD PER-ROW OVERRIDE PARAMETERS    *
001800*----------------------------------------------------------------*
001900 01  OMJ-CRON-ROW.
002000     05  CRON-LINE-NUMBER          PIC 9(05).
002100     05  CRON-EXPR-FIELDS.
002200         10  CRON-MINUTE-EXPR      PIC X(20).
002300         10  CRON-HOUR-EXPR        PIC X(20).
002400         10  CRON-DOM-EXPR         PIC X(20).
002500         10  CRON-MONTH-EXPR       PIC X(20).
002600         10  CRON-DOW-EXPR         PIC X(20).
002700     05  CRON-EXEC-USER            PIC X(16).
002800     05  CRON-COMMAND              PIC X(132).
002900     05  CRON-RAW-EXPRESSION       PIC X(132).
003000     05  CRON-STATUS-FLAGS.
003100         10  CRON-ACTIVE-FLAG      PIC X(01).
003200             88  CRON-IS-ACTIVE          VALUE "Y".
003300             88  CRON-IS-INACTIVE        VALUE "N".
003400         10  CRON-RETIRED-FLAG     PIC X(01).
003500             88  CRON-IS-RETIRED         VALUE "Y".
003600             88  CRON-NOT-RETIRED        VALUE "N".
003700         10  CRON-MATCHED-FLAG     PIC X(01).
003800             88  CRON-WAS-MATCHED        VALUE "Y".
003900     05  CRON-RUNNING-COUNT        PIC S9(03) COMP.
004000     05  CRON-SCHEDULED-RUN-COUNT  PIC S9(07) COMP.
004100     05  CRON-NEXT-RUN-TS         PIC 9(14).
004200     05  CRON-OVERRIDE-PARMS.
004300         10  CRON-OVR-DUP-COUNT    PIC 9(03).
004400         10  CRON-OVR-CRITICAL-RC  PIC 9(03).
004500         10  CRON-OVR-REPEAT-DELAY PIC 9(05).
004600         10  CRON-OVR-SLA-MINUTES  PIC 9(05).
004700         10  CRON-OVR-RAW-COUNT    PIC S9(03) COMP.
004800         10  CRON-OVR-RAW-TEXT     PIC X(80).
004900     05  FILLER                    PIC X(10) VALUE SPACES.
005000
005100*----------------------------------------------------------------*
005200* ALTERNATE VIEW OF THE FIVE CRON FIELDS AS A TABLE, SO OMJEXPR  *
005300* CAN WALK MINUTE/HOUR/DOM/MONTH/DOW UNIFORMLY BY SUBSCRIPT.     *
005400*----------------------------------------------------------------*
005500 01  OMJ-CRON-FIELDS-R REDEFINES CRON-EXPR-FIELDS.
005600     05  CRON-EXPR-FIELD-TBL OCCURS 5 TIMES PIC X(20).
005700
005800*----------------------------------------------------------------*
005900* EXPANDED SCHEDULE - ONE FLAG PER PERMITTED VALUE IN EACH OF    *
006000* THE FIVE FIELDS, BUILT BY OMJEXPR AND TESTED BY OMJSKED.       *
006100*----------------------------------------------------------------*
006200 01  OMJ-CRON-SETS.
006300     05  CRON-MINUTE-SET OCCURS 60 TIMES PIC 9(01).
006400     05  CRON-HOUR-SET   OCCURS 24 TIMES PIC 9(01).
006500     05  CRON-DOM-SET    OCCURS 31 TIMES PIC 9(01).
006600     05  CRON-MONTH-SET  OCCURS 12 TIMES PIC 9(01).
006700     05  CRON-DOW-SET    OCCURS 07 TIMES PIC 9(01).
006800     05  FILLER                    PIC X(06) VALUE SPACES.
