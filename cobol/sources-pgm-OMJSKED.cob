000100*----------------------------------------------------------------*
000200* OMJSKED                                                       *
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  OMJSKED.
000600 AUTHOR.  B D XAVIER.
000700 INSTALLATION.  OMICRON SYSTEMS - BATCH SCHEDULING GROUP.
000800 DATE-WRITTEN.  11/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.  OMICRON SYSTEMS - PROPRIETARY - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200* THIS PROGRAM ANSWERS TWO QUESTIONS ABOUT ONE SCHEDULE ROW'S    *
001300* FIVE EXPANDED VALUE-SETS (MINUTE/HOUR/DAY-OF-MONTH/MONTH/      *
001400* DAY-OF-WEEK) FOR A SUPPLIED CIVIL TIMESTAMP -                  *
001500*    (1) DOES THE TIMESTAMP MATCH THE ROW (SKDQ-TEST-MEMBERSHIP) *
001600*    (2) WHAT IS THE ROW'S NEXT RUN STRICTLY AFTER THE TIMESTAMP *
001700*        (SKDQ-COMPUTE-NEXT-RUN)                                 *
001800* DAY-OF-MONTH AND DAY-OF-WEEK MUST BOTH MATCH FOR MEMBERSHIP -  *
001900* THIS SHOP DOES NOT FOLLOW THE OLD CLASSIC CROND "EITHER/OR"    *
002000* RULE FOR THOSE TWO FIELDS.                                     *
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                      *
002300*----------------------------------------------------------------*
002400* MOD.#   INIT   DATE        DESCRIPTION                        *
002500* ------  ------ ----------  --------------------------------- *
002600* OMJ010  BDX    11/02/1989  INITIAL VERSION                    *
002700* OMJ021  RFT    02/05/1993  ADD SKDQ-TEST-DOW LINKAGE - CALLER  *
002800*                            SUPPLIES DAY OF WEEK, THIS PROGRAM  *
002900*                            ADVANCES IT ONE DAY AT A TIME SO NO *
003000*                            CALENDAR ALGORITHM IS NEEDED HERE   *
003100* OMJ042  RFT    14/08/1994  FIX NEXT-RUN WRAP RULE - A MINUTE   *
003200*                            WRAP THAT DOES NOT ALSO WRAP THE    *
003300*                            HOUR WAS INCORRECTLY ADVANCING THE  *
003400*                            CALENDAR DATE A DAY EARLY           *
003500* OMJ065  MKN    30/11/1999  Y2K REVIEW - LEAP-YEAR TEST ALREADY *
003600*                            USES THE FULL FOUR-DIGIT YEAR, NO   *
003700*                            CHANGE REQUIRED                     *
003800* OMJ098  PVS    18/05/2004  BOUND THE DAY-ADVANCE LOOP AT 370   *
003900*                            ITERATIONS - A ROW WHOSE DOM-SET    *
004000*                            AND MONTH-SET CAN NEVER BOTH BE TRUE*
004100*                            (E.G. 31-APR) WAS LOOPING FOREVER   *
004200* OMJ111  PVS    11/06/2009  CR#4471 - NO CHANGE TO THIS PROGRAM,*
004300*                            RAISED TABLE SIZES ARE CARRIED IN   *
004400*                            OMJCRNT.cpy ONLY                    *
004500* OMJ112  DRK    14/03/2011  CR#5208 - UPSI-0 CLAUSE WAS BOUND   *
004600*                            TO A PLAIN DATA-NAME, NOT VALID     *
004700*                            SPECIAL-NAMES GRAMMAR - REWRITTEN   *
004800*                            AS A MNEMONIC/CONDITION PAIR LIKE   *
004900*                            OMJPARM; THE UNUSED SWITCH BYTE IS  *
005000*                            DROPPED                             *
005100*----------------------------------------------------------------*
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 IS UPSI-SWITCH-0
006000       ON  STATUS IS U0-ON
006100       OFF STATUS IS U0-OFF.
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500 01  FILLER                           PIC X(32) VALUE
006600     "** OMJSKED WORKING STORAGE    **".
006700
006800*----------------------------------------------------------------*
006900* W01- GENERAL WORK AREA                                         *
007000*----------------------------------------------------------------*
007100 01  WK-SKD-WORK-AREA.
007200     05  WK-SKD-SWITCH-GROUP.
007300         10  WK-SKD-MEMBER-FLAG       PIC X(01).
007400             88  WK-SKD-IS-MEMBER          VALUE "Y".
007500         10  WK-SKD-FOUND-FLAG        PIC X(01).
007600             88  WK-SKD-VALUE-WAS-FOUND    VALUE "Y".
007700         10  WK-SKD-HOUR-WRAP-FLAG    PIC X(01).
007800             88  WK-SKD-HOUR-DID-WRAP      VALUE "Y".
007900     05  WK-SKD-ADVANCE-COUNT         PIC S9(04) COMP.
008000     05  WK-SKD-DATE-GROUP.
008100         10  WK-SKD-YEAR              PIC 9(04).
008200         10  WK-SKD-MONTH             PIC 9(02).
008300         10  WK-SKD-DAY               PIC 9(02).
008400     05  WK-SKD-HOUR                  PIC 9(02).
008500     05  WK-SKD-MINUTE                PIC 9(02).
008600     05  WK-SKD-DOW                   PIC 9(01).
008700     05  WK-SKD-ORIG-MINUTE           PIC 9(02).
008800     05  WK-SKD-ORIG-HOUR             PIC 9(02).
008900     05  WK-SKD-NEXT-MINUTE           PIC S9(03) COMP.
009000     05  WK-SKD-NEXT-HOUR             PIC S9(03) COMP.
009100     05  WK-SKD-DAYS-IN-MONTH         PIC S9(02) COMP.
009200     05  WK-SKD-DIVIDE-QUOTIENT       PIC S9(05) COMP.
009300     05  FILLER                       PIC X(04) VALUE SPACES.
009400 01  WK-SKD-SWITCHES-R REDEFINES WK-SKD-SWITCH-GROUP.
009500     05  WK-SKD-SWITCHES              PIC X(03).
009600
009700 77  WK-SKD-SCAN-IX                    PIC S9(03) COMP.
009800 01  WK-SKD-DATE-NUM-R REDEFINES WK-SKD-DATE-GROUP.
009900     05  WK-SKD-DATE-NUM              PIC 9(08).
010000
010100*----------------------------------------------------------------*
010200* W02- DAYS-IN-MONTH TABLE, FEBRUARY ENTRY ADJUSTED FOR LEAP     *
010300* YEARS BY D900-TEST-LEAP-YEAR BEFORE EVERY LOOKUP               *
010400*----------------------------------------------------------------*
010500 01  WK-SKD-MONTH-DAYS-TBL.
010600     05  FILLER PIC 9(02) VALUE 31.
010700     05  FILLER PIC 9(02) VALUE 28.
010800     05  FILLER PIC 9(02) VALUE 31.
010900     05  FILLER PIC 9(02) VALUE 30.
011000     05  FILLER PIC 9(02) VALUE 31.
011100     05  FILLER PIC 9(02) VALUE 30.
011200     05  FILLER PIC 9(02) VALUE 31.
011300     05  FILLER PIC 9(02) VALUE 31.
011400     05  FILLER PIC 9(02) VALUE 30.
011500     05  FILLER PIC 9(02) VALUE 31.
011600     05  FILLER PIC 9(02) VALUE 30.
011700     05  FILLER PIC 9(02) VALUE 31.
011800 01  WK-SKD-MONTH-DAYS-R REDEFINES WK-SKD-MONTH-DAYS-TBL.
011900     05  WK-SKD-MONTH-DAYS OCCURS 12 TIMES
012000             INDEXED BY WK-SKD-MDX   PIC 9(02).
012100
012200 LINKAGE SECTION.
012300 COPY OMJSKDW.
012400 COPY OMJCRNT.
012500
012600*----------------------------------------------------------------*
012700 PROCEDURE DIVISION USING OMJ-SKED-REQUEST
012800                           OMJ-SKED-RESULT
012900                           OMJ-CRON-ROW
013000                           OMJ-CRON-SETS.
013100*----------------------------------------------------------------*
013200 MAIN-MODULE.
013300     PERFORM A000-START-PROGRAM-ROUTINE
013400        THRU A099-START-PROGRAM-ROUTINE-EX.
013500     IF SKDQ-TEST-MEMBERSHIP
013600        PERFORM B100-TEST-MEMBERSHIP
013700           THRU B199-TEST-MEMBERSHIP-EX
013800     ELSE
013900        PERFORM B200-COMPUTE-NEXT-RUN
014000           THRU B299-COMPUTE-NEXT-RUN-EX
014100     END-IF.
014200     GOBACK.
014300
014400*----------------------------------------------------------------*
014500 A000-START-PROGRAM-ROUTINE.
014600*----------------------------------------------------------------*
014700     MOVE "N" TO SKDR-MEMBERSHIP-FLAG.
014800     MOVE ZERO TO SKDR-NEXT-RUN-TS.
014900     MOVE "NNN" TO WK-SKD-SWITCHES.
015000     MOVE SKDQ-TEST-YEAR   TO WK-SKD-YEAR.
015100     MOVE SKDQ-TEST-MONTH  TO WK-SKD-MONTH.
015200     MOVE SKDQ-TEST-DAY    TO WK-SKD-DAY.
015300     MOVE SKDQ-TEST-HOUR   TO WK-SKD-HOUR.
015400     MOVE SKDQ-TEST-MINUTE TO WK-SKD-MINUTE.
015500     MOVE SKDQ-TEST-DOW    TO WK-SKD-DOW.
015600     MOVE WK-SKD-MINUTE    TO WK-SKD-ORIG-MINUTE.
015700     MOVE WK-SKD-HOUR      TO WK-SKD-ORIG-HOUR.
015800*----------------------------------------------------------------*
015900 A099-START-PROGRAM-ROUTINE-EX.
016000*----------------------------------------------------------------*
016100     EXIT.
016200
016300*----------------------------------------------------------------*
016400* B100 - MEMBERSHIP TEST AGAINST THE CALLER'S TIMESTAMP AS GIVEN,*
016500* NO CALENDAR ADVANCE INVOLVED                                   *
016600*----------------------------------------------------------------*
016700 B100-TEST-MEMBERSHIP.
016800     PERFORM C100-TEST-FULL-MEMBERSHIP
016900        THRU C199-TEST-FULL-MEMBERSHIP-EX.
017000     IF WK-SKD-IS-MEMBER
017100        MOVE "Y" TO SKDR-MEMBERSHIP-FLAG
017200     ELSE
017300        MOVE "N" TO SKDR-MEMBERSHIP-FLAG
017400     END-IF.
017500 B199-TEST-MEMBERSHIP-EX.
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900* B200 - NEXT-RUN CALCULATION, STRICTLY AFTER THE SUPPLIED       *
018000* TIMESTAMP, PER THE FOUR-STEP RULE IN THE SCHEDULING STANDARDS  *
018100* (NEXT-MINUTE, NEXT-HOUR, CANDIDATE TEST, DAY ADVANCE IF NEEDED)*
018200*----------------------------------------------------------------*
018300 B200-COMPUTE-NEXT-RUN.
018400     PERFORM C200-FIND-NEXT-MINUTE
018500        THRU C299-FIND-NEXT-MINUTE-EX.
018600     PERFORM C300-FIND-NEXT-HOUR
018700        THRU C399-FIND-NEXT-HOUR-EX.
018800
018900     IF WK-SKD-HOUR-DID-WRAP
019000        PERFORM C400-ADVANCE-ONE-DAY
019100           THRU C499-ADVANCE-ONE-DAY-EX
019200        PERFORM C500-SEEK-VALID-DAY
019300           THRU C599-SEEK-VALID-DAY-EX
019400     ELSE
019500        PERFORM C100-TEST-FULL-MEMBERSHIP
019600           THRU C199-TEST-FULL-MEMBERSHIP-EX
019700        IF NOT WK-SKD-IS-MEMBER
019800           PERFORM C400-ADVANCE-ONE-DAY
019900              THRU C499-ADVANCE-ONE-DAY-EX
020000           PERFORM C500-SEEK-VALID-DAY
020100              THRU C599-SEEK-VALID-DAY-EX
020200        END-IF
020300     END-IF.
020400
020500     PERFORM C600-FORMAT-RESULT-TS
020600        THRU C699-FORMAT-RESULT-TS-EX.
020700 B299-COMPUTE-NEXT-RUN-EX.
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100* C100 - FULL FIVE-FIELD MEMBERSHIP TEST OF THE CURRENT CANDIDATE*
021200* (WK-SKD-MINUTE/HOUR/DAY/MONTH/DOW) AGAINST THE ROW'S SETS      *
021300*----------------------------------------------------------------*
021400 C100-TEST-FULL-MEMBERSHIP.
021500     MOVE "Y" TO WK-SKD-MEMBER-FLAG.
021600     IF CRON-MINUTE-SET (WK-SKD-MINUTE + 1) = ZERO
021700        MOVE "N" TO WK-SKD-MEMBER-FLAG
021800     END-IF.
021900     IF CRON-HOUR-SET (WK-SKD-HOUR + 1) = ZERO
022000        MOVE "N" TO WK-SKD-MEMBER-FLAG
022100     END-IF.
022200     IF CRON-DOM-SET (WK-SKD-DAY) = ZERO
022300        MOVE "N" TO WK-SKD-MEMBER-FLAG
022400     END-IF.
022500     IF CRON-MONTH-SET (WK-SKD-MONTH) = ZERO
022600        MOVE "N" TO WK-SKD-MEMBER-FLAG
022700     END-IF.
022800     IF CRON-DOW-SET (WK-SKD-DOW + 1) = ZERO
022900        MOVE "N" TO WK-SKD-MEMBER-FLAG
023000     END-IF.
023100 C199-TEST-FULL-MEMBERSHIP-EX.
023200     EXIT.
023300
023400*----------------------------------------------------------------*
023500* C200 - NEXT PERMITTED MINUTE STRICTLY GREATER THAN THE ORIGINAL*
023600* MINUTE; WRAPS TO THE SMALLEST PERMITTED MINUTE IF NONE IS LEFT *
023700* IN THE CURRENT HOUR                                            *
023800*----------------------------------------------------------------*
023900 C200-FIND-NEXT-MINUTE.
024000     MOVE "N" TO WK-SKD-FOUND-FLAG.
024100     PERFORM C210-TEST-ONE-MINUTE
024200        THRU C210-TEST-ONE-MINUTE-EX
024300        VARYING WK-SKD-SCAN-IX FROM WK-SKD-ORIG-MINUTE + 2 BY 1
024400        UNTIL WK-SKD-SCAN-IX > 60
024500           OR WK-SKD-VALUE-WAS-FOUND.
024600     IF WK-SKD-VALUE-WAS-FOUND
024700        COMPUTE WK-SKD-MINUTE = WK-SKD-SCAN-IX - 1
024800     ELSE
024900        PERFORM C220-FIND-SMALLEST-MINUTE
025000           THRU C229-FIND-SMALLEST-MINUTE-EX
025100     END-IF.
025200 C299-FIND-NEXT-MINUTE-EX.
025300     EXIT.
025400 C210-TEST-ONE-MINUTE.
025500     IF CRON-MINUTE-SET (WK-SKD-SCAN-IX) NOT = ZERO
025600        MOVE "Y" TO WK-SKD-FOUND-FLAG
025700     END-IF.
025800 C210-TEST-ONE-MINUTE-EX.
025900     EXIT.
026000
026100 C220-FIND-SMALLEST-MINUTE.
026200     MOVE "N" TO WK-SKD-FOUND-FLAG.
026300     PERFORM C221-TEST-ONE-MINUTE
026400        THRU C221-TEST-ONE-MINUTE-EX
026500        VARYING WK-SKD-SCAN-IX FROM 1 BY 1
026600        UNTIL WK-SKD-SCAN-IX > 60
026700           OR WK-SKD-VALUE-WAS-FOUND.
026800     IF WK-SKD-VALUE-WAS-FOUND
026900        COMPUTE WK-SKD-MINUTE = WK-SKD-SCAN-IX - 1
027000     END-IF.
027100 C229-FIND-SMALLEST-MINUTE-EX.
027200     EXIT.
027300 C221-TEST-ONE-MINUTE.
027400     IF CRON-MINUTE-SET (WK-SKD-SCAN-IX) NOT = ZERO
027500        MOVE "Y" TO WK-SKD-FOUND-FLAG
027600     END-IF.
027700 C221-TEST-ONE-MINUTE-EX.
027800     EXIT.
027900
028000*----------------------------------------------------------------*
028100* C300 - NEXT PERMITTED HOUR.  IF THE MINUTE SEARCH CARRIED A    *
028200* PERMITTED MINUTE GREATER THAN THE ORIGINAL, THE HOUR STAYS AS  *
028300* GIVEN; OTHERWISE THE HOUR SEARCH MUST START AT (HOUR + 1).  IF *
028400* NO PERMITTED HOUR REMAINS, THE HOUR WRAPS TO THE SMALLEST      *
028500* PERMITTED HOUR AND WK-SKD-HOUR-WRAP-FLAG IS RAISED.            *
028600*----------------------------------------------------------------*
028700 C300-FIND-NEXT-HOUR.
028800     MOVE "N" TO WK-SKD-HOUR-WRAP-FLAG.
028900     IF WK-SKD-MINUTE > WK-SKD-ORIG-MINUTE
029000        MOVE "N" TO WK-SKD-FOUND-FLAG
029100        PERFORM C310-TEST-ONE-HOUR
029200           THRU C310-TEST-ONE-HOUR-EX
029300           VARYING WK-SKD-SCAN-IX FROM WK-SKD-ORIG-HOUR + 1 BY 1
029400           UNTIL WK-SKD-SCAN-IX > 24
029500              OR WK-SKD-VALUE-WAS-FOUND
029600        IF WK-SKD-VALUE-WAS-FOUND
029700           COMPUTE WK-SKD-HOUR = WK-SKD-SCAN-IX - 1
029800        ELSE
029900           PERFORM C320-FIND-SMALLEST-HOUR
030000              THRU C329-FIND-SMALLEST-HOUR-EX
030100           MOVE "Y" TO WK-SKD-HOUR-WRAP-FLAG
030200        END-IF
030300     ELSE
030400        MOVE "N" TO WK-SKD-FOUND-FLAG
030500        PERFORM C310-TEST-ONE-HOUR
030600           THRU C310-TEST-ONE-HOUR-EX
030700           VARYING WK-SKD-SCAN-IX FROM WK-SKD-ORIG-HOUR + 2 BY 1
030800           UNTIL WK-SKD-SCAN-IX > 24
030900              OR WK-SKD-VALUE-WAS-FOUND
031000        IF WK-SKD-VALUE-WAS-FOUND
031100           COMPUTE WK-SKD-HOUR = WK-SKD-SCAN-IX - 1
031200        ELSE
031300           PERFORM C320-FIND-SMALLEST-HOUR
031400              THRU C329-FIND-SMALLEST-HOUR-EX
031500           MOVE "Y" TO WK-SKD-HOUR-WRAP-FLAG
031600        END-IF
031700     END-IF.
031800 C399-FIND-NEXT-HOUR-EX.
031900     EXIT.
032000 C310-TEST-ONE-HOUR.
032100     IF CRON-HOUR-SET (WK-SKD-SCAN-IX) NOT = ZERO
032200        MOVE "Y" TO WK-SKD-FOUND-FLAG
032300     END-IF.
032400 C310-TEST-ONE-HOUR-EX.
032500     EXIT.
032600
032700 C320-FIND-SMALLEST-HOUR.
032800     MOVE "N" TO WK-SKD-FOUND-FLAG.
032900     PERFORM C321-TEST-ONE-HOUR
033000        THRU C321-TEST-ONE-HOUR-EX
033100        VARYING WK-SKD-SCAN-IX FROM 1 BY 1
033200        UNTIL WK-SKD-SCAN-IX > 24
033300           OR WK-SKD-VALUE-WAS-FOUND.
033400     IF WK-SKD-VALUE-WAS-FOUND
033500        COMPUTE WK-SKD-HOUR = WK-SKD-SCAN-IX - 1
033600     END-IF.
033700 C329-FIND-SMALLEST-HOUR-EX.
033800     EXIT.
033900 C321-TEST-ONE-HOUR.
034000     IF CRON-HOUR-SET (WK-SKD-SCAN-IX) NOT = ZERO
034100        MOVE "Y" TO WK-SKD-FOUND-FLAG
034200     END-IF.
034300 C321-TEST-ONE-HOUR-EX.
034400     EXIT.
034500
034600*----------------------------------------------------------------*
034700* C400 - ADVANCE THE CANDIDATE DATE BY ONE CALENDAR DAY, SET THE *
034800* TIME TO THE SMALLEST PERMITTED HOUR/MINUTE, AND ROLL THE DAY   *
034900* OF WEEK FORWARD BY ONE (NO ZELLER'S CONGRUENCE NEEDED - THE    *
035000* CALLER SUPPLIED THE STARTING DAY OF WEEK AND WE ONLY EVER STEP *
035100* FORWARD)                                                       *
035200*----------------------------------------------------------------*
035300 C400-ADVANCE-ONE-DAY.
035400     PERFORM C220-FIND-SMALLEST-MINUTE
035500        THRU C229-FIND-SMALLEST-MINUTE-EX.
035600     PERFORM C320-FIND-SMALLEST-HOUR
035700        THRU C329-FIND-SMALLEST-HOUR-EX.
035800     PERFORM D800-STEP-ONE-CALENDAR-DAY
035900        THRU D899-STEP-ONE-CALENDAR-DAY-EX.
036000 C499-ADVANCE-ONE-DAY-EX.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400* C500 - FROM THE ADVANCED CANDIDATE, STEP ONE DAY AT A TIME     *
036500* UNTIL FULL MEMBERSHIP HOLDS. BOUNDED AT 370 STEPS (OMJ098) SO  *
036600* A ROW WHOSE DOM-SET AND MONTH-SET CAN NEVER BOTH MATCH (E.G.   *
036700* 31-APR) CANNOT LOOP FOREVER.                                   *
036800*----------------------------------------------------------------*
036900 C500-SEEK-VALID-DAY.
037000     MOVE ZERO TO WK-SKD-ADVANCE-COUNT.
037100 C510-SEEK-LOOP.
037200     PERFORM C100-TEST-FULL-MEMBERSHIP
037300        THRU C199-TEST-FULL-MEMBERSHIP-EX.
037400     IF WK-SKD-IS-MEMBER
037500        GO TO C599-SEEK-VALID-DAY-EX
037600     END-IF.
037700     ADD 1 TO WK-SKD-ADVANCE-COUNT.
037800     IF WK-SKD-ADVANCE-COUNT > 370
037900        DISPLAY "OMJSKED - NO VALID NEXT-RUN DATE FOUND WITHIN "
038000           "370 DAYS OF " WK-SKD-DATE-NUM
038100           " - ROW SET COMBINATION IS IMPOSSIBLE"
038200        GO TO C599-SEEK-VALID-DAY-EX
038300     END-IF.
038400     PERFORM D800-STEP-ONE-CALENDAR-DAY
038500        THRU D899-STEP-ONE-CALENDAR-DAY-EX.
038600     GO TO C510-SEEK-LOOP.
038700 C599-SEEK-VALID-DAY-EX.
038800     EXIT.
038900
039000*----------------------------------------------------------------*
039100* C600 - ASSEMBLE THE 14-DIGIT RESULT TIMESTAMP, SECONDS ALWAYS  *
039200* ZERO SINCE THE SCHEDULER ONLY RESOLVES TO THE MINUTE           *
039300*----------------------------------------------------------------*
039400 C600-FORMAT-RESULT-TS.
039500     STRING WK-SKD-YEAR   DELIMITED BY SIZE
039600            WK-SKD-MONTH  DELIMITED BY SIZE
039700            WK-SKD-DAY    DELIMITED BY SIZE
039800            WK-SKD-HOUR   DELIMITED BY SIZE
039900            WK-SKD-MINUTE DELIMITED BY SIZE
040000            "00"          DELIMITED BY SIZE
040100            INTO SKDR-NEXT-RUN-TS
040200     END-STRING.
040300 C699-FORMAT-RESULT-TS-EX.
040400     EXIT.
040500
040600*----------------------------------------------------------------*
040700* D800 - STEP THE CANDIDATE DATE FORWARD BY EXACTLY ONE CALENDAR *
040800* DAY, INCLUDING MONTH AND YEAR ROLLOVER AND THE LEAP-YEAR TEST  *
040900* FOR FEBRUARY                                                   *
041000*----------------------------------------------------------------*
041100 D800-STEP-ONE-CALENDAR-DAY.
041200     PERFORM D900-TEST-LEAP-YEAR
041300        THRU D999-TEST-LEAP-YEAR-EX.
041400     SET WK-SKD-MDX TO WK-SKD-MONTH.
041500     MOVE WK-SKD-MONTH-DAYS (WK-SKD-MDX) TO WK-SKD-DAYS-IN-MONTH.
041600     ADD 1 TO WK-SKD-DAY.
041700     IF WK-SKD-DAY > WK-SKD-DAYS-IN-MONTH
041800        MOVE 1 TO WK-SKD-DAY
041900        ADD 1 TO WK-SKD-MONTH
042000        IF WK-SKD-MONTH > 12
042100           MOVE 1 TO WK-SKD-MONTH
042200           ADD 1 TO WK-SKD-YEAR
042300        END-IF
042400     END-IF.
042500     ADD 1 TO WK-SKD-DOW.
042600     IF WK-SKD-DOW > 6
042700        MOVE 0 TO WK-SKD-DOW
042800     END-IF.
042900 D899-STEP-ONE-CALENDAR-DAY-EX.
043000     EXIT.
043100
043200*----------------------------------------------------------------*
043300* D900 - LEAP-YEAR TEST (DIVISIBLE BY 4, EXCEPT CENTURY YEARS NOT*
043400* DIVISIBLE BY 400) - ADJUSTS THE FEBRUARY ENTRY OF THE DAYS-IN- *
043500* MONTH TABLE IN PLACE BEFORE EVERY LOOKUP                       *
043600*----------------------------------------------------------------*
043700 D900-TEST-LEAP-YEAR.
043800     MOVE 28 TO WK-SKD-MONTH-DAYS (2).
043900     DIVIDE WK-SKD-YEAR BY 4 GIVING WK-SKD-DIVIDE-QUOTIENT
044000        REMAINDER WK-SKD-SCAN-IX.
044100     IF WK-SKD-SCAN-IX = ZERO
044200        MOVE 29 TO WK-SKD-MONTH-DAYS (2)
044300        DIVIDE WK-SKD-YEAR BY 100 GIVING WK-SKD-DIVIDE-QUOTIENT
044400           REMAINDER WK-SKD-SCAN-IX
044500        IF WK-SKD-SCAN-IX = ZERO
044600           MOVE 28 TO WK-SKD-MONTH-DAYS (2)
044700           DIVIDE WK-SKD-YEAR BY 400 GIVING WK-SKD-DIVIDE-QUOTIENT
044800              REMAINDER WK-SKD-SCAN-IX
044900           IF WK-SKD-SCAN-IX = ZERO
045000              MOVE 29 TO WK-SKD-MONTH-DAYS (2)
045100           END-IF
045200        END-IF
045300     END-IF.
045400 D999-TEST-LEAP-YEAR-EX.
045500     EXIT.
