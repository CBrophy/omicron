000100*----------------------------------------------------------------*
000200*---------------------------- OMJLOG ----------------------------*
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  OMJLOG.
000600 AUTHOR.  B D XAVIER.
000700 INSTALLATION.  OMICRON SYSTEMS - BATCH SCHEDULING GROUP.
000800 DATE-WRITTEN.  11/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.  OMICRON SYSTEMS - PROPRIETARY - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200* THIS PROGRAM OWNS THE RUN'S BOUNDED TASK-EVENT LOG - A TABLE OF*
001300* THE NEWEST 500 STARTED/SKIPPED/OUTCOME EVENTS, ORDERED BY      *
001400* (TIMESTAMP, ENTRY SEQUENCE). THE TABLE LIVES IN THIS PROGRAM'S *
001500* OWN WORKING STORAGE RATHER THAN A COPYBOOK BECAUSE OMJLOG IS   *
001600* NOT AN INITIAL PROGRAM - ITS STORAGE PERSISTS CALL TO CALL FOR *
001700* THE WHOLE RUN. TWO FUNCTIONS ARE OFFERED, SELECTED BY          *
001800* LOGW-FUNCTION: APPEND ONE NEW EVENT (EVICTING THE OLDEST ENTRY *
001900* WHEN THE TABLE IS ALREADY AT 500), AND FILTER THE TABLE DOWN TO*
002000* A CALLER-CHOSEN SET OF STATUSES, RETURNED STILL IN ORDER.      *
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                       *
002300*----------------------------------------------------------------*
002400* MOD.# INIT DATE DESCRIPTION                                    *
002500* ------  ------ ----------  ------------------------------ *
002600* OMJ020  BDX    11/02/1989  INITIAL VERSION - BOUND WAS 200 *
002700* OMJ035  PVS    14/08/1996  ADD THE FILTER FUNCTION         *
002800*                            (LOGW-IS-FILTER), TIED TO       *
002900*                            OMJLOGT'S OMJ036                *
003000* OMJ070  MKN    30/11/1999  Y2K REVIEW - LOG-TS ALREADY      *
003100*                            WIDENED TO CCYYMMDDHHMMSS BY     *
003200*                            OMJLOGT OMJ064                  *
003300* OMJ071  DRK    14/03/2011  CR#5208 - UPSI-0 CLAUSE WAS      *
003400*                            BOUND TO A PLAIN DATA-NAME, NOT  *
003500*                            VALID SPECIAL-NAMES GRAMMAR -    *
003600*                            REWRITTEN AS A MNEMONIC/         *
003700*                            CONDITION PAIR LIKE OMJPARM;     *
003800*                            THE UNUSED SWITCH BYTE IS        *
003900*                            DROPPED                          *
004000*----------------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS UPSI-SWITCH-0
004900       ON  STATUS IS U0-ON
005000       OFF STATUS IS U0-OFF.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                           PIC X(32) VALUE
005500     "** OMJLOG WORKING STORAGE     **".
005600
005700*----------------------------------------------------------------*
005800* W01- SWITCHES - A ONE-TIME-ONLY FIRST-CALL FLAG.  WORKING-     *
005900* STORAGE VALUE CLAUSES APPLY AT PROGRAM LOAD, WHICH FOR A       *
006000* NON-INITIAL PROGRAM HAPPENS ONLY ON THE VERY FIRST CALL OF THE *
006100* RUN - SO THE FLAG BELOW FLIPS TO "N" ONCE AND STAYS THERE,     *
006200* LETTING A000 ZERO THE COUNTERS EXACTLY ONCE PER RUN.           *
006300*----------------------------------------------------------------*
006400 01  WK-LOG-SWITCH-GROUP.
006500     05  WK-LOG-FIRST-CALL-FLAG        PIC X(01) VALUE "Y".
006600         88  WK-LOG-IS-FIRST-CALL          VALUE "Y".
006700 01  WK-LOG-SWITCHES-R REDEFINES WK-LOG-SWITCH-GROUP.
006800     05  WK-LOG-SWITCHES               PIC X(01).
006900
007000*----------------------------------------------------------------*
007100* W02- THE RUNNING ROW COUNT AND THE NEXT-ENTRY SEQUENCE NUMBER -*
007200* BOTH PERSIST CALL TO CALL AND ARE KEPT THE SAME WIDTH SO THEY  *
007300* CAN BE ADDRESSED TOGETHER AS A TABLE WHEN A FUTURE ENHANCEMENT *
007400* NEEDS TO SAVE/RESTORE THEM AS A PAIR.                          *
007500*----------------------------------------------------------------*
007600 01  WK-LOG-COUNTERS-GROUP.
007700     05  WK-LOG-ROW-COUNT          PIC S9(09) COMP VALUE 0.
007800     05  WK-LOG-NEXT-SEQ           PIC S9(09) COMP VALUE 0.
007900 01  WK-LOG-COUNTERS-R REDEFINES WK-LOG-COUNTERS-GROUP.
008000     05  WK-LOG-COUNTER OCCURS 2 TIMES  PIC S9(09) COMP.
008100
008200 01  WK-LOG-SCAN-IX                     PIC S9(05) COMP.
008300 01  WK-LOG-SHIFT-IX                    PIC S9(05) COMP.
008400 77  WK-LOG-SX                          PIC S9(05) COMP.
008500
008600*----------------------------------------------------------------*
008700* W03- THE FIVE RECOGNIZED STATUSES, IN THE SAME ORDER AS THE    *
008800* LOGW-WANT-FLAG TABLE OMJLOGT CARRIES, SO WK-LOG-SX ADDRESSES   *
008900* BOTH TABLES TOGETHER DURING THE FILTER SCAN BELOW.             *
009000*----------------------------------------------------------------*
009100 01  WK-LOG-STATUS-NAMES-TBL.
009200     05  FILLER                     PIC X(08) VALUE "STARTED ".
009300     05  FILLER                     PIC X(08) VALUE "SKIPPED ".
009400     05  FILLER                     PIC X(08) VALUE "SUCCESS ".
009500     05  FILLER                     PIC X(08) VALUE "EXPFAIL ".
009600     05  FILLER                     PIC X(08) VALUE "CRITFAIL".
009700 01  WK-LOG-STATUS-NAMES-R REDEFINES WK-LOG-STATUS-NAMES-TBL.
009800     05  WK-LOG-STATUS-NAME OCCURS 5 TIMES
009900             PIC X(08).
010000
010100*----------------------------------------------------------------*
010200* W04- THE LOG TABLE ITSELF - SAME SHAPE AS OMJ-LOG-ENTRY,       *
010300* HAND-DECLARED HERE (NOT COPIED INTO AN OCCURS) SO IT CAN       *
010400* PERSIST IN THIS PROGRAM'S OWN STORAGE.                         *
010500*----------------------------------------------------------------*
010600 01  WK-LOG-ENTRY-TBL.
010700     05  WK-LOG-ROW OCCURS 500 TIMES.
010800         10  WK-LOG-TS                  PIC 9(14).
010900         10  WK-LOG-SEQ                 PIC 9(09).
011000         10  WK-LOG-TASK-ID             PIC 9(07).
011100         10  WK-LOG-LINE-NUMBER         PIC 9(05).
011200         10  WK-LOG-STATUS              PIC X(08).
011300         10  FILLER                 PIC X(05) VALUE SPACES.
011400
011500 LINKAGE SECTION.
011600 COPY OMJLOGT.
011700
011800*----------------------------------------------------------------*
011900 PROCEDURE DIVISION USING OMJ-LOG-ENTRY
012000                           OMJ-LOG-REQUEST
012100                           OMJ-LOG-FILTER-RESULT.
012200*----------------------------------------------------------------*
012300 MAIN-MODULE.
012400     PERFORM A000-START-PROGRAM-ROUTINE
012500        THRU A099-START-PROGRAM-ROUTINE-EX.
012600     IF LOGW-IS-APPEND
012700        PERFORM B100-APPEND-ENTRY
012800           THRU B199-APPEND-ENTRY-EX
012900     ELSE
013000        IF LOGW-IS-FILTER
013100           PERFORM B300-FILTER-BY-STATUS
013200              THRU B399-FILTER-BY-STATUS-EX
013300        END-IF
013400     END-IF.
013500     GOBACK.
013600
013700*----------------------------------------------------------------*
013800* A000 - ONE-TIME-ONLY SETUP. THE FIRST-CALL FLAG IS "Y" ONLY ON *
013900* THE PROGRAM'S FIRST INVOCATION THIS RUN (SEE THE W01 COMMENT). *
014000*----------------------------------------------------------------*
014100 A000-START-PROGRAM-ROUTINE.
014200     IF WK-LOG-IS-FIRST-CALL
014300        MOVE 0 TO WK-LOG-ROW-COUNT
014400        MOVE 0 TO WK-LOG-NEXT-SEQ
014500        MOVE "N" TO WK-LOG-FIRST-CALL-FLAG
014600     END-IF.
014700*----------------------------------------------------------------*
014800 A099-START-PROGRAM-ROUTINE-EX.
014900*----------------------------------------------------------------*
015000     EXIT.
015100
015200*----------------------------------------------------------------*
015300* B100 - ASSIGN THE NEXT SEQUENCE NUMBER, APPEND THE NEW ENTRY AT*
015400* THE END OF THE TABLE, EVICTING THE OLDEST ENTRY FIRST IF THE   *
015500* TABLE IS ALREADY FULL AT 500.                                  *
015600*----------------------------------------------------------------*
015700 B100-APPEND-ENTRY.
015800     MOVE 0 TO LOGW-EVICTED-COUNT.
015900     ADD 1 TO WK-LOG-NEXT-SEQ.
016000     MOVE WK-LOG-NEXT-SEQ TO LOG-SEQ.
016100     IF WK-LOG-ROW-COUNT < 500
016200        ADD 1 TO WK-LOG-ROW-COUNT
016300     ELSE
016400        PERFORM B200-EVICT-OLDEST
016500           THRU B299-EVICT-OLDEST-EX
016600        MOVE 1 TO LOGW-EVICTED-COUNT
016700     END-IF.
016800     MOVE OMJ-LOG-ENTRY TO WK-LOG-ROW (WK-LOG-ROW-COUNT).
016900     MOVE WK-LOG-ROW-COUNT TO LOGW-ENTRY-COUNT.
017000*----------------------------------------------------------------*
017100 B199-APPEND-ENTRY-EX.
017200*----------------------------------------------------------------*
017300     EXIT.
017400
017500*----------------------------------------------------------------*
017600* B200 - DROP THE OLDEST (LOWEST-ORDERED) ENTRY BY SHIFTING EVERY*
017700* REMAINING ROW DOWN ONE SLOT; THE NEW ENTRY THEN LANDS AT 500.  *
017800*----------------------------------------------------------------*
017900 B200-EVICT-OLDEST.
018000     MOVE 2 TO WK-LOG-SHIFT-IX.
018100 B210-SHIFT-LOOP.
018200     IF WK-LOG-SHIFT-IX > 500
018300        GO TO B299-EVICT-OLDEST-EX
018400     END-IF.
018500     MOVE WK-LOG-ROW (WK-LOG-SHIFT-IX) TO
018600         WK-LOG-ROW (WK-LOG-SHIFT-IX - 1).
018700     ADD 1 TO WK-LOG-SHIFT-IX.
018800     GO TO B210-SHIFT-LOOP.
018900*----------------------------------------------------------------*
019000 B299-EVICT-OLDEST-EX.
019100*----------------------------------------------------------------*
019200     EXIT.
019300
019400*----------------------------------------------------------------*
019500* B300 - COPY OUT, STILL IN ORDER, ONLY THE ENTRIES WHOSE STATUS *
019600* IS ONE OF THE STATUSES THE CALLER MARKED "WANTED" IN THE       *
019700* LOGW-FILTER-SET.                                               *
019800*----------------------------------------------------------------*
019900 B300-FILTER-BY-STATUS.
020000     MOVE 0 TO LOGW-RESULT-COUNT.
020100     MOVE 1 TO WK-LOG-SCAN-IX.
020200 B310-FILTER-LOOP.
020300     IF WK-LOG-SCAN-IX > WK-LOG-ROW-COUNT
020400        GO TO B399-FILTER-BY-STATUS-EX
020500     END-IF.
020600     PERFORM B320-TEST-ONE-ENTRY
020700        THRU B329-TEST-ONE-ENTRY-EX.
020800     ADD 1 TO WK-LOG-SCAN-IX.
020900     GO TO B310-FILTER-LOOP.
021000*----------------------------------------------------------------*
021100 B399-FILTER-BY-STATUS-EX.
021200*----------------------------------------------------------------*
021300     EXIT.
021400
021500*----------------------------------------------------------------*
021600* B320 - MATCH THIS ROW'S STATUS AGAINST THE FIVE-ENTRY          *
021700* STATUS-NAME TABLE; IF THE CALLER WANTED THAT STATUS, COPY THE  *
021800* ROW OUT.                                                       *
021900*----------------------------------------------------------------*
022000 B320-TEST-ONE-ENTRY.
022100     MOVE 1 TO WK-LOG-SX.
022200 B321-MATCH-STATUS-LOOP.
022300     IF WK-LOG-SX > 5
022400        GO TO B329-TEST-ONE-ENTRY-EX
022500     END-IF.
022600     IF WK-LOG-STATUS-NAME (WK-LOG-SX) =
022700        WK-LOG-STATUS (WK-LOG-SCAN-IX)
022800        IF LOGW-WANT-FLAG (WK-LOG-SX) = "Y"
022900           ADD 1 TO LOGW-RESULT-COUNT
023000           MOVE WK-LOG-ROW (WK-LOG-SCAN-IX) TO
023100               LOGR-ENTRY (LOGW-RESULT-COUNT)
023200        END-IF
023300        GO TO B329-TEST-ONE-ENTRY-EX
023400     END-IF.
023500     ADD 1 TO WK-LOG-SX.
023600     GO TO B321-MATCH-STATUS-LOOP.
023700*----------------------------------------------------------------*
023800 B329-TEST-ONE-ENTRY-EX.
023900*----------------------------------------------------------------*
024000     EXIT.
024100
