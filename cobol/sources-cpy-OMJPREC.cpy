000100*----------------------------------------------------------------*
000200* OMJPREC.cpy                                                   *
000300* PARAMETER FILE RECORD AND RECOGNIZED-KEY TABLE                *
000400* USED BY OMJPARM (PARAMETER LOADER) AND PASSED AS ITS LINKAGE  *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* MOD.#   INIT   DATE        DESCRIPTION                        *
000900* ------  ------ ----------  --------------------------------- *
001000* OMJ002  BDX    11/02/1989  INITIAL VERSION                    *
001100* OMJ031  RFT    14/08/1994  ADD SLA.MINUTES.SINCE.SUCCESS KEY  *
001200* OMJ059  MKN    30/11/1999  Y2K - NO DATE FIELDS IN THIS AREA, *
001300*                            CHANGE LOG ENTRY ONLY              *
001400* OMJ091  PVS    18/05/2004  ADD TASK.CRITICAL.RETURN.CODE KEY  *
001500* OMJ105  PVS    02/09/2009  CR#4471 - EFFECTIVE-PARAMETER AREA  *
001600*                            MOVED OUT TO OMJEFPB COPYBOOK SO   *
001700*                            OMJPARM CAN COPY IT AT LINKAGE     *
001800*                            WITHOUT DUPLICATING THIS TABLE     *
001900*----------------------------------------------------------------*
002000 01  OMJ-PARM-RECORD.
002100     05  PARM-NAME                PIC X(40).
002200     05  PARM-VALUE                PIC X(60).
002300     05  FILLER                    PIC X(04) VALUE SPACES.
002400
002500*----------------------------------------------------------------*
002600* RECOGNIZED-KEY TABLE - ONE ENTRY PER KEY IN SPEC, KEY NAME     *
002700* IN THE FIRST 30 BYTES, DEFAULT TEXT IN THE NEXT 22.  BUILT AS  *
002800* FILLER VALUE CLAUSES, REDEFINED AS A TABLE FOR SEARCH.         *
002900*----------------------------------------------------------------*
003000 01  OMJ-KEY-DEFAULT-TABLE.
003100     05  FILLER PIC X(52) VALUE
003200         "CRONTAB.PATH                  /etc/crontab          ".
003300     05  FILLER PIC X(52) VALUE
003400         "TIMEZONE                      UTC                   ".
003500     05  FILLER PIC X(52) VALUE
003600         "ALERT.EMAIL.ENABLED           false                 ".
003700     05  FILLER PIC X(52) VALUE
003800         "ALERT.EMAIL.ADDRESS.TO        someone@example.com   ".
003900     05  FILLER PIC X(52) VALUE
004000         "ALERT.EMAIL.ADDRESS.FROM      someone@example.com   ".
004100     05  FILLER PIC X(52) VALUE
004200         "ALERT.EMAIL.SMTP.HOST         localhost             ".
004300     05  FILLER PIC X(52) VALUE
004400         "ALERT.EMAIL.SMTP.PORT         25                    ".
004500     05  FILLER PIC X(52) VALUE
004600         "ALERT.MINUTES.DELAY.REPEAT    20                    ".
004700     05  FILLER PIC X(52) VALUE
004800         "TASK.DUPLICATE.ALLOWED.COUNT  2                     ".
004900     05  FILLER PIC X(52) VALUE
005000         "TASK.CRITICAL.RETURN.CODE     100                   ".
005100     05  FILLER PIC X(52) VALUE
005200         "SLA.MINUTES.SINCE.SUCCESS     60                    ".
005300 01  OMJ-KEY-DEFAULT-R REDEFINES OMJ-KEY-DEFAULT-TABLE.
005400     05  OMJ-KEY-DEFAULT-ENTRY OCCURS 11 TIMES
005500             INDEXED BY OMJ-KEY-IX.
005600         10  KDEF-KEY-NAME         PIC X(30).
005700         10  KDEF-DEFAULT-TEXT     PIC X(22).
