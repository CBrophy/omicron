000100*----------------------------------------------------------------*
000200* OMJRECN                                                       *
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  OMJRECN.
000600 AUTHOR.  B D XAVIER.
000700 INSTALLATION.  OMICRON SYSTEMS - BATCH SCHEDULING GROUP.
000800 DATE-WRITTEN.  11/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.  OMICRON SYSTEMS - PROPRIETARY - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200* THIS PROGRAM RECONCILES THE LIVE SCHEDULE TABLE (OLD, BUILT    *
001300* FROM THE LAST CRONTAB LOAD) AGAINST A FRESHLY RE-PARSED TABLE  *
001400* (NEW, FROM THE CURRENT CRONTAB) WHEN THE CRONTAB HAS CHANGED.  *
001500* TWO ROWS ARE THE SAME ROW IF THEIR RAW EXPRESSION TEXT MATCHES *
001600* CASE-INSENSITIVELY AND THEIR EFFECTIVE OVERRIDE PARAMETERS     *
001700* MATCH.  NEW ROWS ARE ADDED, UNCHANGED ROWS KEEP THEIR ACCUMU-  *
001800* LATED STATISTICS (AND ARE REACTIVATED IF THEY HAD BEEN TAKEN   *
001900* OUT OF SERVICE), AND ROWS NO LONGER IN THE CRONTAB ARE EITHER  *
002000* RETIRED (IF STILL RUNNING) OR DROPPED OUTRIGHT.  THE LIVE TABLE*
002100* IS UPDATED IN PLACE; THE NEW TABLE IS DISCARDED BY THE CALLER  *
002200* ONCE THIS CALL RETURNS.                                        *
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:                                      *
002500*----------------------------------------------------------------*
002600* MOD.#   INIT   DATE        DESCRIPTION                        *
002700* ------  ------ ----------  --------------------------------- *
002800* OMJ011  BDX    11/02/1989  INITIAL VERSION                    *
002900* OMJ023  RFT    02/05/1993  RECONCILER INTRODUCED - CRONTAB CAN *
003000*                            NOW BE EDITED WHILE THE SCHEDULER   *
003100*                            IS RUNNING (SEE OMJCRNT OMJ017)     *
003200* OMJ066  MKN    30/11/1999  Y2K REVIEW - MATCH KEY IS THE RAW   *
003300*                            EXPRESSION TEXT PLUS OVERRIDE       *
003400*                            PARAMETERS, NO DATE FIELD INVOLVED, *
003500*                            NO CHANGE REQUIRED                  *
003600* OMJ112  PVS    11/06/2009  CR#4471 - TABLE SIZE RAISED TO 300  *
003700*                            ROWS IN OMJSKDT/OMJSKDN, NO CHANGE  *
003800*                            TO THIS PROGRAM'S OWN LOGIC         *
003900* OMJ113  DRK    14/03/2011  CR#5208 - UPSI-0 CLAUSE WAS BOUND   *
004000*                            TO A PLAIN DATA-NAME, NOT VALID     *
004100*                            SPECIAL-NAMES GRAMMAR - REWRITTEN   *
004200*                            AS A MNEMONIC/CONDITION PAIR LIKE   *
004300*                            OMJPARM; THE UNUSED SWITCH BYTE IS  *
004400*                            DROPPED FROM WK-RCN-SWITCH-GROUP    *
004500*----------------------------------------------------------------*
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS UPSI-SWITCH-0
005400       ON  STATUS IS U0-ON
005500       OFF STATUS IS U0-OFF.
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900 01  FILLER                           PIC X(32) VALUE
006000     "** OMJRECN WORKING STORAGE    **".
006100
006200*----------------------------------------------------------------*
006300* W01- GENERAL WORK AREA                                         *
006400*----------------------------------------------------------------*
006500 01  WK-RCN-WORK-AREA.
006600     05  WK-RCN-SWITCH-GROUP.
006700         10  WK-RCN-FOUND-FLAG        PIC X(01).
006800             88  WK-RCN-WAS-FOUND         VALUE "Y".
006900     05  WK-RCN-OLD-IX                PIC S9(05) COMP.
007000     05  WK-RCN-MATCH-IX              PIC S9(05) COMP.
007100     05  WK-RCN-OUT-IX                PIC S9(05) COMP.
007200     05  WK-RCN-PRE-COMPACT-COUNT     PIC S9(05) COMP.
007300     05  WK-RCN-ORIG-OLD-COUNT        PIC S9(05) COMP.
007400     05  WK-RCN-NEW-IX                PIC S9(05) COMP.
007500     05  FILLER                       PIC X(06) VALUE SPACES.
007600 01  WK-RCN-SWITCHES-R REDEFINES WK-RCN-SWITCH-GROUP.
007700     05  WK-RCN-SWITCHES              PIC X(01).
007800
007900 77  WK-RCN-RPT-IX                    PIC S9(01) COMP.
008000
008100*----------------------------------------------------------------*
008200* W02- THE THREE RECONCILIATION TOTALS, HELD AS A GROUP SO THEY  *
008300* CAN ALSO BE ADDRESSED AS A TABLE BY WK-RCN-RPT-IX IN B400.     *
008400*----------------------------------------------------------------*
008500 01  WK-RCN-TOTALS-GROUP.
008600     05  WK-RCN-NEW-OR-UPD-COUNT      PIC S9(05) COMP.
008700     05  WK-RCN-UNCHANGED-COUNT       PIC S9(05) COMP.
008800     05  WK-RCN-NO-LONGER-SKED-COUNT  PIC S9(05) COMP.
008900 01  WK-RCN-TOTALS-R REDEFINES WK-RCN-TOTALS-GROUP.
009000     05  WK-RCN-TOTAL OCCURS 3 TIMES
009100             INDEXED BY WK-RCN-TX     PIC S9(05) COMP.
009200
009300*----------------------------------------------------------------*
009400* W03- UPPER-CASED RAW-EXPRESSION BUFFERS FOR THE CASE-          *
009500* INSENSITIVE MATCH KEY COMPARISON.                              *
009600*----------------------------------------------------------------*
009700 01  WK-RCN-OLD-EXPR-UPPER            PIC X(132).
009800 01  WK-RCN-NEW-EXPR-UPPER            PIC X(132).
009900
010000*----------------------------------------------------------------*
010100* W04- ONE FLAG PER LIVE-TABLE ROW, SET "Y" WHEN A NEW-TABLE ROW *
010200* CLAIMS IT AS A MATCH.  ANY ORIGINAL OLD ROW LEFT "N" AFTER ALL *
010300* NEW ROWS HAVE BEEN PROCESSED IS "NO LONGER SCHEDULED".         *
010400*----------------------------------------------------------------*
010500 01  WK-RCN-OLD-MATCHED-TBL.
010600     05  WK-RCN-OLD-MATCHED OCCURS 300 TIMES
010700             INDEXED BY WK-RCN-MX     PIC X(01).
010800
010900*----------------------------------------------------------------*
011000* W05- LABELS FOR THE CLOSING SUMMARY DISPLAY - SAME SUBSCRIPT   *
011100* ADDRESSES WK-RCN-TOTAL ABOVE.                                  *
011200*----------------------------------------------------------------*
011300 01  WK-RCN-RPT-LABELS-TBL.
011400     05  FILLER PIC X(24) VALUE "NEW OR UPDATED          ".
011500     05  FILLER PIC X(24) VALUE "UNCHANGED               ".
011600     05  FILLER PIC X(24) VALUE "NO LONGER SCHEDULED     ".
011700 01  WK-RCN-RPT-LABELS-R REDEFINES WK-RCN-RPT-LABELS-TBL.
011800     05  WK-RCN-RPT-LABEL OCCURS 3 TIMES
011900             INDEXED BY WK-RCN-LX     PIC X(24).
012000
012100 LINKAGE SECTION.
012200 COPY OMJSKDT.
012300 COPY OMJSKDN.
012400
012500*----------------------------------------------------------------*
012600 PROCEDURE DIVISION USING OMJ-SCHEDULE-TABLE
012700                           OMJ-NEW-SCHEDULE-TABLE.
012800*----------------------------------------------------------------*
012900 MAIN-MODULE.
013000     PERFORM A000-START-PROGRAM-ROUTINE
013100        THRU A099-START-PROGRAM-ROUTINE-EX.
013200     PERFORM B000-PROCESS-NEW-ROWS-LOOP
013300        THRU B099-PROCESS-NEW-ROWS-LOOP-EX.
013400     PERFORM B300-RETIRE-DROPPED-ROWS
013500        THRU B399-RETIRE-DROPPED-ROWS-EX.
013600     PERFORM B400-DISPLAY-RECONCILE-SUMMARY
013700        THRU B499-DISPLAY-RECONCILE-SUMMARY-EX.
013800     GOBACK.
013900
014000*----------------------------------------------------------------*
014100 A000-START-PROGRAM-ROUTINE.
014200*----------------------------------------------------------------*
014300     MOVE "N" TO WK-RCN-SWITCHES.
014400     MOVE ZERO TO WK-RCN-NEW-OR-UPD-COUNT.
014500     MOVE ZERO TO WK-RCN-UNCHANGED-COUNT.
014600     MOVE ZERO TO WK-RCN-NO-LONGER-SKED-COUNT.
014700     MOVE SKED-ROW-COUNT TO WK-RCN-ORIG-OLD-COUNT.
014800     MOVE 1 TO WK-RCN-OLD-IX.
014900 A010-CLEAR-MATCHED-LOOP.
015000     IF WK-RCN-OLD-IX > WK-RCN-ORIG-OLD-COUNT
015100        GO TO A099-START-PROGRAM-ROUTINE-EX
015200     END-IF.
015300     MOVE "N" TO WK-RCN-OLD-MATCHED (WK-RCN-OLD-IX).
015400     ADD 1 TO WK-RCN-OLD-IX.
015500     GO TO A010-CLEAR-MATCHED-LOOP.
015600*----------------------------------------------------------------*
015700 A099-START-PROGRAM-ROUTINE-EX.
015800*----------------------------------------------------------------*
015900     EXIT.
016000
016100*----------------------------------------------------------------*
016200* B000 - WALK EVERY ROW OF THE FRESHLY RE-PARSED TABLE, EITHER   *
016300* CLAIMING A MATCHING LIVE-TABLE ROW OR APPENDING A NEW ONE.     *
016400*----------------------------------------------------------------*
016500 B000-PROCESS-NEW-ROWS-LOOP.
016600     MOVE 1 TO WK-RCN-NEW-IX.
016700 B010-NEW-ROWS-LOOP.
016800     IF WK-RCN-NEW-IX > NSKED-ROW-COUNT
016900        GO TO B099-PROCESS-NEW-ROWS-LOOP-EX
017000     END-IF.
017100     PERFORM B100-FIND-IN-OLD-SET
017200        THRU B199-FIND-IN-OLD-SET-EX.
017300     PERFORM B200-MARK-NEW-OR-UNCHANGED
017400        THRU B299-MARK-NEW-OR-UNCHANGED-EX.
017500     ADD 1 TO WK-RCN-NEW-IX.
017600     GO TO B010-NEW-ROWS-LOOP.
017700*----------------------------------------------------------------*
017800 B099-PROCESS-NEW-ROWS-LOOP-EX.
017900*----------------------------------------------------------------*
018000     EXIT.
018100
018200*----------------------------------------------------------------*
018300* B100 - SEARCH THE ORIGINAL LIVE-TABLE ROWS (NOT YET CLAIMED BY *
018400* SOME OTHER NEW ROW) FOR ONE WHOSE RAW EXPRESSION (UPPER-CASED) *
018500* AND OVERRIDE PARAMETERS BOTH MATCH THE CURRENT NEW ROW.        *
018600*----------------------------------------------------------------*
018700 B100-FIND-IN-OLD-SET.
018800     MOVE "N" TO WK-RCN-FOUND-FLAG.
018900     MOVE NSKED-RAW-EXPRESSION (WK-RCN-NEW-IX) TO
019000         WK-RCN-NEW-EXPR-UPPER.
019100     INSPECT WK-RCN-NEW-EXPR-UPPER CONVERTING
019200        "abcdefghijklmnopqrstuvwxyz"
019300        TO       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019400     MOVE 1 TO WK-RCN-OLD-IX.
019500 B110-SEARCH-LOOP.
019600     IF WK-RCN-OLD-IX > WK-RCN-ORIG-OLD-COUNT
019700        GO TO B199-FIND-IN-OLD-SET-EX
019800     END-IF.
019900     IF WK-RCN-OLD-MATCHED (WK-RCN-OLD-IX) = "Y"
020000        GO TO B190-NEXT-OLD-ROW
020100     END-IF.
020200     MOVE SKED-RAW-EXPRESSION (WK-RCN-OLD-IX) TO
020300         WK-RCN-OLD-EXPR-UPPER.
020400     INSPECT WK-RCN-OLD-EXPR-UPPER CONVERTING
020500        "abcdefghijklmnopqrstuvwxyz"
020600        TO       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020700     IF WK-RCN-OLD-EXPR-UPPER NOT = WK-RCN-NEW-EXPR-UPPER
020800        GO TO B190-NEXT-OLD-ROW
020900     END-IF.
021000     IF SKED-OVERRIDE-PARMS (WK-RCN-OLD-IX) NOT =
021100        NSKED-OVERRIDE-PARMS (WK-RCN-NEW-IX)
021200        GO TO B190-NEXT-OLD-ROW
021300     END-IF.
021400     MOVE "Y" TO WK-RCN-FOUND-FLAG.
021500     MOVE WK-RCN-OLD-IX TO WK-RCN-MATCH-IX.
021600     MOVE "Y" TO WK-RCN-OLD-MATCHED (WK-RCN-OLD-IX).
021700     GO TO B199-FIND-IN-OLD-SET-EX.
021800 B190-NEXT-OLD-ROW.
021900     ADD 1 TO WK-RCN-OLD-IX.
022000     GO TO B110-SEARCH-LOOP.
022100*----------------------------------------------------------------*
022200 B199-FIND-IN-OLD-SET-EX.
022300*----------------------------------------------------------------*
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700* B200 - A MATCH KEEPS THE LIVE ROW'S ACCUMULATED STATISTICS AND *
022800* REACTIVATES IT IF IT HAD BEEN TAKEN OUT OF SERVICE; NO MATCH   *
022900* APPENDS THE NEW ROW TO THE LIVE TABLE WITH FRESH STATISTICS.   *
023000*----------------------------------------------------------------*
023100 B200-MARK-NEW-OR-UNCHANGED.
023200     IF WK-RCN-WAS-FOUND
023300        ADD 1 TO WK-RCN-UNCHANGED-COUNT
023400        IF SKED-IS-INACTIVE (WK-RCN-MATCH-IX)
023500           DISPLAY "OMJRECN - REACTIVATING ROW "
023600              SKED-LINE-NUMBER (WK-RCN-MATCH-IX)
023700        END-IF
023800        MOVE "Y" TO SKED-ACTIVE-FLAG (WK-RCN-MATCH-IX)
023900        MOVE "N" TO SKED-RETIRED-FLAG (WK-RCN-MATCH-IX)
024000     ELSE
024100        ADD 1 TO WK-RCN-NEW-OR-UPD-COUNT
024200        ADD 1 TO SKED-ROW-COUNT
024300        MOVE NSKED-TABLE-ENTRY (WK-RCN-NEW-IX) TO
024400            SKED-TABLE-ENTRY (SKED-ROW-COUNT)
024500     END-IF.
024600*----------------------------------------------------------------*
024700 B299-MARK-NEW-OR-UNCHANGED-EX.
024800*----------------------------------------------------------------*
024900     EXIT.
025000
025100*----------------------------------------------------------------*
025200* B300 - EVERY ORIGINAL LIVE ROW LEFT UNCLAIMED IS NO LONGER IN  *
025300* THE CRONTAB.  A ROW STILL RUNNING IS DEACTIVATED AND KEPT ON   *
025400* THE RETIRED LIST; OTHERWISE IT IS DROPPED.  THE SURVIVING ROWS *
025500* (CLAIMED, APPENDED, OR RETIRED) ARE THEN COMPACTED DOWN OVER   *
025600* THE GAPS LEFT BY DROPPED ROWS.                                 *
025700*----------------------------------------------------------------*
025800 B300-RETIRE-DROPPED-ROWS.
025900     MOVE SKED-ROW-COUNT TO WK-RCN-PRE-COMPACT-COUNT.
026000     MOVE ZERO TO WK-RCN-OUT-IX.
026100     MOVE 1 TO WK-RCN-OLD-IX.
026200 B310-COMPACT-LOOP.
026300     IF WK-RCN-OLD-IX > WK-RCN-PRE-COMPACT-COUNT
026400        GO TO B399-RETIRE-DROPPED-ROWS-EX
026500     END-IF.
026600     IF WK-RCN-OLD-IX > WK-RCN-ORIG-OLD-COUNT
026700        GO TO B360-KEEP-THIS-ROW
026800     END-IF.
026900     IF WK-RCN-OLD-MATCHED (WK-RCN-OLD-IX) = "Y"
027000        GO TO B360-KEEP-THIS-ROW
027100     END-IF.
027200     ADD 1 TO WK-RCN-NO-LONGER-SKED-COUNT.
027300     IF SKED-RUNNING-COUNT (WK-RCN-OLD-IX) > 0
027400        MOVE "N" TO SKED-ACTIVE-FLAG (WK-RCN-OLD-IX)
027500        MOVE "Y" TO SKED-RETIRED-FLAG (WK-RCN-OLD-IX)
027600        DISPLAY "OMJRECN - RETIRING INACTIVE TASK "
027700           SKED-LINE-NUMBER (WK-RCN-OLD-IX)
027800        GO TO B360-KEEP-THIS-ROW
027900     END-IF.
028000     GO TO B390-NEXT-COMPACT-ROW.
028100 B360-KEEP-THIS-ROW.
028200     ADD 1 TO WK-RCN-OUT-IX.
028300     IF WK-RCN-OUT-IX NOT = WK-RCN-OLD-IX
028400        MOVE SKED-TABLE-ENTRY (WK-RCN-OLD-IX) TO
028500            SKED-TABLE-ENTRY (WK-RCN-OUT-IX)
028600     END-IF.
028700 B390-NEXT-COMPACT-ROW.
028800     ADD 1 TO WK-RCN-OLD-IX.
028900     GO TO B310-COMPACT-LOOP.
029000*----------------------------------------------------------------*
029100 B399-RETIRE-DROPPED-ROWS-EX.
029200*----------------------------------------------------------------*
029300     MOVE WK-RCN-OUT-IX TO SKED-ROW-COUNT.
029400
029500*----------------------------------------------------------------*
029600* B400 - ONE SUMMARY LINE PER RECONCILIATION BUCKET, DRIVEN OFF  *
029700* WK-RCN-RPT-LABELS-TBL/WK-RCN-TOTAL BY A COMMON SUBSCRIPT.      *
029800*----------------------------------------------------------------*
029900 B400-DISPLAY-RECONCILE-SUMMARY.
030000     MOVE 1 TO WK-RCN-RPT-IX.
030100 B410-SUMMARY-LOOP.
030200     IF WK-RCN-RPT-IX > 3
030300        GO TO B499-DISPLAY-RECONCILE-SUMMARY-EX
030400     END-IF.
030500     DISPLAY "OMJRECN - " WK-RCN-RPT-LABEL (WK-RCN-RPT-IX)
030600        WK-RCN-TOTAL (WK-RCN-RPT-IX).
030700     ADD 1 TO WK-RCN-RPT-IX.
030800     GO TO B410-SUMMARY-LOOP.
030900*----------------------------------------------------------------*
031000 B499-DISPLAY-RECONCILE-SUMMARY-EX.
031100*----------------------------------------------------------------*
031200     EXIT.
