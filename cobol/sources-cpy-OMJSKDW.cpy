000100*----------------------------------------------------------------*
000200* OMJSKDW.cpy                                                   *
000300* LINKAGE FOR ONE CALL TO OMJSKED - EITHER TESTS WHETHER A GIVEN *
000400* CIVIL TIMESTAMP IS A MEMBER OF A ROW'S FIVE SCHEDULE SETS, OR  *
000500* COMPUTES THE ROW'S NEXT-EXECUTION TIMESTAMP STRICTLY AFTER IT. *
000600* THE ROW ITSELF (OMJ-CRON-ROW / OMJ-CRON-SETS) IS PASSED AS A   *
000700* SEPARATE LINKAGE GROUP - SEE OMJCRNT.cpy.                      *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* MOD.#   INIT   DATE        DESCRIPTION                        *
001200* ------  ------ ----------  --------------------------------- *
001300* OMJ009  BDX    11/02/1989  INITIAL VERSION                    *
001400* OMJ021  RFT    02/05/1993  ADD SKDQ-TEST-DOW SO THE CALLER     *
001500*                            NO LONGER HAS TO RE-DERIVE THE      *
001600*                            DAY OF WEEK FOR EVERY EVALUATION    *
001700*                            MINUTE                              *
001800* OMJ065  MKN    30/11/1999  Y2K REVIEW - ALL DATE FIELDS ARE   *
001900*                            ALREADY FOUR-DIGIT YEAR, NO CHANGE  *
002000*                            REQUIRED                            *
002100*----------------------------------------------------------------*
002200 01  OMJ-SKED-REQUEST.
002300     05  SKDQ-FUNCTION-CODE        PIC X(01).
002400         88  SKDQ-TEST-MEMBERSHIP       VALUE "1".
002500         88  SKDQ-COMPUTE-NEXT-RUN      VALUE "2".
002600     05  SKDQ-TEST-YEAR            PIC 9(04).
002700     05  SKDQ-TEST-MONTH           PIC 9(02).
002800     05  SKDQ-TEST-DAY             PIC 9(02).
002900     05  SKDQ-TEST-HOUR            PIC 9(02).
003000     05  SKDQ-TEST-MINUTE          PIC 9(02).
003100     05  SKDQ-TEST-DOW             PIC 9(01).
003200     05  FILLER                    PIC X(04) VALUE SPACES.
003300
003400 01  OMJ-SKED-RESULT.
003500     05  SKDR-MEMBERSHIP-FLAG      PIC X(01).
003600         88  SKDR-IS-MEMBER             VALUE "Y".
003700         88  SKDR-NOT-A-MEMBER          VALUE "N".
003800     05  SKDR-NEXT-RUN-TS          PIC 9(14).
003900     05  FILLER                    PIC X(05) VALUE SPACES.
