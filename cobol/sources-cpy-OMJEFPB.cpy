000100*----------------------------------------------------------------*
000200* OMJEFPB.cpy                                                   *
000300* EFFECTIVE-PARAMETER BLOCK - ONE ENTRY PER RECOGNIZED KEY,      *
000400* CARRYING THE VALUE IN EFFECT AFTER THE PARAMETER LOAD         *
000500* (DEFAULT OR OVERRIDDEN).  PASSED AS LINKAGE FROM OMJPARM TO    *
000600* OMJMAIN, AND CARRIED IN OMJMAIN'S OWN WORKING STORAGE AS THE  *
000700* RUN'S EFFECTIVE PARAMETER SET THEREAFTER.                     *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* MOD.#   INIT   DATE        DESCRIPTION                        *
001200* ------  ------ ----------  --------------------------------- *
001300* OMJ105  PVS    02/09/2009  CR#4471 - SPLIT OUT OF OMJPREC SO   *
001400*                            OMJPARM CAN COPY IT AT LINKAGE     *
001500*                            WITHOUT RECOPYING THE KEY TABLE    *
001600*----------------------------------------------------------------*
001700 01  OMJ-EFFECTIVE-PARMS.
001800     05  EFP-CRONTAB-PATH          PIC X(60).
001900     05  EFP-TIMEZONE              PIC X(30).
002000     05  EFP-ALERT-EMAIL-ENABLED   PIC X(05).
002100         88  EFP-ALERT-EMAIL-IS-ON      VALUE "TRUE".
002200     05  EFP-ALERT-TO              PIC X(60).
002300     05  EFP-ALERT-FROM            PIC X(60).
002400     05  EFP-SMTP-HOST             PIC X(40).
002500     05  EFP-SMTP-PORT             PIC 9(05).
002600     05  EFP-REPEAT-DELAY-MIN      PIC 9(05).
002700     05  EFP-DUP-ALLOWED-COUNT     PIC 9(03).
002800     05  EFP-CRITICAL-RC           PIC 9(03).
002900     05  EFP-SLA-MINUTES           PIC 9(05).
003000     05  EFP-BAD-LINE-COUNT        PIC S9(05) COMP.
003100     05  FILLER                    PIC X(06) VALUE SPACES.
