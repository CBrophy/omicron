000100*----------------------------------------------------------------*
000200* OMJSKDT.cpy                                                   *
000300* MASTER SCHEDULE TABLE - ONE ENTRY PER ACTIVE SCHEDULE ROW,    *
000400* BUILT BY OMJCRON FROM THE CRONTAB AND HELD BY OMJMAIN FOR THE *
000500* LIFE OF THE RUN.  CARRIES THE EXPANDED MINUTE/HOUR/DOM/MONTH/ *
000600* DOW SETS SO OMJMAIN DOES NOT RE-CALL OMJEXPR EVERY MINUTE.    *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                      *
000900*----------------------------------------------------------------*
001000* MOD.#   INIT   DATE        DESCRIPTION                        *
001100* ------  ------ ----------  --------------------------------- *
001200* OMJ005  BDX    11/02/1989  INITIAL VERSION                    *
001300* OMJ018  RFT    02/05/1993  ADD SKED-RETIRED-FLAG               *
001400* OMJ046  RFT    23/02/1997  ADD SKED-NEXT-RUN-TS,               *
001500*                            SKED-SCHEDULED-RUN-COUNT            *
001600* OMJ061  MKN    30/11/1999  Y2K - LINE NUMBER STAYS 5 DIGITS,   *
001700*                            TIMESTAMPS ALREADY CENTURY-WIDE     *
001800* OMJ094  PVS    18/05/2004  ADD SKED-OVERRIDE-PARMS             *
001900* OMJ107  PVS    11/06/2009  CR#4471 - RAISE TABLE SIZE FROM 150 *
002000*                            TO 300 ROWS FOR THE CONSOLIDATED    *
002100*                            BATCH SCHEDULING ENVIRONMENT        *
002200*----------------------------------------------------------------*
002300 01  OMJ-SCHEDULE-TABLE.
002400     05  SKED-ROW-COUNT            PIC S9(05) COMP.
002500     05  SKED-BAD-ROW-COUNT        PIC S9(05) COMP.
002600     05  SKED-TABLE-ENTRY OCCURS 300 TIMES
002700             INDEXED BY SKED-IX.
002800         10  SKED-LINE-NUMBER          PIC 9(05).
002900         10  SKED-RAW-EXPRESSION       PIC X(132).
003000         10  SKED-EXEC-USER            PIC X(16).
003100         10  SKED-COMMAND              PIC X(132).
003200         10  SKED-STATUS-FLAGS.
003300             15  SKED-ACTIVE-FLAG      PIC X(01).
003400                 88  SKED-IS-ACTIVE          VALUE "Y".
003500                 88  SKED-IS-INACTIVE        VALUE "N".
003600             15  SKED-RETIRED-FLAG     PIC X(01).
003700                 88  SKED-IS-RETIRED         VALUE "Y".
003800                 88  SKED-NOT-RETIRED        VALUE "N".
003900         10  SKED-RUNNING-COUNT        PIC S9(03) COMP.
004000         10  SKED-SCHEDULED-RUN-COUNT  PIC S9(07) COMP.
004100         10  SKED-NEXT-RUN-TS          PIC 9(14).
004200         10  SKED-OVERRIDE-PARMS.
004300             15  SKED-OVR-DUP-COUNT    PIC 9(03).
004400             15  SKED-OVR-CRITICAL-RC  PIC 9(03).
004500             15  SKED-OVR-REPEAT-DELAY PIC 9(05).
004600             15  SKED-OVR-SLA-MINUTES  PIC 9(05).
004700         10  SKED-MINUTE-SET OCCURS 60 TIMES PIC 9(01).
004800         10  SKED-HOUR-SET   OCCURS 24 TIMES PIC 9(01).
004900         10  SKED-DOM-SET    OCCURS 31 TIMES PIC 9(01).
005000         10  SKED-MONTH-SET  OCCURS 12 TIMES PIC 9(01).
005100         10  SKED-DOW-SET    OCCURS 07 TIMES PIC 9(01).
005200         10  FILLER                    PIC X(08) VALUE SPACES.
