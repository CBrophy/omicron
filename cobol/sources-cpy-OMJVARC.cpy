000100*----------------------------------------------------------------*
000200* OMJVARC.cpy                                                   *
000300* CRONTAB VARIABLE-ASSIGNMENT TABLE ($NAME=VALUE LINES)         *
000400* BUILT AND CONSUMED BY OMJCRON WHILE PARSING THE SCHEDULE FILE *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* MOD.#   INIT   DATE        DESCRIPTION                        *
000900* ------  ------ ----------  --------------------------------- *
001000* OMJ004  BDX    11/02/1989  INITIAL VERSION                    *
001100* OMJ038  RFT    09/09/1995  RAISE TABLE SIZE FROM 20 TO 50     *
001200*                            ENTRIES - LARGE SHOPS RAN OUT      *
001300* OMJ096  PVS    18/05/2004  ADD VAR-NAME-LEN/VAR-VALUE-LEN SO  *
001400*                            THE WHOLE-WORD SUBSTITUTION SCAN   *
001500*                            IN OMJCRON DOES NOT RE-TRIM EVERY  *
001600*                            ENTRY ON EVERY COMMAND LINE        *
001700*----------------------------------------------------------------*
001800 01  OMJ-VAR-TABLE.
001900     05  OMJ-VAR-ENTRY OCCURS 50 TIMES
002000             INDEXED BY OMJ-VAR-IX.
002100         10  VAR-NAME              PIC X(30).
002200         10  VAR-NAME-LEN          PIC S9(02) COMP.
002300         10  VAR-VALUE             PIC X(100).
002400         10  VAR-VALUE-LEN         PIC S9(03) COMP.
002500         10  VAR-IN-USE-FLAG       PIC X(01).
002600             88  VAR-IS-IN-USE          VALUE "Y".
002700     05  FILLER                    PIC X(04) VALUE SPACES.
002800
002900 01  OMJ-VAR-COUNT-AREA.
003000     05  WK-VAR-ENTRY-COUNT        PIC S9(04) COMP.
003100     05  FILLER                    PIC X(06) VALUE SPACES.
