000100*----------------------------------------------------------------*
000200* OMJEXPW.cpy                                                   *
000300* LINKAGE FOR ONE CALL TO OMJEXPR - EDITS ONE CRON FIELD (ONE   *
000400* OF MINUTE/HOUR/DOM/MONTH/DOW) INTO A SORTED VALUE-SET.  THE   *
000500* VALUE-SET INDEX IS (VALUE - EXPR-LOW-BOUND + 1) FOR EVERY     *
000600* FIELD TYPE, SO THE CALLER CAN MOVE THE LOW-ORDER SLICE OF     *
000700* EXPR-VALUE-SET DIRECTLY INTO ITS OWN CRON-xxx-SET TABLE.      *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* MOD.#   INIT   DATE        DESCRIPTION                        *
001200* ------  ------ ----------  --------------------------------- *
001300* OMJ015  RFT    04/06/1993  INITIAL VERSION                    *
001400* OMJ034  RFT    14/08/1994  ADD STEP VALUES (THE '/' NOTATION) *
001500* OMJ092  PVS    18/05/2004  REWRITE FOR TABLE-DRIVEN BOUNDS,    *
001600*                            ADD EXPR-FIELD-TYPE 88-LEVELS      *
001700*----------------------------------------------------------------*
001800 01  OMJ-EXPR-REQUEST.
001900     05  EXPR-FIELD-TEXT           PIC X(20).
002000     05  EXPR-FIELD-TYPE           PIC X(01).
002100         88  EXPR-IS-MINUTE             VALUE "1".
002200         88  EXPR-IS-HOUR                VALUE "2".
002300         88  EXPR-IS-DOM                 VALUE "3".
002400         88  EXPR-IS-MONTH               VALUE "4".
002500         88  EXPR-IS-DOW                  VALUE "5".
002600     05  EXPR-LOW-BOUND            PIC S9(03) COMP.
002700     05  EXPR-HIGH-BOUND           PIC S9(03) COMP.
002800
002900*----------------------------------------------------------------*
003000* RESULT - EXPR-VALUE-SET IS SIZED FOR THE WIDEST FIELD (THE    *
003100* MINUTE FIELD, 60 ENTRIES).  SHORTER FIELDS USE ONLY THE FIRST *
003200* (HIGH-BOUND - LOW-BOUND + 1) ENTRIES.                          *
003300*----------------------------------------------------------------*
003400 01  OMJ-EXPR-RESULT.
003500     05  EXPR-VALID-FLAG           PIC X(01).
003600         88  EXPR-IS-VALID               VALUE "Y".
003700         88  EXPR-IS-INVALID              VALUE "N".
003800     05  EXPR-VALUE-SET OCCURS 60 TIMES PIC 9(01).
