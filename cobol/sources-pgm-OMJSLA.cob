000100*----------------------------------------------------------------*
000200* OMJSLA                                                        *
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  OMJSLA.
000600 AUTHOR.  B D XAVIER.
000700 INSTALLATION.  OMICRON SYSTEMS - BATCH SCHEDULING GROUP.
000800 DATE-WRITTEN.  11/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.  OMICRON SYSTEMS - PROPRIETARY - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200* THIS PROGRAM EVALUATES THE TIME_SINCE_SUCCESS SLA POLICY FOR   *
001300* ONE SCHEDULE ROW AT ONE EVALUATION MINUTE.  THE BASE TIMESTAMP *
001400* IS THE ROW'S LAST SUCCESS, OR ITS FIRST EXECUTION IF IT HAS    *
001500* NEVER YET SUCCEEDED; A ROW NEVER EXECUTED AT ALL RETURNS NO    *
001600* RESULT.  ELAPSED MINUTES BETWEEN THE BASE AND THE CURRENT      *
001700* EVALUATION MINUTE ARE FIGURED BY CONVERTING EACH TIMESTAMP TO  *
001800* AN ABSOLUTE DAY NUMBER (SAME GREGORIAN CALENDAR RULES AS       *
001900* OMJSKED'S NEXT-RUN CALCULATOR) SO THE POLICY STAYS CORRECT     *
002000* ACROSS MONTH, YEAR, AND LEAP-YEAR BOUNDARIES.                  *
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                      *
002300*----------------------------------------------------------------*
002400* MOD.#   INIT   DATE        DESCRIPTION                        *
002500* ------  ------ ----------  --------------------------------- *
002600* OMJ024  BDX    11/02/1989  INITIAL VERSION                    *
002700* OMJ068  MKN    30/11/1999  Y2K REVIEW - ABSOLUTE-DAY FORMULA   *
002800*                            ALREADY CARRIES A FULL FOUR-DIGIT   *
002900*                            YEAR, NO CHANGE REQUIRED            *
003000* OMJ080  PVS    18/05/2004  USE CALLER-SUPPLIED SLAR-SLA-       *
003100*                            MINUTES (ROW OVERRIDE) IN PLACE OF  *
003200*                            A HARD-CODED DEFAULT (OMJSLAW       *
003300*                            OMJ079)                             *
003400* OMJ091  DRK    14/03/2011  CR#5208 - B200 WAS STRINGING THE    *
003500*                            RAW SLAR-POLICY-STATUS FLAG WORD    *
003600*                            ("FAILED  "/"OK      ") INTO THE    *
003700*                            MESSAGE TEXT.  NOW MOVES A SEPARATE *
003800*                            BUSINESS-WORD FIELD ("failed"/      *
003900*                            "succeeded") BEFORE THE STRING SO   *
004000*                            THE PUBLISHED MESSAGE WORDING IS    *
004100*                            NO LONGER TIED TO THE INTERNAL FLAG *
004200* OMJ092  DRK    14/03/2011  CR#5208 - UPSI-0 CLAUSE WAS BOUND   *
004300*                            TO A PLAIN DATA-NAME, NOT VALID     *
004400*                            SPECIAL-NAMES GRAMMAR - REWRITTEN   *
004500*                            AS A MNEMONIC/CONDITION PAIR LIKE   *
004600*                            OMJPARM; THE UNUSED SWITCH BYTE IS  *
004700*                            DROPPED                             *
004800*----------------------------------------------------------------*
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 IS UPSI-SWITCH-0
005700       ON  STATUS IS U0-ON
005800       OFF STATUS IS U0-OFF.
005900
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 01  FILLER                           PIC X(32) VALUE
006300     "** OMJSLA WORKING STORAGE     **".
006400
006500*----------------------------------------------------------------*
006600* W01- GENERAL WORK AREA                                         *
006700*----------------------------------------------------------------*
006800 01  WK-SLA-WORK-AREA.
006900     05  FILLER                       PIC X(01).
007000     05  WK-SLA-DIVIDE-QUOTIENT       PIC S9(05) COMP.
007100     05  WK-SLA-DIVIDE-REMAIN         PIC S9(05) COMP.
007200     05  FILLER                       PIC X(06) VALUE SPACES.
007300
007400*----------------------------------------------------------------*
007500* W02- ONE TIMESTAMP, BROKEN INTO ITS CIVIL COMPONENTS BY THE    *
007600* REDEFINES BELOW - SHARED SCRATCH, LOADED ONCE FOR "NOW" AND    *
007700* AGAIN FOR THE BASE TIMESTAMP BY C100-ABSOLUTE-DAY-OF-TS.       *
007800*----------------------------------------------------------------*
007900 01  WK-SLA-TS-WORK.
008000     05  WK-SLA-TS-YEAR               PIC 9(04).
008100     05  WK-SLA-TS-MONTH              PIC 9(02).
008200     05  WK-SLA-TS-DAY                PIC 9(02).
008300     05  WK-SLA-TS-HOUR               PIC 9(02).
008400     05  WK-SLA-TS-MINUTE             PIC 9(02).
008500     05  WK-SLA-TS-SECOND             PIC 9(02).
008600 01  WK-SLA-TS-NUM-R REDEFINES WK-SLA-TS-WORK.
008700     05  WK-SLA-TS-NUM                PIC 9(14).
008800
008900*----------------------------------------------------------------*
009000* W03- ABSOLUTE-DAY AND CLOCK-MINUTE RESULTS, ONE SET FOR "NOW"  *
009100* AND ONE FOR THE BASE TIMESTAMP, SO BOTH SURVIVE THE SECOND     *
009200* CALL TO C100 REUSING WK-SLA-TS-WORK ABOVE.                    *
009300*----------------------------------------------------------------*
009400 01  WK-SLA-NOW-GROUP.
009500     05  WK-SLA-NOW-ABSDAY            PIC S9(09) COMP.
009600     05  WK-SLA-NOW-CLOCK-MIN         PIC S9(05) COMP.
009700 01  WK-SLA-BASE-GROUP.
009800     05  WK-SLA-BASE-ABSDAY           PIC S9(09) COMP.
009900     05  WK-SLA-BASE-CLOCK-MIN        PIC S9(05) COMP.
010000 77  WK-SLA-CALC-ABSDAY               PIC S9(09) COMP.
010100
010200*----------------------------------------------------------------*
010300* W03A- STATUS WORD FOR THE POLICY MESSAGE TEXT - SET TO THE     *
010400* BUSINESS-FACING WORD (NOT THE INTERNAL SLAR-POLICY-STATUS      *
010500* VALUE) BY B200 BEFORE THE MESSAGE IS ASSEMBLED.                *
010600*----------------------------------------------------------------*
010700 77  WK-SLA-STATUS-WORD                PIC X(09).
010800
010900*----------------------------------------------------------------*
011000* W04- CALENDAR-MONTH LENGTH TABLE, FEBRUARY PATCHED FOR LEAP    *
011100* YEARS BY D900-TEST-LEAP-YEAR BEFORE EVERY LOOKUP.              *
011200*----------------------------------------------------------------*
011300 01  WK-SLA-MONTH-DAYS-TBL.
011400     05  FILLER PIC 9(02) VALUE 31.
011500     05  FILLER PIC 9(02) VALUE 28.
011600     05  FILLER PIC 9(02) VALUE 31.
011700     05  FILLER PIC 9(02) VALUE 30.
011800     05  FILLER PIC 9(02) VALUE 31.
011900     05  FILLER PIC 9(02) VALUE 30.
012000     05  FILLER PIC 9(02) VALUE 31.
012100     05  FILLER PIC 9(02) VALUE 31.
012200     05  FILLER PIC 9(02) VALUE 30.
012300     05  FILLER PIC 9(02) VALUE 31.
012400     05  FILLER PIC 9(02) VALUE 30.
012500     05  FILLER PIC 9(02) VALUE 31.
012600 01  WK-SLA-MONTH-DAYS-R REDEFINES WK-SLA-MONTH-DAYS-TBL.
012700     05  WK-SLA-MONTH-DAYS OCCURS 12 TIMES
012800             INDEXED BY WK-SLA-MDX    PIC 9(02).
012900
013000*----------------------------------------------------------------*
013100* W05- CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR (USED BY *
013200* C100 TO LOCATE A DATE'S DAY-OF-YEAR BEFORE THE LEAP-DAY        *
013300* ADJUSTMENT IS ADDED SEPARATELY FOR MARCH ONWARD).              *
013400*----------------------------------------------------------------*
013500 01  WK-SLA-CUM-DAYS-TBL.
013600     05  FILLER PIC 9(03) VALUE 000.
013700     05  FILLER PIC 9(03) VALUE 031.
013800     05  FILLER PIC 9(03) VALUE 059.
013900     05  FILLER PIC 9(03) VALUE 090.
014000     05  FILLER PIC 9(03) VALUE 120.
014100     05  FILLER PIC 9(03) VALUE 151.
014200     05  FILLER PIC 9(03) VALUE 181.
014300     05  FILLER PIC 9(03) VALUE 212.
014400     05  FILLER PIC 9(03) VALUE 243.
014500     05  FILLER PIC 9(03) VALUE 273.
014600     05  FILLER PIC 9(03) VALUE 304.
014700     05  FILLER PIC 9(03) VALUE 334.
014800 01  WK-SLA-CUM-DAYS-R REDEFINES WK-SLA-CUM-DAYS-TBL.
014900     05  WK-SLA-CUM-DAYS OCCURS 12 TIMES
015000             INDEXED BY WK-SLA-CDX    PIC 9(03).
015100
015200 LINKAGE SECTION.
015300 COPY OMJSLAW.
015400
015500*----------------------------------------------------------------*
015600 PROCEDURE DIVISION USING OMJ-SLA-REQUEST
015700                           OMJ-SLA-RESULT.
015800*----------------------------------------------------------------*
015900 MAIN-MODULE.
016000     PERFORM A000-START-PROGRAM-ROUTINE
016100        THRU A099-START-PROGRAM-ROUTINE-EX.
016200     PERFORM B100-EVALUATE-TIME-SINCE-SUCCESS
016300        THRU B199-EVALUATE-TIME-SINCE-SUCCESS-EX.
016400     PERFORM B200-BUILD-POLICY-MESSAGE
016500        THRU B299-BUILD-POLICY-MESSAGE-EX.
016600     GOBACK.
016700
016800*----------------------------------------------------------------*
016900 A000-START-PROGRAM-ROUTINE.
017000*----------------------------------------------------------------*
017100     MOVE SPACES TO SLAR-POLICY-STATUS.
017200     MOVE ZERO TO SLAR-BASE-TS.
017300     MOVE ZERO TO SLAR-ELAPSED-MINUTES.
017400     MOVE SPACES TO SLAR-MESSAGE-TEXT.
017500*----------------------------------------------------------------*
017600 A099-START-PROGRAM-ROUTINE-EX.
017700*----------------------------------------------------------------*
017800     EXIT.
017900
018000*----------------------------------------------------------------*
018100* B100 - NO RESULT IF THE ROW HAS NEVER RUN; OTHERWISE THE BASE  *
018200* TIMESTAMP IS THE LAST SUCCESS, OR THE FIRST EXECUTION IF THE   *
018300* ROW HAS NOT YET SUCCEEDED, AND THE POLICY FAILS WHEN THE       *
018400* ELAPSED MINUTES SINCE THAT BASE EXCEED THE SLA THRESHOLD.      *
018500*----------------------------------------------------------------*
018600 B100-EVALUATE-TIME-SINCE-SUCCESS.
018700     IF SLAR-FIRST-EXEC-TS = ZERO
018800        MOVE "NORESULT" TO SLAR-POLICY-STATUS
018900        GO TO B199-EVALUATE-TIME-SINCE-SUCCESS-EX
019000     END-IF.
019100     IF SLAR-LAST-SUCCESS-TS > ZERO
019200        MOVE SLAR-LAST-SUCCESS-TS TO SLAR-BASE-TS
019300     ELSE
019400        MOVE SLAR-FIRST-EXEC-TS TO SLAR-BASE-TS
019500     END-IF.
019600     PERFORM C100-COMPUTE-ELAPSED-MINUTES
019700        THRU C199-COMPUTE-ELAPSED-MINUTES-EX.
019800     IF SLAR-ELAPSED-MINUTES > SLAR-SLA-MINUTES
019900        MOVE "FAILED  " TO SLAR-POLICY-STATUS
020000     ELSE
020100        MOVE "OK      " TO SLAR-POLICY-STATUS
020200     END-IF.
020300*----------------------------------------------------------------*
020400 B199-EVALUATE-TIME-SINCE-SUCCESS-EX.
020500*----------------------------------------------------------------*
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900* B200 - "<failed|succeeded> Time_Since_Success: last success at *
021000* <base>" - SKIPPED WHEN THE ROW HAS NEVER EXECUTED AT ALL.  THE *
021100* STATUS WORD IS THE BUSINESS WORD FOR THE MESSAGE, NOT THE      *
021200* INTERNAL SLAR-POLICY-STATUS FLAG VALUE (OMJ091).               *
021300*----------------------------------------------------------------*
021400 B200-BUILD-POLICY-MESSAGE.
021500     IF SLAR-NO-RESULT
021600        GO TO B299-BUILD-POLICY-MESSAGE-EX
021700     END-IF.
021800     IF SLAR-IS-FAILED
021900        MOVE "failed   " TO WK-SLA-STATUS-WORD
022000     ELSE
022100        MOVE "succeeded" TO WK-SLA-STATUS-WORD
022200     END-IF.
022300     STRING WK-SLA-STATUS-WORD DELIMITED BY SPACE
022400            " Time_Since_Success: last success at "
022500               DELIMITED BY SIZE
022600            SLAR-BASE-TS DELIMITED BY SIZE
022700         INTO SLAR-MESSAGE-TEXT.
022800*----------------------------------------------------------------*
022900 B299-BUILD-POLICY-MESSAGE-EX.
023000*----------------------------------------------------------------*
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400* C100 - ELAPSED MINUTES = (ABSDAY(NOW) - ABSDAY(BASE)) * 1440 + *
023500* (CLOCK-MIN(NOW) - CLOCK-MIN(BASE)), WHERE CLOCK-MIN IS HOUR*60 *
023600* PLUS MINUTE AND ABSDAY IS THE GREGORIAN DAY NUMBER FROM D800.  *
023700*----------------------------------------------------------------*
023800 C100-COMPUTE-ELAPSED-MINUTES.
023900     MOVE SLAR-NOW-TS TO WK-SLA-TS-NUM.
024000     PERFORM D800-COMPUTE-ABSOLUTE-DAY
024100        THRU D899-COMPUTE-ABSOLUTE-DAY-EX.
024200     MOVE WK-SLA-CALC-ABSDAY TO WK-SLA-NOW-ABSDAY.
024300     COMPUTE WK-SLA-NOW-CLOCK-MIN =
024400        WK-SLA-TS-HOUR * 60 + WK-SLA-TS-MINUTE.
024500     MOVE SLAR-BASE-TS TO WK-SLA-TS-NUM.
024600     PERFORM D800-COMPUTE-ABSOLUTE-DAY
024700        THRU D899-COMPUTE-ABSOLUTE-DAY-EX.
024800     MOVE WK-SLA-CALC-ABSDAY TO WK-SLA-BASE-ABSDAY.
024900     COMPUTE WK-SLA-BASE-CLOCK-MIN =
025000        WK-SLA-TS-HOUR * 60 + WK-SLA-TS-MINUTE.
025100     COMPUTE SLAR-ELAPSED-MINUTES =
025200        (WK-SLA-NOW-ABSDAY - WK-SLA-BASE-ABSDAY) * 1440
025300        + (WK-SLA-NOW-CLOCK-MIN - WK-SLA-BASE-CLOCK-MIN).
025400*----------------------------------------------------------------*
025500 C199-COMPUTE-ELAPSED-MINUTES-EX.
025600*----------------------------------------------------------------*
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000* D800 - GREGORIAN ABSOLUTE-DAY NUMBER (DAYS SINCE YEAR 1, JAN 1 *
026100* = DAY 1) FOR THE TIMESTAMP CURRENTLY SITTING IN WK-SLA-TS-WORK,*
026200* LEFT IN WK-SLA-CALC-ABSDAY FOR THE CALLER TO SAVE OFF.         *
026300*----------------------------------------------------------------*
026400 D800-COMPUTE-ABSOLUTE-DAY.
026500     PERFORM D900-TEST-LEAP-YEAR
026600        THRU D999-TEST-LEAP-YEAR-EX.
026700     SET WK-SLA-CDX TO WK-SLA-TS-MONTH.
026800     COMPUTE WK-SLA-CALC-ABSDAY =
026900        365 * (WK-SLA-TS-YEAR - 1)
027000        + (WK-SLA-TS-YEAR - 1) / 4
027100        - (WK-SLA-TS-YEAR - 1) / 100
027200        + (WK-SLA-TS-YEAR - 1) / 400
027300        + WK-SLA-CUM-DAYS (WK-SLA-CDX)
027400        + WK-SLA-TS-DAY.
027500     IF WK-SLA-MONTH-DAYS (2) = 29 AND WK-SLA-TS-MONTH > 2
027600        ADD 1 TO WK-SLA-CALC-ABSDAY
027700     END-IF.
027800*----------------------------------------------------------------*
027900 D899-COMPUTE-ABSOLUTE-DAY-EX.
028000*----------------------------------------------------------------*
028100     EXIT.
028200
028300*----------------------------------------------------------------*
028400* D900 - LEAP-YEAR TEST, SAME DIVISIBILITY RULE AS OMJSKED'S OWN *
028500* CALENDAR-DAY STEPPER - PATCHES WK-SLA-MONTH-DAYS (2) IN PLACE. *
028600*----------------------------------------------------------------*
028700 D900-TEST-LEAP-YEAR.
028800     MOVE 28 TO WK-SLA-MONTH-DAYS (2).
028900     DIVIDE WK-SLA-TS-YEAR BY 4 GIVING WK-SLA-DIVIDE-QUOTIENT
029000        REMAINDER WK-SLA-DIVIDE-REMAIN.
029100     IF WK-SLA-DIVIDE-REMAIN = ZERO
029200        MOVE 29 TO WK-SLA-MONTH-DAYS (2)
029300        DIVIDE WK-SLA-TS-YEAR BY 100 GIVING WK-SLA-DIVIDE-QUOTIENT
029400           REMAINDER WK-SLA-DIVIDE-REMAIN
029500        IF WK-SLA-DIVIDE-REMAIN = ZERO
029600           MOVE 28 TO WK-SLA-MONTH-DAYS (2)
029700           DIVIDE WK-SLA-TS-YEAR BY 400 GIVING
029800              WK-SLA-DIVIDE-QUOTIENT
029900              REMAINDER WK-SLA-DIVIDE-REMAIN
030000           IF WK-SLA-DIVIDE-REMAIN = ZERO
030100              MOVE 29 TO WK-SLA-MONTH-DAYS (2)
030200           END-IF
030300        END-IF
030400     END-IF.
030500*----------------------------------------------------------------*
030600 D999-TEST-LEAP-YEAR-EX.
030700*----------------------------------------------------------------*
030800     EXIT.
