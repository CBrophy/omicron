000100*----------------------------------------------------------------*
000200* OMJALRT                                                       *
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  OMJALRT.
000600 AUTHOR.  B D XAVIER.
000700 INSTALLATION.  OMICRON SYSTEMS - BATCH SCHEDULING GROUP.
000800 DATE-WRITTEN.  11/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.  OMICRON SYSTEMS - PROPRIETARY - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200* THIS PROGRAM IS THE PER-(ROW,POLICY) ALERT STATE MACHINE.  IT  *
001300* IS CALLED ONCE PER ROW PER EVALUATION MINUTE WITH THAT ROW'S   *
001400* LATEST POLICY RESULT FROM OMJSLA, AND IT OWNS THE ACTIVE-ALERT *
001500* TABLE IN ITS OWN WORKING STORAGE - THE PROGRAM IS NOT INITIAL, *
001600* SO THE TABLE PERSISTS ACROSS CALLS FOR THE WHOLE RUN, THE SAME *
001700* WAY OMJLOG OWNS THE BOUNDED EVENT LOG.  AN INACTIVE ROW HAS    *
001800* ALL ITS ACTIVE ALERTS DROPPED WITH NO NOTIFICATION; A FAILED   *
001900* POLICY RAISES OR RE-NOTIFIES (SUBJECT TO THE REPEAT-DELAY);    *
002000* AN OK POLICY CLEARS A STANDING ALERT WITH A RECOVERY NOTICE.   *
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                      *
002300*----------------------------------------------------------------*
002400* MOD.#   INIT   DATE        DESCRIPTION                        *
002500* ------  ------ ----------  --------------------------------- *
002600* OMJ025  BDX    11/02/1989  INITIAL VERSION                    *
002700* OMJ069  MKN    30/11/1999  Y2K REVIEW - ALL ALERT TIMESTAMPS   *
002800*                            ALREADY CENTURY-WIDE, NO CHANGE     *
002900*                            REQUIRED                            *
003000* OMJ081  PVS    18/05/2004  CALLER NOW PASSES THE EFFECTIVE     *
003100*                            ALERT.MINUTES.DELAY.REPEAT VALUE    *
003200*                            (ALRTW-REPEAT-DELAY-MIN) IN PLACE   *
003300*                            OF A HARD-CODED DEFAULT             *
003400* OMJ082  DRK    14/03/2011  CR#5208 - UPSI-0 CLAUSE WAS BOUND   *
003500*                            TO A PLAIN DATA-NAME, NOT VALID     *
003600*                            SPECIAL-NAMES GRAMMAR - REWRITTEN   *
003700*                            AS A MNEMONIC/CONDITION PAIR LIKE   *
003800*                            OMJPARM; THE UNUSED SWITCH BYTE IS  *
003900*                            DROPPED                             *
004000*----------------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS UPSI-SWITCH-0
004900       ON  STATUS IS U0-ON
005000       OFF STATUS IS U0-OFF.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                           PIC X(32) VALUE
005500     "** OMJALRT WORKING STORAGE    **".
005600
005700*----------------------------------------------------------------*
005800* W01- GENERAL WORK AREA                                         *
005900*----------------------------------------------------------------*
006000 01  WK-ALT-WORK-AREA.
006100     05  WK-ALT-FOUND-FLAG            PIC X(01).
006200         88  WK-ALT-WAS-FOUND             VALUE "Y".
006300     05  WK-ALT-FOUND-IX              PIC S9(05) COMP.
006400     05  WK-ALT-SCAN-IX                PIC S9(05) COMP.
006500     05  WK-ALT-FREE-IX                PIC S9(05) COMP.
006600     05  WK-ALT-ELAPSED-MIN            PIC S9(09) COMP.
006700     05  WK-ALT-DIVIDE-QUOTIENT        PIC S9(05) COMP.
006800     05  WK-ALT-DIVIDE-REMAIN          PIC S9(05) COMP.
006900     05  FILLER                       PIC X(04) VALUE SPACES.
007000
007100*----------------------------------------------------------------*
007200* W02- THE ACTIVE-ALERT TABLE ITSELF - ONE ENTRY PER (LINE,      *
007300* POLICY) CURRENTLY FAILED.  PROGRAM IS NOT INITIAL SO THIS      *
007400* TABLE SURVIVES FROM CALL TO CALL.                              *
007500*----------------------------------------------------------------*
007600 01  WK-ALT-ACTIVE-TBL.
007700     05  WK-ALT-ACTIVE-ENTRY OCCURS 300 TIMES
007800             INDEXED BY WK-ALT-AX.
007900         10  WK-ALT-LINE-NUMBER       PIC 9(05).
008000         10  WK-ALT-POLICY-NAME       PIC X(20).
008100         10  WK-ALT-IN-USE-FLAG       PIC X(01).
008200             88  WK-ALT-IS-IN-USE         VALUE "Y".
008300             88  WK-ALT-NOT-IN-USE        VALUE "N".
008400         10  WK-ALT-LAST-NOTIFIED-TS  PIC 9(14).
008500
008600*----------------------------------------------------------------*
008700* W03- ONE TIMESTAMP BROKEN INTO CIVIL COMPONENTS (SAME SHAPE AS *
008800* OMJSLA'S OWN BREAKDOWN) FOR THE REPEAT-DELAY ELAPSED-MINUTES   *
008900* COMPUTATION BELOW.                                             *
009000*----------------------------------------------------------------*
009100 01  WK-ALT-TS-WORK.
009200     05  WK-ALT-TS-YEAR                PIC 9(04).
009300     05  WK-ALT-TS-MONTH               PIC 9(02).
009400     05  WK-ALT-TS-DAY                 PIC 9(02).
009500     05  WK-ALT-TS-HOUR                PIC 9(02).
009600     05  WK-ALT-TS-MINUTE              PIC 9(02).
009700     05  WK-ALT-TS-SECOND              PIC 9(02).
009800 01  WK-ALT-TS-NUM-R REDEFINES WK-ALT-TS-WORK.
009900     05  WK-ALT-TS-NUM                 PIC 9(14).
010000
010100 01  WK-ALT-NOW-ABSDAY                 PIC S9(09) COMP.
010200 01  WK-ALT-NOW-CLOCK-MIN              PIC S9(05) COMP.
010300 01  WK-ALT-LAST-ABSDAY                PIC S9(09) COMP.
010400 01  WK-ALT-LAST-CLOCK-MIN             PIC S9(05) COMP.
010500 77  WK-ALT-CALC-ABSDAY                PIC S9(09) COMP.
010600
010700*----------------------------------------------------------------*
010800* W04- CALENDAR-MONTH LENGTH TABLE, FEBRUARY PATCHED FOR LEAP    *
010900* YEARS BY D900-TEST-LEAP-YEAR BEFORE EVERY LOOKUP.              *
011000*----------------------------------------------------------------*
011100 01  WK-ALT-MONTH-DAYS-TBL.
011200     05  FILLER PIC 9(02) VALUE 31.
011300     05  FILLER PIC 9(02) VALUE 28.
011400     05  FILLER PIC 9(02) VALUE 31.
011500     05  FILLER PIC 9(02) VALUE 30.
011600     05  FILLER PIC 9(02) VALUE 31.
011700     05  FILLER PIC 9(02) VALUE 30.
011800     05  FILLER PIC 9(02) VALUE 31.
011900     05  FILLER PIC 9(02) VALUE 31.
012000     05  FILLER PIC 9(02) VALUE 30.
012100     05  FILLER PIC 9(02) VALUE 31.
012200     05  FILLER PIC 9(02) VALUE 30.
012300     05  FILLER PIC 9(02) VALUE 31.
012400 01  WK-ALT-MONTH-DAYS-R REDEFINES WK-ALT-MONTH-DAYS-TBL.
012500     05  WK-ALT-MONTH-DAYS OCCURS 12 TIMES
012600             INDEXED BY WK-ALT-MDX    PIC 9(02).
012700
012800*----------------------------------------------------------------*
012900* W05- CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR.         *
013000*----------------------------------------------------------------*
013100 01  WK-ALT-CUM-DAYS-TBL.
013200     05  FILLER PIC 9(03) VALUE 000.
013300     05  FILLER PIC 9(03) VALUE 031.
013400     05  FILLER PIC 9(03) VALUE 059.
013500     05  FILLER PIC 9(03) VALUE 090.
013600     05  FILLER PIC 9(03) VALUE 120.
013700     05  FILLER PIC 9(03) VALUE 151.
013800     05  FILLER PIC 9(03) VALUE 181.
013900     05  FILLER PIC 9(03) VALUE 212.
014000     05  FILLER PIC 9(03) VALUE 243.
014100     05  FILLER PIC 9(03) VALUE 273.
014200     05  FILLER PIC 9(03) VALUE 304.
014300     05  FILLER PIC 9(03) VALUE 334.
014400 01  WK-ALT-CUM-DAYS-R REDEFINES WK-ALT-CUM-DAYS-TBL.
014500     05  WK-ALT-CUM-DAYS OCCURS 12 TIMES
014600             INDEXED BY WK-ALT-CDX    PIC 9(03).
014700
014800 LINKAGE SECTION.
014900 COPY OMJALRC.
015000
015100*----------------------------------------------------------------*
015200 PROCEDURE DIVISION USING OMJ-ALERT-REQUEST
015300                           OMJ-ALERT-RECORD.
015400*----------------------------------------------------------------*
015500 MAIN-MODULE.
015600     PERFORM A000-START-PROGRAM-ROUTINE
015700        THRU A099-START-PROGRAM-ROUTINE-EX.
015800     PERFORM B100-FIND-ACTIVE-ALERT
015900        THRU B199-FIND-ACTIVE-ALERT-EX.
016000     IF NOT ALRTW-ROW-IS-ACTIVE
016100        PERFORM B500-PURGE-ROW-ALERTS
016200           THRU B599-PURGE-ROW-ALERTS-EX
016300     ELSE
016400        IF ALRTW-POLICY-FAILED
016500           PERFORM B200-RAISE-OR-RENOTIFY
016600              THRU B299-RAISE-OR-RENOTIFY-EX
016700        ELSE
016800           IF ALRTW-POLICY-OK
016900              PERFORM B300-CLEAR-ALERT
017000                 THRU B399-CLEAR-ALERT-EX
017100           END-IF
017200        END-IF
017300     END-IF.
017400     GOBACK.
017500
017600*----------------------------------------------------------------*
017700 A000-START-PROGRAM-ROUTINE.
017800*----------------------------------------------------------------*
017900     MOVE "N" TO ALRTW-NOTIFY-FLAG.
018000     MOVE SPACES TO OMJ-ALERT-RECORD.
018100*----------------------------------------------------------------*
018200 A099-START-PROGRAM-ROUTINE-EX.
018300*----------------------------------------------------------------*
018400     EXIT.
018500
018600*----------------------------------------------------------------*
018700* B100 - LOCATE THIS (LINE, POLICY) IN THE ACTIVE-ALERT TABLE, IF*
018800* IT IS CURRENTLY CARRYING A STANDING FAILURE.                   *
018900*----------------------------------------------------------------*
019000 B100-FIND-ACTIVE-ALERT.
019100     MOVE "N" TO WK-ALT-FOUND-FLAG.
019200     MOVE 1 TO WK-ALT-SCAN-IX.
019300 B110-SCAN-LOOP.
019400     IF WK-ALT-SCAN-IX > 300
019500        GO TO B199-FIND-ACTIVE-ALERT-EX
019600     END-IF.
019700     IF WK-ALT-IS-IN-USE (WK-ALT-SCAN-IX)
019800        AND WK-ALT-LINE-NUMBER (WK-ALT-SCAN-IX) =
019900            ALRTW-LINE-NUMBER
020000        AND WK-ALT-POLICY-NAME (WK-ALT-SCAN-IX) =
020100            ALRTW-POLICY-NAME
020200        MOVE "Y" TO WK-ALT-FOUND-FLAG
020300        MOVE WK-ALT-SCAN-IX TO WK-ALT-FOUND-IX
020400        GO TO B199-FIND-ACTIVE-ALERT-EX
020500     END-IF.
020600     ADD 1 TO WK-ALT-SCAN-IX.
020700     GO TO B110-SCAN-LOOP.
020800*----------------------------------------------------------------*
020900 B199-FIND-ACTIVE-ALERT-EX.
021000*----------------------------------------------------------------*
021100     EXIT.
021200
021300*----------------------------------------------------------------*
021400* B200 - NO STANDING ALERT: INSERT ONE AND NOTIFY FAILED.  A     *
021500* STANDING ALERT ALREADY EXISTS: RE-NOTIFY ONLY IF THE REPEAT-   *
021600* DELAY HAS ELAPSED SINCE THE LAST NOTIFICATION.                 *
021700*----------------------------------------------------------------*
021800 B200-RAISE-OR-RENOTIFY.
021900     IF WK-ALT-WAS-FOUND
022000        PERFORM C100-COMPUTE-ELAPSED-MINUTES
022100           THRU C199-COMPUTE-ELAPSED-MINUTES-EX
022200        IF WK-ALT-ELAPSED-MIN > ALRTW-REPEAT-DELAY-MIN
022300           MOVE ALRTW-NOW-TS TO
022400               WK-ALT-LAST-NOTIFIED-TS (WK-ALT-FOUND-IX)
022500           PERFORM C500-BUILD-ALERT-LINE
022600              THRU C599-BUILD-ALERT-LINE-EX
022700           MOVE "FAILED   " TO ALRT-STATUS
022800           MOVE "Y" TO ALRTW-NOTIFY-FLAG
022900        END-IF
023000     ELSE
023100        PERFORM B600-INSERT-ALERT-ENTRY
023200           THRU B699-INSERT-ALERT-ENTRY-EX
023300        PERFORM C500-BUILD-ALERT-LINE
023400           THRU C599-BUILD-ALERT-LINE-EX
023500        MOVE "FAILED   " TO ALRT-STATUS
023600        MOVE "Y" TO ALRTW-NOTIFY-FLAG
023700     END-IF.
023800*----------------------------------------------------------------*
023900 B299-RAISE-OR-RENOTIFY-EX.
024000*----------------------------------------------------------------*
024100     EXIT.
024200
024300*----------------------------------------------------------------*
024400* B300 - A STANDING ALERT THAT HAS RECOVERED IS REMOVED AND A    *
024500* RECOVERY NOTICE IS RAISED; NO STANDING ALERT, NOTHING TO DO.   *
024600*----------------------------------------------------------------*
024700 B300-CLEAR-ALERT.
024800     IF WK-ALT-WAS-FOUND
024900        MOVE "N" TO WK-ALT-IN-USE-FLAG (WK-ALT-FOUND-IX)
025000        PERFORM C500-BUILD-ALERT-LINE
025100           THRU C599-BUILD-ALERT-LINE-EX
025200        MOVE "RECOVERED" TO ALRT-STATUS
025300        MOVE "Y" TO ALRTW-NOTIFY-FLAG
025400     END-IF.
025500*----------------------------------------------------------------*
025600 B399-CLEAR-ALERT-EX.
025700*----------------------------------------------------------------*
025800     EXIT.
025900
026000*----------------------------------------------------------------*
026100* B500 - THE ROW HAS GONE INACTIVE: DROP EVERY STANDING ALERT IT *
026200* OWNS, FOR ANY POLICY, WITHOUT NOTIFICATION.                    *
026300*----------------------------------------------------------------*
026400 B500-PURGE-ROW-ALERTS.
026500     MOVE 1 TO WK-ALT-SCAN-IX.
026600 B510-PURGE-LOOP.
026700     IF WK-ALT-SCAN-IX > 300
026800        GO TO B599-PURGE-ROW-ALERTS-EX
026900     END-IF.
027000     IF WK-ALT-IS-IN-USE (WK-ALT-SCAN-IX)
027100        AND WK-ALT-LINE-NUMBER (WK-ALT-SCAN-IX) =
027200            ALRTW-LINE-NUMBER
027300        MOVE "N" TO WK-ALT-IN-USE-FLAG (WK-ALT-SCAN-IX)
027400     END-IF.
027500     ADD 1 TO WK-ALT-SCAN-IX.
027600     GO TO B510-PURGE-LOOP.
027700*----------------------------------------------------------------*
027800 B599-PURGE-ROW-ALERTS-EX.
027900*----------------------------------------------------------------*
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300* B600 - CLAIM THE FIRST UNUSED SLOT (A FORMER ENTRY'S SLOT IS   *
028400* REUSED ONCE IT RECOVERS OR ITS ROW GOES INACTIVE) AND STAMP IT *
028500* WITH THIS NEW FAILURE.                                         *
028600*----------------------------------------------------------------*
028700 B600-INSERT-ALERT-ENTRY.
028800     MOVE 1 TO WK-ALT-FREE-IX.
028900 B610-FREE-SLOT-LOOP.
029000     IF WK-ALT-NOT-IN-USE (WK-ALT-FREE-IX)
029100        GO TO B620-CLAIM-SLOT
029200     END-IF.
029300     ADD 1 TO WK-ALT-FREE-IX.
029400     IF WK-ALT-FREE-IX > 300
029500        DISPLAY "OMJALRT - ACTIVE-ALERT TABLE FULL AT 300 "
029600           "ENTRIES - LINE " ALRTW-LINE-NUMBER
029700           " CANNOT BE TRACKED"
029800        GO TO B699-INSERT-ALERT-ENTRY-EX
029900     END-IF.
030000     GO TO B610-FREE-SLOT-LOOP.
030100 B620-CLAIM-SLOT.
030200     MOVE ALRTW-LINE-NUMBER TO
030300         WK-ALT-LINE-NUMBER (WK-ALT-FREE-IX).
030400     MOVE ALRTW-POLICY-NAME TO
030500         WK-ALT-POLICY-NAME (WK-ALT-FREE-IX).
030600     MOVE "Y" TO WK-ALT-IN-USE-FLAG (WK-ALT-FREE-IX).
030700     MOVE ALRTW-NOW-TS TO
030800         WK-ALT-LAST-NOTIFIED-TS (WK-ALT-FREE-IX).
030900     MOVE WK-ALT-FREE-IX TO WK-ALT-FOUND-IX.
031000*----------------------------------------------------------------*
031100 B699-INSERT-ALERT-ENTRY-EX.
031200*----------------------------------------------------------------*
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600* C100 - ELAPSED MINUTES SINCE THE LAST NOTIFICATION, BY THE SAME*
031700* ABSOLUTE-DAY METHOD OMJSLA USES FOR TIME_SINCE_SUCCESS.        *
031800*----------------------------------------------------------------*
031900 C100-COMPUTE-ELAPSED-MINUTES.
032000     MOVE ALRTW-NOW-TS TO WK-ALT-TS-NUM.
032100     PERFORM D800-COMPUTE-ABSOLUTE-DAY
032200        THRU D899-COMPUTE-ABSOLUTE-DAY-EX.
032300     MOVE WK-ALT-CALC-ABSDAY TO WK-ALT-NOW-ABSDAY.
032400     COMPUTE WK-ALT-NOW-CLOCK-MIN =
032500        WK-ALT-TS-HOUR * 60 + WK-ALT-TS-MINUTE.
032600     MOVE WK-ALT-LAST-NOTIFIED-TS (WK-ALT-FOUND-IX) TO
032700         WK-ALT-TS-NUM.
032800     PERFORM D800-COMPUTE-ABSOLUTE-DAY
032900        THRU D899-COMPUTE-ABSOLUTE-DAY-EX.
033000     MOVE WK-ALT-CALC-ABSDAY TO WK-ALT-LAST-ABSDAY.
033100     COMPUTE WK-ALT-LAST-CLOCK-MIN =
033200        WK-ALT-TS-HOUR * 60 + WK-ALT-TS-MINUTE.
033300     COMPUTE WK-ALT-ELAPSED-MIN =
033400        (WK-ALT-NOW-ABSDAY - WK-ALT-LAST-ABSDAY) * 1440
033500        + (WK-ALT-NOW-CLOCK-MIN - WK-ALT-LAST-CLOCK-MIN).
033600*----------------------------------------------------------------*
033700 C199-COMPUTE-ELAPSED-MINUTES-EX.
033800*----------------------------------------------------------------*
033900     EXIT.
034000
034100*----------------------------------------------------------------*
034200* C500 - "TIMESTAMP, POLICY NAME, STATUS, LINE NUMBER, MESSAGE"  *
034300* - ONE ALERT-REPORT LINE, LEAVING THE STATUS 88-LEVEL FOR THE   *
034400* CALLING PARAGRAPH TO SET (FAILED OR RECOVERED).                *
034500*----------------------------------------------------------------*
034600 C500-BUILD-ALERT-LINE.
034700     MOVE ALRTW-NOW-TS         TO ALRT-TS.
034800     MOVE ALRTW-POLICY-NAME    TO ALRT-POLICY-NAME.
034900     MOVE ALRTW-LINE-NUMBER    TO ALRT-LINE-NUMBER.
035000     MOVE ALRTW-POLICY-MESSAGE TO ALRT-MESSAGE.
035100     MOVE ALRTW-RAW-EXPRESSION TO ALRT-RAW-EXPRESSION.
035200*----------------------------------------------------------------*
035300 C599-BUILD-ALERT-LINE-EX.
035400*----------------------------------------------------------------*
035500     EXIT.
035600
035700*----------------------------------------------------------------*
035800* D800 - GREGORIAN ABSOLUTE-DAY NUMBER FOR THE TIMESTAMP        *
035900* CURRENTLY SITTING IN WK-ALT-TS-WORK, LEFT IN                  *
036000* WK-ALT-CALC-ABSDAY.                                            *
036100*----------------------------------------------------------------*
036200 D800-COMPUTE-ABSOLUTE-DAY.
036300     PERFORM D900-TEST-LEAP-YEAR
036400        THRU D999-TEST-LEAP-YEAR-EX.
036500     SET WK-ALT-CDX TO WK-ALT-TS-MONTH.
036600     COMPUTE WK-ALT-CALC-ABSDAY =
036700        365 * (WK-ALT-TS-YEAR - 1)
036800        + (WK-ALT-TS-YEAR - 1) / 4
036900        - (WK-ALT-TS-YEAR - 1) / 100
037000        + (WK-ALT-TS-YEAR - 1) / 400
037100        + WK-ALT-CUM-DAYS (WK-ALT-CDX)
037200        + WK-ALT-TS-DAY.
037300     IF WK-ALT-MONTH-DAYS (2) = 29 AND WK-ALT-TS-MONTH > 2
037400        ADD 1 TO WK-ALT-CALC-ABSDAY
037500     END-IF.
037600*----------------------------------------------------------------*
037700 D899-COMPUTE-ABSOLUTE-DAY-EX.
037800*----------------------------------------------------------------*
037900     EXIT.
038000
038100*----------------------------------------------------------------*
038200* D900 - LEAP-YEAR TEST, SAME DIVISIBILITY RULE AS OMJSKED/SLA. *
038300*----------------------------------------------------------------*
038400 D900-TEST-LEAP-YEAR.
038500     MOVE 28 TO WK-ALT-MONTH-DAYS (2).
038600     DIVIDE WK-ALT-TS-YEAR BY 4 GIVING WK-ALT-DIVIDE-QUOTIENT
038700        REMAINDER WK-ALT-DIVIDE-REMAIN.
038800     IF WK-ALT-DIVIDE-REMAIN = ZERO
038900        MOVE 29 TO WK-ALT-MONTH-DAYS (2)
039000        DIVIDE WK-ALT-TS-YEAR BY 100 GIVING WK-ALT-DIVIDE-QUOTIENT
039100           REMAINDER WK-ALT-DIVIDE-REMAIN
039200        IF WK-ALT-DIVIDE-REMAIN = ZERO
039300           MOVE 28 TO WK-ALT-MONTH-DAYS (2)
039400           DIVIDE WK-ALT-TS-YEAR BY 400 GIVING
039500              WK-ALT-DIVIDE-QUOTIENT
039600              REMAINDER WK-ALT-DIVIDE-REMAIN
039700           IF WK-ALT-DIVIDE-REMAIN = ZERO
039800              MOVE 29 TO WK-ALT-MONTH-DAYS (2)
039900           END-IF
040000        END-IF
040100     END-IF.
040200*----------------------------------------------------------------*
040300 D999-TEST-LEAP-YEAR-EX.
040400*----------------------------------------------------------------*
040500     EXIT.
