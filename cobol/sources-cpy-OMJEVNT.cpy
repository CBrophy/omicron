000100*----------------------------------------------------------------*
000200* OMJEVNT.cpy                                                   *
000300* TASK-COMPLETION EVENT RECORD - PASSED AS LINKAGE TO OMJSTAT   *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* MOD.#   INIT   DATE        DESCRIPTION                        *
000800* ------  ------ ----------  --------------------------------- *
000900* OMJ005  BDX    11/02/1989  INITIAL VERSION                    *
001000* OMJ061  MKN    30/11/1999  Y2K - START/END TS WIDENED FROM     *
001100*                            YYMMDDHHMMSS TO CCYYMMDDHHMMSS     *
001200*----------------------------------------------------------------*
001300 01  OMJ-EVENT-RECORD.
001400     05  EVT-LINE-NUMBER           PIC 9(05).
001500     05  EVT-START-TS              PIC 9(14).
001600     05  EVT-END-TS                PIC 9(14).
001700     05  EVT-RETURN-CODE           PIC 9(03).
001800     05  FILLER                    PIC X(06) VALUE SPACES.
001900
002000*----------------------------------------------------------------*
002100* CLASSIFICATION RESULT - RETURNED BY OMJSTAT TO ITS CALLER      *
002200* ALONGSIDE THE UPDATED OMJ-STAT-RECORD.                         *
002300*----------------------------------------------------------------*
002400 01  OMJ-EVENT-RESULT.
002500     05  EVR-DURATION-MS           PIC S9(09) COMP.
002600     05  EVR-CLASS-CODE            PIC X(08).
002700         88  EVR-IS-SUCCESS             VALUE "SUCCESS ".
002800         88  EVR-IS-EXPECTED-FAIL       VALUE "EXPFAIL ".
002900         88  EVR-IS-CRITICAL-FAIL       VALUE "CRITFAIL".
003000     05  FILLER                    PIC X(08) VALUE SPACES.
