000100*----------------------------------------------------------------*
000200* OMJSKDN.cpy                                                   *
000300* "NEW" SCHEDULE TABLE - SAME SHAPE AS OMJSKDT.cpy, BUILT BY A   *
000400* FRESH RE-CALL OF OMJCRON WHEN THE CRONTAB'S MODIFICATION TIME  *
000500* CHANGES.  OMJMAIN HOLDS THIS AS SCRATCH WORKING STORAGE AND    *
000600* PASSES IT ALONGSIDE THE LIVE OMJSKDT.cpy TABLE TO OMJRECN,     *
000700* WHICH RECONCILES THE TWO AND UPDATES THE LIVE TABLE IN PLACE.  *
000800* KEPT AS A SEPARATE COPYBOOK (RATHER THAN COPY ... REPLACING)   *
000900* SO THE TWO TABLES CAN COEXIST IN ONE PROGRAM'S WORKING STORAGE *
001000* WITHOUT A DUPLICATE-NAME CONFLICT.                             *
001100*----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                      *
001300*----------------------------------------------------------------*
001400* MOD.#   INIT   DATE        DESCRIPTION                        *
001500* ------  ------ ----------  --------------------------------- *
001600* OMJ019  RFT    02/05/1993  INITIAL VERSION - RECONCILER ADDED *
001700*                            TO SUPPORT IN-FLIGHT CRONTAB EDITS *
001800* OMJ064  MKN    30/11/1999  Y2K - TIMESTAMPS ALREADY CENTURY-   *
001900*                            WIDE, NO CHANGE REQUIRED            *
002000* OMJ109  PVS    11/06/2009  CR#4471 - RAISE TABLE SIZE FROM 150 *
002100*                            TO 300 ROWS, MATCHING OMJSKDT.cpy   *
002200*----------------------------------------------------------------*
002300 01  OMJ-NEW-SCHEDULE-TABLE.
002400     05  NSKED-ROW-COUNT           PIC S9(05) COMP.
002500     05  NSKED-BAD-ROW-COUNT       PIC S9(05) COMP.
002600     05  NSKED-TABLE-ENTRY OCCURS 300 TIMES
002700             INDEXED BY NSKED-IX.
002800         10  NSKED-LINE-NUMBER         PIC 9(05).
002900         10  NSKED-RAW-EXPRESSION      PIC X(132).
003000         10  NSKED-EXEC-USER           PIC X(16).
003100         10  NSKED-COMMAND             PIC X(132).
003200         10  NSKED-STATUS-FLAGS.
003300             15  NSKED-ACTIVE-FLAG     PIC X(01).
003400                 88  NSKED-IS-ACTIVE         VALUE "Y".
003500                 88  NSKED-IS-INACTIVE       VALUE "N".
003600             15  NSKED-RETIRED-FLAG    PIC X(01).
003700                 88  NSKED-IS-RETIRED        VALUE "Y".
003800                 88  NSKED-NOT-RETIRED       VALUE "N".
003900         10  NSKED-RUNNING-COUNT       PIC S9(03) COMP.
004000         10  NSKED-SCHEDULED-RUN-COUNT PIC S9(07) COMP.
004100         10  NSKED-NEXT-RUN-TS         PIC 9(14).
004200         10  NSKED-OVERRIDE-PARMS.
004300             15  NSKED-OVR-DUP-COUNT   PIC 9(03).
004400             15  NSKED-OVR-CRITICAL-RC PIC 9(03).
004500             15  NSKED-OVR-REPEAT-DELAY PIC 9(05).
004600             15  NSKED-OVR-SLA-MINUTES PIC 9(05).
004700         10  NSKED-MINUTE-SET OCCURS 60 TIMES PIC 9(01).
004800         10  NSKED-HOUR-SET   OCCURS 24 TIMES PIC 9(01).
004900         10  NSKED-DOM-SET    OCCURS 31 TIMES PIC 9(01).
005000         10  NSKED-MONTH-SET  OCCURS 12 TIMES PIC 9(01).
005100         10  NSKED-DOW-SET    OCCURS 07 TIMES PIC 9(01).
005200         10  FILLER                    PIC X(08) VALUE SPACES.
