000100*----------------------------------------------------------------*
000200* OMJCOMW.cpy                                                   *
000300* COMMON WORKING STORAGE - FILE STATUS CONDITIONS & SHOP FIELDS *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* MOD.#   INIT   DATE        DESCRIPTION                        *
000800* ------  ------ ----------  --------------------------------- *
000900* OMJ001  BDX    11/02/1989  INITIAL VERSION - LIFTED FROM      *
001000*                            ASCMWS FOR THE JOB-CONTROL SUITE   *
001100* OMJ014  RFT    04/06/1993  ADD WK-C-DUPLICATE-KEY CONDITION   *
001200* OMJ022  RFT    19/01/1996  ADD WK-C-PERMANENT-ERROR RANGE     *
001300* OMJ057  MKN    22/09/1999  Y2K - WIDEN WK-C-TODAY-CCYYMMDD    *
001400*                            FROM 6 TO 8 POSITIONS              *
001500* OMJ088  PVS    07/03/2004  ADD COMP WORK COUNTERS FOR OMJMAIN *
001600*----------------------------------------------------------------*
001700 01  OMJ-COMMON-STATUS.
001800     05  WK-C-FILE-STATUS        PIC X(02).
001900         88  WK-C-SUCCESSFUL             VALUE "00".
002000         88  WK-C-DUPLICATE-KEY          VALUE "22".
002100         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002200         88  WK-C-END-OF-FILE            VALUE "10".
002300         88  WK-C-PERMANENT-ERROR        VALUE "30" THRU "99".
002400     05  FILLER                   PIC X(08) VALUE SPACES.
002500
002600 01  OMJ-COMMON-DATE.
002700     05  WK-C-TODAY-CCYYMMDD      PIC 9(08).
002800     05  WK-C-TODAY-R REDEFINES WK-C-TODAY-CCYYMMDD.
002900         10  WK-C-TODAY-CC        PIC 9(02).
003000         10  WK-C-TODAY-YY        PIC 9(02).
003100         10  WK-C-TODAY-MM        PIC 9(02).
003200         10  WK-C-TODAY-DD        PIC 9(02).
003300     05  FILLER                   PIC X(04) VALUE SPACES.
003400
003500 01  OMJ-COMMON-COUNTERS.
003600     05  WK-C4-I1                 PIC S9(04) COMP.
003700     05  WK-C4-I2                 PIC S9(04) COMP.
003800     05  WK-C4-SUB                PIC S9(04) COMP.
003900     05  WK-C9-WORK               PIC S9(09) COMP.
004000     05  FILLER                   PIC X(02) VALUE SPACES.
004100
004200*----------------------------------------------------------------*
004300* GENERAL-PURPOSE TIMESTAMP BREAKDOWN - CCYYMMDDHHMISS - USED BY *
004400* EVERY PROGRAM THAT DOES TIMESTAMP ARITHMETIC (OMJSKED, OMJSLA, *
004500* OMJSTAT, OMJMAIN).                                             *
004600*----------------------------------------------------------------*
004700 01  OMJ-COMMON-TS-WORK.
004800     05  WK-TS-VALUE              PIC 9(14).
004900     05  WK-TS-R REDEFINES WK-TS-VALUE.
005000         10  WK-TS-CCYY           PIC 9(04).
005100         10  WK-TS-MM             PIC 9(02).
005200         10  WK-TS-DD             PIC 9(02).
005300         10  WK-TS-HH             PIC 9(02).
005400         10  WK-TS-MI             PIC 9(02).
005500         10  WK-TS-SS             PIC 9(02).
005600     05  FILLER                   PIC X(04) VALUE SPACES.
