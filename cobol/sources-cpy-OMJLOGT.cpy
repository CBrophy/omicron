000100*----------------------------------------------------------------*
000200* OMJLOGT.cpy                                                   *
000300* TASK LOG ENTRY AND THE BOUNDED (NEWEST 500) LOG TABLE -       *
000400* LIVES IN OMJLOG'S OWN WORKING-STORAGE (PROGRAM IS NOT         *
000500* INITIAL, SO THE TABLE PERSISTS ACROSS CALLS FOR THE RUN).     *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* MOD.#   INIT   DATE        DESCRIPTION                        *
001000* ------  ------ ----------  --------------------------------- *
001100* OMJ008  BDX    11/02/1989  INITIAL VERSION - BOUND WAS 200    *
001200* OMJ049  RFT    19/06/1998  RAISE BOUND FROM 200 TO 500        *
001300* OMJ064  MKN    30/11/1999  Y2K - WIDEN LOG-TS TO CCYYMMDDHHMMSS*
001400* OMJ036  RFT    14/08/1996  ADD FILTER-STATUS FLAGS AND THE     *
001500*                            FILTER RESULT TABLE SO A CALLER CAN *
001600*                            PULL A STATUS SUBSET BACK OUT       *
001700*----------------------------------------------------------------*
001800 01  OMJ-LOG-ENTRY.
001900     05  LOG-TS                    PIC 9(14).
002000     05  LOG-SEQ                   PIC 9(09).
002100     05  LOG-TASK-ID               PIC 9(07).
002200     05  LOG-LINE-NUMBER           PIC 9(05).
002300     05  LOG-STATUS                PIC X(08).
002400         88  LOG-IS-STARTED             VALUE "STARTED ".
002500         88  LOG-IS-SKIPPED             VALUE "SKIPPED ".
002600         88  LOG-IS-SUCCESS             VALUE "SUCCESS ".
002700         88  LOG-IS-EXPFAIL             VALUE "EXPFAIL ".
002800         88  LOG-IS-CRITFAIL            VALUE "CRITFAIL".
002900     05  FILLER                    PIC X(05) VALUE SPACES.
003000
003100*----------------------------------------------------------------*
003200* LINKAGE FOR A SINGLE CALL TO OMJLOG - EITHER AN APPEND         *
003300* REQUEST (THE ENTRY ABOVE) OR A FILTER REQUEST (THE STATUS SET  *
003400* BELOW), SELECTED BY LOGW-FUNCTION.                             *
003500*----------------------------------------------------------------*
003600 01  OMJ-LOG-REQUEST.
003700     05  LOGW-FUNCTION             PIC X(01).
003800         88  LOGW-IS-APPEND              VALUE "A".
003900         88  LOGW-IS-FILTER               VALUE "F".
004000     05  LOGW-ENTRY-COUNT          PIC S9(05) COMP.
004100     05  LOGW-EVICTED-COUNT        PIC S9(05) COMP.
004200     05  LOGW-FILTER-SET.
004300         10  LOGW-WANT-STARTED     PIC X(01).
004400             88  LOGW-INCLUDE-STARTED     VALUE "Y".
004500         10  LOGW-WANT-SKIPPED     PIC X(01).
004600             88  LOGW-INCLUDE-SKIPPED     VALUE "Y".
004700         10  LOGW-WANT-SUCCESS     PIC X(01).
004800             88  LOGW-INCLUDE-SUCCESS     VALUE "Y".
004900         10  LOGW-WANT-EXPFAIL     PIC X(01).
005000             88  LOGW-INCLUDE-EXPFAIL     VALUE "Y".
005100         10  LOGW-WANT-CRITFAIL    PIC X(01).
005200             88  LOGW-INCLUDE-CRITFAIL    VALUE "Y".
005300     05  LOGW-RESULT-COUNT         PIC S9(05) COMP.
005400     05  FILLER                    PIC X(06) VALUE SPACES.
005500*----------------------------------------------------------------*
005600* THE FIVE WANT-FLAGS ABOVE, RESTATED AS A TABLE IN THE SAME     *
005700* STARTED/SKIPPED/SUCCESS/EXPFAIL/CRITFAIL ORDER AS THE STATUS   *
005800* NAME TABLE OMJLOG KEEPS IN ITS OWN WORKING-STORAGE, SO ONE     *
005900* SUBSCRIPT DRIVES BOTH.                                         *
006000*----------------------------------------------------------------*
006100 01  LOGW-FILTER-SET-R REDEFINES LOGW-FILTER-SET.
006200     05  LOGW-WANT-FLAG OCCURS 5 TIMES PIC X(01).
006300
006400*----------------------------------------------------------------*
006500* THE FILTER REQUEST'S ANSWER - QUALIFYING ENTRIES ONLY, STILL IN*
006600* (TIMESTAMP, SEQUENCE) ORDER, LEFT-JUSTIFIED FROM SUBSCRIPT 1.  *
006700* LOGW-RESULT-COUNT ABOVE SAYS HOW MANY OF THE 500 SLOTS ARE SET.*
006800*----------------------------------------------------------------*
006900 01  OMJ-LOG-FILTER-RESULT.
007000     05  LOGR-ENTRY OCCURS 500 TIMES INDEXED BY LOGR-IX.
007100         10  LOGR-TS               PIC 9(14).
007200         10  LOGR-SEQ              PIC 9(09).
007300         10  LOGR-TASK-ID          PIC 9(07).
007400         10  LOGR-LINE-NUMBER      PIC 9(05).
007500         10  LOGR-STATUS           PIC X(08).
