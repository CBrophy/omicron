000100*----------------------------------------------------------------*
000200* OMJCRON                                                       *
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  OMJCRON.
000600 AUTHOR.  B D XAVIER.
000700 INSTALLATION.  OMICRON SYSTEMS - BATCH SCHEDULING GROUP.
000800 DATE-WRITTEN.  11/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.  OMICRON SYSTEMS - PROPRIETARY - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200* THIS PROGRAM READS THE CRONTAB-STYLE SCHEDULE FILE AND BUILDS  *
001300* THE IN-MEMORY MASTER SCHEDULE TABLE (OMJSKDT) THAT OMJMAIN     *
001400* SWEEPS EVERY EVALUATION MINUTE.  EACH NON-BLANK LINE IS ONE    *
001500* OF -                                                           *
001600*    A PLAIN COMMENT            (FIRST NON-BLANK CHAR IS '#')   *
001700*    AN #OVERRIDE: COMMENT       (HOLDS PARMS FOR THE NEXT ROW)  *
001800*    A $NAME=VALUE ASSIGNMENT    (NO WHITESPACE BEFORE THE '=')  *
001900*    A SCHEDULE ROW              (5 TIME FIELDS, USER, COMMAND)  *
002000* ONCE EVERY LINE HAS BEEN CLASSIFIED, $NAME VARIABLES ARE       *
002100* SUBSTITUTED INTO EVERY ROW'S COMMAND TEXT AS A FINAL PASS.     *
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:                                      *
002400*----------------------------------------------------------------*
002500* MOD.#   INIT   DATE        DESCRIPTION                        *
002600* ------  ------ ----------  --------------------------------- *
002700* OMJ006  BDX    11/02/1989  INITIAL VERSION                    *
002800* OMJ016  RFT    02/05/1993  ADD #OVERRIDE: COMMENT SUPPORT FOR *
002900*                            PER-ROW PARAMETER OVERRIDES        *
003000* OMJ035  RFT    09/09/1995  ADD $NAME VARIABLE ASSIGNMENT LINES *
003100* OMJ048  RFT    19/06/1998  WHOLE-WORD VARIABLE SUBSTITUTION    *
003200*                            INTO COMMAND TEXT (WAS A SUBSTRING  *
003300*                            MATCH - '$DIR' WAS MATCHING INSIDE  *
003400*                            '$DIR2', CORRUPTING THE COMMAND)    *
003500* OMJ062  MKN    30/11/1999  Y2K REVIEW - NO DATE-SENSITIVE     *
003600*                            LOGIC IN THIS PROGRAM, NO CHANGE   *
003700*                            REQUIRED                            *
003800* OMJ095  PVS    18/05/2004  ADD #OVERRIDE: PARAMETER MERGE AT  *
003900*                            ROW-COMMIT TIME (SKED-OVERRIDE-    *
004000*                            PARMS), HELD VALUES NOW SEEDED     *
004100*                            FROM THE EFFECTIVE PARAMETER SET   *
004200* OMJ108  PVS    11/06/2009  CR#4471 - SCHEDULE TABLE RAISED    *
004300*                            FROM 150 TO 300 ROWS TO MATCH THE  *
004400*                            REWORKED OMJSKDT.cpy                *
004500* OMJ109  DRK    14/03/2011  CR#5208 - UPSI-0 CLAUSE WAS BOUND  *
004600*                            TO A PLAIN DATA-NAME, NOT VALID    *
004700*                            SPECIAL-NAMES GRAMMAR - REWRITTEN  *
004800*                            AS A MNEMONIC/CONDITION PAIR LIKE  *
004900*                            OMJPARM; THE UNUSED SWITCH BYTE IS *
005000*                            DROPPED                             *
005100* OMJ110  DRK    14/03/2011  CR#5208 - #OVERRIDE: MARKER TEST    *
005200*                            WAS A BARE UPPERCASE LITERAL        *
005300*                            COMPARE WITH NO CASE FOLDING - THE  *
005400*                            DOCUMENTED LOWERCASE #override:     *
005500*                            MARKER FELL THROUGH TO THE PLAIN-   *
005600*                            COMMENT BRANCH AND DISCARDED ANY    *
005700*                            HELD OVERRIDE - C200 NOW UPPERCASES *
005800*                            A COPY OF THE FIRST 10 BYTES FIRST  *
005900*----------------------------------------------------------------*
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 IS UPSI-SWITCH-0
006800       ON  STATUS IS U0-ON
006900       OFF STATUS IS U0-OFF.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT OMJ-SCHEDULE-FILE ASSIGN TO OMJSKEDF
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WK-C-FILE-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  OMJ-SCHEDULE-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 250 CHARACTERS.
008200 01  OMJ-SCHEDULE-LINE                PIC X(250).
008300
008400 WORKING-STORAGE SECTION.
008500 01  FILLER                           PIC X(32) VALUE
008600     "** OMJCRON WORKING STORAGE    **".
008700
008800 COPY OMJCOMW.
008900
009000*----------------------------------------------------------------*
009100* W01- GENERAL WORK AREA                                         *
009200*----------------------------------------------------------------*
009300 01  WK-CRN-WORK-AREA.
009400     05  WK-CRN-EOF-SWITCH            PIC X(01).
009500         88  WK-CRN-IS-EOF                 VALUE "Y".
009600     05  WK-CRN-LINE-NUMBER           PIC S9(05) COMP.
009700     05  WK-CRN-TRIM-LEN              PIC S9(04) COMP.
009800     05  WK-CRN-FIRST-POS             PIC S9(04) COMP.
009900     05  WK-CRN-LAST-POS              PIC S9(04) COMP.
010000     05  WK-CRN-EQUALS-POS            PIC S9(04) COMP.
010100     05  WK-CRN-QUOTE1-POS            PIC S9(04) COMP.
010200     05  WK-CRN-QUOTE2-POS            PIC S9(04) COMP.
010300     05  WK-CRN-KEY-LEN               PIC S9(04) COMP.
010400     05  WK-CRN-TOKEN-START           PIC S9(04) COMP.
010500     05  WK-CRN-TOKEN-END             PIC S9(04) COMP.
010600     05  WK-CRN-TOKEN-LEN             PIC S9(04) COMP.
010700     05  WK-CRN-TOK-IX                PIC S9(03) COMP.
010800     05  WK-CRN-TOKEN-COUNT           PIC S9(03) COMP.
010900     05  WK-CRN-COMMAND-RAW-LEN       PIC S9(04) COMP.
011000     05  WK-CRN-OUT-IX                PIC S9(04) COMP.
011100     05  WK-CRN-GEN-LEN               PIC S9(04) COMP.
011200     05  WK-CRN-SPACE-FOUND-FLAG      PIC X(01).
011300         88  WK-CRN-SPACE-WAS-FOUND        VALUE "Y".
011400     05  WK-CRN-VARIABLE-FLAG         PIC X(01).
011500         88  WK-CRN-LINE-IS-VARIABLE       VALUE "Y".
011600     05  WK-CRN-KEY-FOUND-SWITCH      PIC X(01).
011700         88  WK-CRN-KEY-WAS-FOUND          VALUE "Y".
011800     05  WK-CRN-SPLIT-FAIL-FLAG       PIC X(01).
011900         88  WK-CRN-SPLIT-IS-FAILED        VALUE "Y".
012000     05  WK-CRN-ROW-VALID-FLAG        PIC X(01).
012100         88  WK-CRN-ROW-IS-VALID           VALUE "Y".
012200     05  WK-CRN-LAST-WAS-SPACE-FLAG   PIC X(01).
012300         88  WK-CRN-LAST-CHAR-WAS-SPACE    VALUE "Y".
012400     05  WK-CRN-HOLD-FLAG             PIC X(01).
012500         88  WK-CRN-HOLD-IS-ACTIVE         VALUE "Y".
012600     05  WK-CRN-HOLD-DUP-COUNT        PIC 9(03).
012700     05  WK-CRN-HOLD-CRITICAL-RC      PIC 9(03).
012800     05  WK-CRN-HOLD-REPEAT-DELAY     PIC 9(05).
012900     05  WK-CRN-HOLD-SLA-MINUTES      PIC 9(05).
013000     05  FILLER                       PIC X(04) VALUE SPACES.
013100
013200 77  WK-CRN-SCAN-IX                    PIC S9(04) COMP.
013300
013400 01  WK-CRN-RAW-LINE                  PIC X(250).
013500 01  WK-CRN-TRIMMED-LINE              PIC X(250).
013600 01  WK-CRN-LINE-CHARS REDEFINES WK-CRN-TRIMMED-LINE.
013700     05  WK-CRN-LINE-CHAR OCCURS 250 TIMES PIC X(01).
013800
013900 01  WK-CRN-PAIR-TEXT                 PIC X(60).
014000 01  WK-CRN-PAIR-CHARS REDEFINES WK-CRN-PAIR-TEXT.
014100     05  WK-CRN-PAIR-CHAR OCCURS 60 TIMES PIC X(01).
014200
014300 01  WK-CRN-KEY-RAW                   PIC X(30).
014400 01  WK-CRN-KEY-UPPER                 PIC X(30).
014500 01  WK-CRN-MARKER-UPPER              PIC X(10).
014600
014700 01  WK-CRN-GEN-TEXT                  PIC X(100).
014800 01  WK-CRN-GEN-CHARS REDEFINES WK-CRN-GEN-TEXT.
014900     05  WK-CRN-GEN-CHAR OCCURS 100 TIMES PIC X(01).
015000
015100 01  WK-CRN-FIELD-TOKEN-TABLE.
015200     05  WK-CRN-FIELD-TOKEN OCCURS 6 TIMES PIC X(20).
015300     05  FILLER                       PIC X(04) VALUE SPACES.
015400
015500 01  WK-CRN-COMMAND-RAW                PIC X(200).
015600 01  WK-CRN-COMMAND-CHARS REDEFINES WK-CRN-COMMAND-RAW.
015700     05  WK-CRN-COMMAND-CHAR OCCURS 200 TIMES PIC X(01).
015800 01  WK-CRN-COMMAND-COLLAPSED          PIC X(132).
015900
016000 01  WK-CRN-SUBST-SOURCE               PIC X(132).
016100 01  WK-CRN-SUBST-SCHARS REDEFINES WK-CRN-SUBST-SOURCE.
016200     05  WK-CRN-SUBST-CHAR OCCURS 132 TIMES PIC X(01).
016300 01  WK-CRN-SUBST-RESULT               PIC X(132).
016400 01  WK-CRN-SUBST-RCHARS REDEFINES WK-CRN-SUBST-RESULT.
016500     05  WK-CRN-SUBST-RCHAR OCCURS 132 TIMES PIC X(01).
016600
016700*----------------------------------------------------------------*
016800* HOLDING AREA FOR ONE ROW'S FIVE EXPANDED VALUE-SETS WHILE THE  *
016900* ROW IS STILL BEING EDITED - ONLY COPIED INTO SKED-TABLE-ENTRY  *
017000* ONCE ALL FIVE TIME FIELDS HAVE PASSED EDIT                     *
017100*----------------------------------------------------------------*
017200 01  WK-CRN-HOLD-SETS.
017300     05  WK-CRN-HOLD-MINUTE-SET OCCURS 60 TIMES PIC 9(01).
017400     05  WK-CRN-HOLD-HOUR-SET   OCCURS 24 TIMES PIC 9(01).
017500     05  WK-CRN-HOLD-DOM-SET    OCCURS 31 TIMES PIC 9(01).
017600     05  WK-CRN-HOLD-MONTH-SET  OCCURS 12 TIMES PIC 9(01).
017700     05  WK-CRN-HOLD-DOW-SET    OCCURS 07 TIMES PIC 9(01).
017800     05  FILLER                       PIC X(06) VALUE SPACES.
017900
018000*----------------------------------------------------------------*
018100* #OVERRIDE: COMMENTS MAY ONLY SET THESE FOUR ROW-LEVEL KEYS -   *
018200* THE REST OF THE RECOGNIZED-KEY TABLE IN OMJPREC IS RUN-WIDE    *
018300*----------------------------------------------------------------*
018400 01  WK-CRN-OVR-KEY-NAMES.
018500     05  FILLER PIC X(30) VALUE "TASK.DUPLICATE.ALLOWED.COUNT".
018600     05  FILLER PIC X(30) VALUE "TASK.CRITICAL.RETURN.CODE".
018700     05  FILLER PIC X(30) VALUE "ALERT.MINUTES.DELAY.REPEAT".
018800     05  FILLER PIC X(30) VALUE "SLA.MINUTES.SINCE.SUCCESS".
018900 01  WK-CRN-OVR-KEY-TBL REDEFINES WK-CRN-OVR-KEY-NAMES.
019000     05  WK-CRN-OVR-KEY-ENTRY OCCURS 4 TIMES
019100             INDEXED BY WK-CRN-OVR-IX  PIC X(30).
019200
019300 COPY OMJVARC.
019400 COPY OMJEXPW.
019500
019600 LINKAGE SECTION.
019700 COPY OMJEFPB.
019800 COPY OMJSKDT.
019900
020000*----------------------------------------------------------------*
020100 PROCEDURE DIVISION USING OMJ-EFFECTIVE-PARMS
020200                           OMJ-SCHEDULE-TABLE.
020300*----------------------------------------------------------------*
020400 MAIN-MODULE.
020500     PERFORM A000-START-PROGRAM-ROUTINE
020600        THRU A099-START-PROGRAM-ROUTINE-EX.
020700     PERFORM B000-PARSE-SCHEDULE-LOOP
020800        THRU B099-PARSE-SCHEDULE-LOOP-EX.
020900     PERFORM C600-SUBSTITUTE-ALL-VARIABLES
021000        THRU C699-SUBSTITUTE-ALL-VARIABLES-EX.
021100     PERFORM Z000-END-PROGRAM-ROUTINE
021200        THRU Z099-END-PROGRAM-ROUTINE-EX.
021300     GOBACK.
021400
021500*----------------------------------------------------------------*
021600 A000-START-PROGRAM-ROUTINE.
021700*----------------------------------------------------------------*
021800     OPEN INPUT OMJ-SCHEDULE-FILE.
021900     IF NOT WK-C-SUCCESSFUL
022000        DISPLAY "OMJCRON - OPEN FAILED ON SCHEDULE FILE, STATUS "
022100           WK-C-FILE-STATUS
022200        PERFORM Y900-ABNORMAL-TERMINATION
022300     END-IF.
022400     MOVE ZERO TO SKED-ROW-COUNT SKED-BAD-ROW-COUNT.
022500     MOVE ZERO TO WK-CRN-LINE-NUMBER.
022600     MOVE ZERO TO WK-VAR-ENTRY-COUNT.
022700     MOVE "N" TO WK-CRN-EOF-SWITCH.
022800     MOVE "N" TO WK-CRN-HOLD-FLAG.
022900     PERFORM A010-CLEAR-ONE-VAR-ENTRY
023000        THRU A019-CLEAR-ONE-VAR-ENTRY-EX
023100        VARYING OMJ-VAR-IX FROM 1 BY 1
023200        UNTIL OMJ-VAR-IX > 50.
023300*----------------------------------------------------------------*
023400 A099-START-PROGRAM-ROUTINE-EX.
023500*----------------------------------------------------------------*
023600     EXIT.
023700
023800 A010-CLEAR-ONE-VAR-ENTRY.
023900     MOVE SPACES TO VAR-NAME (OMJ-VAR-IX).
024000     MOVE SPACES TO VAR-VALUE (OMJ-VAR-IX).
024100     MOVE ZERO TO VAR-NAME-LEN (OMJ-VAR-IX).
024200     MOVE ZERO TO VAR-VALUE-LEN (OMJ-VAR-IX).
024300     MOVE "N" TO VAR-IN-USE-FLAG (OMJ-VAR-IX).
024400 A019-CLEAR-ONE-VAR-ENTRY-EX.
024500     EXIT.
024600
024700*----------------------------------------------------------------*
024800 B000-PARSE-SCHEDULE-LOOP.
024900*----------------------------------------------------------------*
025000     PERFORM C100-READ-ONE-LINE THRU C199-READ-ONE-LINE-EX.
025100 B010-PARSE-LOOP.
025200     IF WK-CRN-IS-EOF
025300        GO TO B099-PARSE-SCHEDULE-LOOP-EX
025400     END-IF.
025500     ADD 1 TO WK-CRN-LINE-NUMBER.
025600     PERFORM C200-CLASSIFY-LINE THRU C299-CLASSIFY-LINE-EX.
025700     PERFORM C100-READ-ONE-LINE THRU C199-READ-ONE-LINE-EX.
025800     GO TO B010-PARSE-LOOP.
025900*----------------------------------------------------------------*
026000 B099-PARSE-SCHEDULE-LOOP-EX.
026100*----------------------------------------------------------------*
026200     EXIT.
026300
026400 C100-READ-ONE-LINE.
026500     READ OMJ-SCHEDULE-FILE INTO WK-CRN-RAW-LINE
026600        AT END
026700           MOVE "Y" TO WK-CRN-EOF-SWITCH
026800     END-READ.
026900 C199-READ-ONE-LINE-EX.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300* C200 - CLASSIFY ONE LINE OF THE SCHEDULE FILE                  *
027400*----------------------------------------------------------------*
027500 C200-CLASSIFY-LINE.
027600     MOVE WK-CRN-RAW-LINE TO WK-CRN-TRIMMED-LINE.
027700     PERFORM C210-FIND-FIRST-NON-BLANK
027800        THRU C219-FIND-FIRST-NON-BLANK-EX.
027900     IF WK-CRN-FIRST-POS = ZERO
028000        GO TO C299-CLASSIFY-LINE-EX
028100     END-IF.
028200     PERFORM C220-FIND-LAST-NON-BLANK
028300        THRU C229-FIND-LAST-NON-BLANK-EX.
028400     COMPUTE WK-CRN-TRIM-LEN =
028500             WK-CRN-LAST-POS - WK-CRN-FIRST-POS + 1.
028600     MOVE WK-CRN-TRIMMED-LINE
028700          (WK-CRN-FIRST-POS : WK-CRN-TRIM-LEN) TO WK-CRN-RAW-LINE.
028800     MOVE SPACES TO WK-CRN-TRIMMED-LINE.
028900     MOVE WK-CRN-RAW-LINE (1 : WK-CRN-TRIM-LEN)
029000          TO WK-CRN-TRIMMED-LINE.
029100
029200     MOVE SPACES TO WK-CRN-MARKER-UPPER.
029300     IF WK-CRN-TRIM-LEN NOT LESS THAN 10
029400        MOVE WK-CRN-TRIMMED-LINE (1 : 10) TO WK-CRN-MARKER-UPPER
029500        INSPECT WK-CRN-MARKER-UPPER CONVERTING
029600           "abcdefghijklmnopqrstuvwxyz"
029700           TO       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029800     END-IF.
029900     IF WK-CRN-TRIM-LEN NOT LESS THAN 10 AND
030000        WK-CRN-MARKER-UPPER = "#OVERRIDE:"
030100        PERFORM C300-EDIT-OVERRIDE-COMMENT
030200           THRU C399-EDIT-OVERRIDE-COMMENT-EX
030300        GO TO C299-CLASSIFY-LINE-EX
030400     END-IF.
030500
030600     IF WK-CRN-TRIMMED-LINE (1 : 1) = "#"
030700        IF WK-CRN-HOLD-IS-ACTIVE
030800           DISPLAY "OMJCRON - WARNING - HELD OVERRIDE DISCARDED"
030900              " AHEAD OF LINE " WK-CRN-LINE-NUMBER
031000           MOVE "N" TO WK-CRN-HOLD-FLAG
031100        END-IF
031200        GO TO C299-CLASSIFY-LINE-EX
031300     END-IF.
031400
031500     PERFORM C350-TEST-VARIABLE-LINE
031600        THRU C359-TEST-VARIABLE-LINE-EX.
031700     IF WK-CRN-LINE-IS-VARIABLE
031800        PERFORM C400-EDIT-VARIABLE-LINE
031900           THRU C499-EDIT-VARIABLE-LINE-EX
032000     ELSE
032100        PERFORM C500-EDIT-SCHEDULE-ROW
032200           THRU C599-EDIT-SCHEDULE-ROW-EX
032300     END-IF.
032400 C299-CLASSIFY-LINE-EX.
032500     EXIT.
032600
032700 C210-FIND-FIRST-NON-BLANK.
032800     MOVE ZERO TO WK-CRN-FIRST-POS.
032900     PERFORM C211-TEST-ONE-CHAR
033000        THRU C211-TEST-ONE-CHAR-EX
033100        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
033200        UNTIL WK-CRN-SCAN-IX > 250
033300           OR WK-CRN-FIRST-POS NOT = ZERO.
033400 C219-FIND-FIRST-NON-BLANK-EX.
033500     EXIT.
033600 C211-TEST-ONE-CHAR.
033700     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) NOT = SPACE
033800        MOVE WK-CRN-SCAN-IX TO WK-CRN-FIRST-POS
033900     END-IF.
034000 C211-TEST-ONE-CHAR-EX.
034100     EXIT.
034200
034300 C220-FIND-LAST-NON-BLANK.
034400     MOVE ZERO TO WK-CRN-LAST-POS.
034500     PERFORM C221-TEST-ONE-CHAR
034600        THRU C221-TEST-ONE-CHAR-EX
034700        VARYING WK-CRN-SCAN-IX FROM 250 BY -1
034800        UNTIL WK-CRN-SCAN-IX < 1
034900           OR WK-CRN-LAST-POS NOT = ZERO.
035000 C229-FIND-LAST-NON-BLANK-EX.
035100     EXIT.
035200 C221-TEST-ONE-CHAR.
035300     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) NOT = SPACE
035400        MOVE WK-CRN-SCAN-IX TO WK-CRN-LAST-POS
035500     END-IF.
035600 C221-TEST-ONE-CHAR-EX.
035700     EXIT.
035800
035900*----------------------------------------------------------------*
036000* C300 - #OVERRIDE: COMMENT.  COMMA-SEPARATED KEY=VALUE PAIRS ARE*
036100* HELD FOR THE NEXT SCHEDULE ROW.  THE HOLD AREA IS SEEDED FROM  *
036200* THE RUN'S EFFECTIVE DEFAULTS SO AN OVERRIDE THAT NAMES ONLY ONE*
036300* OR TWO KEYS STILL COMMITS A COMPLETE SET OF FOUR AT ROW-COMMIT *
036400* TIME (OMJ095).                                                 *
036500*----------------------------------------------------------------*
036600 C300-EDIT-OVERRIDE-COMMENT.
036700     MOVE EFP-DUP-ALLOWED-COUNT  TO WK-CRN-HOLD-DUP-COUNT.
036800     MOVE EFP-CRITICAL-RC        TO WK-CRN-HOLD-CRITICAL-RC.
036900     MOVE EFP-REPEAT-DELAY-MIN   TO WK-CRN-HOLD-REPEAT-DELAY.
037000     MOVE EFP-SLA-MINUTES        TO WK-CRN-HOLD-SLA-MINUTES.
037100     MOVE "Y" TO WK-CRN-HOLD-FLAG.
037200     MOVE WK-CRN-TRIM-LEN TO WK-CRN-SCAN-IX.
037300     MOVE 11 TO WK-CRN-TOKEN-START.
037400 C310-OVERRIDE-SPLIT-LOOP.
037500     IF WK-CRN-TOKEN-START > WK-CRN-TRIM-LEN
037600        GO TO C399-EDIT-OVERRIDE-COMMENT-EX
037700     END-IF.
037800     PERFORM C320-FIND-NEXT-COMMA
037900        THRU C329-FIND-NEXT-COMMA-EX.
038000     IF WK-CRN-EQUALS-POS = ZERO
038100        MOVE WK-CRN-TRIM-LEN TO WK-CRN-TOKEN-END
038200     ELSE
038300        COMPUTE WK-CRN-TOKEN-END = WK-CRN-EQUALS-POS - 1
038400     END-IF.
038500     COMPUTE WK-CRN-TOKEN-LEN =
038600             WK-CRN-TOKEN-END - WK-CRN-TOKEN-START + 1.
038700     IF WK-CRN-TOKEN-LEN > 0
038800        MOVE SPACES TO WK-CRN-PAIR-TEXT
038900        IF WK-CRN-TOKEN-LEN > 60
039000           MOVE 60 TO WK-CRN-TOKEN-LEN
039100        END-IF
039200        MOVE WK-CRN-TRIMMED-LINE
039300             (WK-CRN-TOKEN-START : WK-CRN-TOKEN-LEN)
039400             TO WK-CRN-PAIR-TEXT
039500        PERFORM C360-EDIT-ONE-OVERRIDE-PAIR
039600           THRU C369-EDIT-ONE-OVERRIDE-PAIR-EX
039700     END-IF.
039800     COMPUTE WK-CRN-TOKEN-START = WK-CRN-TOKEN-END + 2.
039900     GO TO C310-OVERRIDE-SPLIT-LOOP.
040000 C399-EDIT-OVERRIDE-COMMENT-EX.
040100     EXIT.
040200
040300 C320-FIND-NEXT-COMMA.
040400     MOVE ZERO TO WK-CRN-EQUALS-POS.
040500     PERFORM C321-TEST-ONE-CHAR
040600        THRU C321-TEST-ONE-CHAR-EX
040700        VARYING WK-CRN-SCAN-IX FROM WK-CRN-TOKEN-START BY 1
040800        UNTIL WK-CRN-SCAN-IX > WK-CRN-TRIM-LEN
040900           OR WK-CRN-EQUALS-POS NOT = ZERO.
041000 C329-FIND-NEXT-COMMA-EX.
041100     EXIT.
041200 C321-TEST-ONE-CHAR.
041300     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) = ","
041400        MOVE WK-CRN-SCAN-IX TO WK-CRN-EQUALS-POS
041500     END-IF.
041600 C321-TEST-ONE-CHAR-EX.
041700     EXIT.
041800
041900 C360-EDIT-ONE-OVERRIDE-PAIR.
042000     MOVE ZERO TO WK-CRN-EQUALS-POS.
042100     PERFORM D800-FIND-EQUALS-IN-PAIR
042200        THRU D899-FIND-EQUALS-IN-PAIR-EX.
042300     IF WK-CRN-EQUALS-POS = ZERO
042400        DISPLAY "OMJCRON - MALFORMED OVERRIDE PAIR ON LINE "
042500           WK-CRN-LINE-NUMBER ": " WK-CRN-PAIR-TEXT
042600        GO TO C369-EDIT-ONE-OVERRIDE-PAIR-EX
042700     END-IF.
042800     MOVE SPACES TO WK-CRN-KEY-RAW.
042900     COMPUTE WK-CRN-KEY-LEN = WK-CRN-EQUALS-POS - 1.
043000     IF WK-CRN-KEY-LEN > 0 AND WK-CRN-KEY-LEN NOT GREATER THAN 30
043100        MOVE WK-CRN-PAIR-TEXT (1 : WK-CRN-KEY-LEN)
043200                             TO WK-CRN-KEY-RAW
043300     END-IF.
043400     MOVE WK-CRN-KEY-RAW TO WK-CRN-KEY-UPPER.
043500     INSPECT WK-CRN-KEY-UPPER CONVERTING
043600        "abcdefghijklmnopqrstuvwxyz"
043700        TO       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043800     MOVE SPACES TO WK-CRN-GEN-TEXT.
043900     COMPUTE WK-CRN-TOKEN-LEN = 60 - WK-CRN-EQUALS-POS.
044000     IF WK-CRN-TOKEN-LEN > 0
044100        MOVE WK-CRN-PAIR-TEXT
044200             (WK-CRN-EQUALS-POS + 1 : WK-CRN-TOKEN-LEN)
044300             TO WK-CRN-GEN-TEXT
044400     END-IF.
044500     MOVE "N" TO WK-CRN-KEY-FOUND-SWITCH.
044600     PERFORM C370-TEST-ONE-OVERRIDE-KEY
044700        THRU C379-TEST-ONE-OVERRIDE-KEY-EX
044800        VARYING WK-CRN-OVR-IX FROM 1 BY 1
044900        UNTIL WK-CRN-OVR-IX > 4.
045000     IF NOT WK-CRN-KEY-WAS-FOUND
045100        DISPLAY "OMJCRON - UNKNOWN OVERRIDE KEY ON LINE "
045200           WK-CRN-LINE-NUMBER ": " WK-CRN-KEY-RAW
045300     END-IF.
045400 C369-EDIT-ONE-OVERRIDE-PAIR-EX.
045500     EXIT.
045600
045700 C370-TEST-ONE-OVERRIDE-KEY.
045800     IF WK-CRN-OVR-KEY-ENTRY (WK-CRN-OVR-IX) = WK-CRN-KEY-UPPER
045900        MOVE "Y" TO WK-CRN-KEY-FOUND-SWITCH
046000        EVALUATE WK-CRN-OVR-IX
046100           WHEN 1
046200              MOVE WK-CRN-GEN-TEXT TO WK-CRN-HOLD-DUP-COUNT
046300           WHEN 2
046400              MOVE WK-CRN-GEN-TEXT TO WK-CRN-HOLD-CRITICAL-RC
046500           WHEN 3
046600              MOVE WK-CRN-GEN-TEXT TO WK-CRN-HOLD-REPEAT-DELAY
046700           WHEN 4
046800              MOVE WK-CRN-GEN-TEXT TO WK-CRN-HOLD-SLA-MINUTES
046900        END-EVALUATE
047000     END-IF.
047100 C379-TEST-ONE-OVERRIDE-KEY-EX.
047200     EXIT.
047300
047400*----------------------------------------------------------------*
047500* C350 - TEST WHETHER THE LINE IS A $NAME=VALUE ASSIGNMENT -     *
047600* MUST CONTAIN '=' AND THE TEXT LEFT OF THE FIRST '=' MUST HAVE  *
047700* NO EMBEDDED WHITESPACE AND NO QUOTE CHARACTER                  *
047800*----------------------------------------------------------------*
047900 C350-TEST-VARIABLE-LINE.
048000     MOVE "N" TO WK-CRN-VARIABLE-FLAG.
048100     MOVE ZERO TO WK-CRN-EQUALS-POS.
048200     PERFORM D100-FIND-FIRST-EQUALS
048300        THRU D199-FIND-FIRST-EQUALS-EX.
048400     IF WK-CRN-EQUALS-POS = ZERO OR WK-CRN-EQUALS-POS = 1
048500        GO TO C359-TEST-VARIABLE-LINE-EX
048600     END-IF.
048700     MOVE "N" TO WK-CRN-SPACE-FOUND-FLAG.
048800     PERFORM D300-TEST-CHARS-BEFORE-EQUALS
048900        THRU D399-TEST-CHARS-BEFORE-EQUALS-EX
049000        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
049100        UNTIL WK-CRN-SCAN-IX > WK-CRN-EQUALS-POS - 1.
049200     IF NOT WK-CRN-SPACE-WAS-FOUND
049300        MOVE "Y" TO WK-CRN-VARIABLE-FLAG
049400     END-IF.
049500 C359-TEST-VARIABLE-LINE-EX.
049600     EXIT.
049700
049800*----------------------------------------------------------------*
049900* C400 - $NAME=VALUE ASSIGNMENT.  IF A QUOTE APPEARS AFTER THE   *
050000* '=', THE VALUE IS THE TEXT BETWEEN THE FIRST SUCH QUOTE AND THE*
050100* LAST QUOTE IN THE LINE; OTHERWISE THE VALUE IS EVERYTHING      *
050200* AFTER THE '='.                                                 *
050300*----------------------------------------------------------------*
050400 C400-EDIT-VARIABLE-LINE.
050500     COMPUTE WK-CRN-KEY-LEN = WK-CRN-EQUALS-POS - 1.
050600     IF WK-CRN-KEY-LEN > 30
050700        MOVE 30 TO WK-CRN-KEY-LEN
050800     END-IF.
050900     MOVE SPACES TO WK-CRN-KEY-RAW.
051000     MOVE WK-CRN-TRIMMED-LINE (1 : WK-CRN-KEY-LEN)
051100          TO WK-CRN-KEY-RAW.
051200
051300     MOVE ZERO TO WK-CRN-QUOTE1-POS WK-CRN-QUOTE2-POS.
051400     PERFORM D200-FIND-QUOTE-BOUNDS
051500        THRU D299-FIND-QUOTE-BOUNDS-EX.
051600
051700     MOVE SPACES TO WK-CRN-GEN-TEXT.
051800     IF WK-CRN-QUOTE1-POS NOT = ZERO AND
051900        WK-CRN-QUOTE2-POS > WK-CRN-QUOTE1-POS
052000        COMPUTE WK-CRN-TOKEN-LEN =
052100                WK-CRN-QUOTE2-POS - WK-CRN-QUOTE1-POS - 1
052200        IF WK-CRN-TOKEN-LEN > 0
052300           IF WK-CRN-TOKEN-LEN > 100
052400              MOVE 100 TO WK-CRN-TOKEN-LEN
052500           END-IF
052600           MOVE WK-CRN-TRIMMED-LINE
052700                (WK-CRN-QUOTE1-POS + 1 : WK-CRN-TOKEN-LEN)
052800                TO WK-CRN-GEN-TEXT
052900        END-IF
053000     ELSE
053100        COMPUTE WK-CRN-TOKEN-LEN =
053200                WK-CRN-TRIM-LEN - WK-CRN-EQUALS-POS
053300        IF WK-CRN-TOKEN-LEN > 0
053400           IF WK-CRN-TOKEN-LEN > 100
053500              MOVE 100 TO WK-CRN-TOKEN-LEN
053600           END-IF
053700           MOVE WK-CRN-TRIMMED-LINE
053800                (WK-CRN-EQUALS-POS + 1 : WK-CRN-TOKEN-LEN)
053900                TO WK-CRN-GEN-TEXT
054000        END-IF
054100     END-IF.
054200
054300     IF WK-VAR-ENTRY-COUNT NOT LESS THAN 50
054400        DISPLAY "OMJCRON - VARIABLE TABLE FULL (50), LINE"
054500           WK-CRN-LINE-NUMBER " DISCARDED"
054600        GO TO C499-EDIT-VARIABLE-LINE-EX
054700     END-IF.
054800     ADD 1 TO WK-VAR-ENTRY-COUNT.
054900     SET OMJ-VAR-IX TO WK-VAR-ENTRY-COUNT.
055000     MOVE WK-CRN-KEY-RAW TO VAR-NAME (OMJ-VAR-IX).
055100     MOVE WK-CRN-KEY-LEN TO VAR-NAME-LEN (OMJ-VAR-IX).
055200     MOVE WK-CRN-GEN-TEXT TO VAR-VALUE (OMJ-VAR-IX).
055300     PERFORM D900-FIND-GEN-LAST-NON-BLANK
055400        THRU D999-FIND-GEN-LAST-NON-BLANK-EX.
055500     MOVE WK-CRN-GEN-LEN TO VAR-VALUE-LEN (OMJ-VAR-IX).
055600     MOVE "Y" TO VAR-IN-USE-FLAG (OMJ-VAR-IX).
055700 C499-EDIT-VARIABLE-LINE-EX.
055800     EXIT.
055900
056000*----------------------------------------------------------------*
056100* C500 - SCHEDULE ROW.  NEEDS AT LEAST 7 TOKENS - THE FIVE TIME  *
056200* FIELDS, THE EXEC-USER, AND THE START OF THE COMMAND TEXT.      *
056300*----------------------------------------------------------------*
056400 C500-EDIT-SCHEDULE-ROW.
056500     MOVE 1 TO WK-CRN-SCAN-IX.
056600     MOVE "N" TO WK-CRN-SPLIT-FAIL-FLAG.
056700     MOVE "Y" TO WK-CRN-ROW-VALID-FLAG.
056800     PERFORM C510-SPLIT-ONE-FIELD-TOKEN
056900        THRU C519-SPLIT-ONE-FIELD-TOKEN-EX
057000        VARYING WK-CRN-TOK-IX FROM 1 BY 1
057100        UNTIL WK-CRN-TOK-IX > 6
057200           OR WK-CRN-SPLIT-IS-FAILED.
057300     IF WK-CRN-SPLIT-IS-FAILED
057400        ADD 1 TO SKED-BAD-ROW-COUNT
057500        DISPLAY "OMJCRON - MALFORMED SCHEDULE ROW (FEWER THAN 7 "
057600           "TOKENS), LINE " WK-CRN-LINE-NUMBER
057700        GO TO C599-EDIT-SCHEDULE-ROW-EX
057800     END-IF.
057900
058000     PERFORM C520-EDIT-ONE-TIME-FIELD
058100        THRU C529-EDIT-ONE-TIME-FIELD-EX
058200        VARYING WK-CRN-TOK-IX FROM 1 BY 1
058300        UNTIL WK-CRN-TOK-IX > 5
058400           OR NOT WK-CRN-ROW-IS-VALID.
058500     IF NOT WK-CRN-ROW-IS-VALID
058600        ADD 1 TO SKED-BAD-ROW-COUNT
058700        DISPLAY "OMJCRON - MALFORMED TIME FIELD ON LINE "
058800           WK-CRN-LINE-NUMBER
058900        GO TO C599-EDIT-SCHEDULE-ROW-EX
059000     END-IF.
059100
059200*    ---- COLLECT THE COMMAND TEXT (TOKEN 7 ONWARD) -------------*
059300     PERFORM D500-SKIP-TRAILING-BLANKS
059400        THRU D599-SKIP-TRAILING-BLANKS-EX.
059500     MOVE SPACES TO WK-CRN-COMMAND-RAW.
059600     COMPUTE WK-CRN-COMMAND-RAW-LEN =
059700             WK-CRN-TRIM-LEN - WK-CRN-SCAN-IX + 1.
059800     IF WK-CRN-COMMAND-RAW-LEN > 0
059900        IF WK-CRN-COMMAND-RAW-LEN > 200
060000           MOVE 200 TO WK-CRN-COMMAND-RAW-LEN
060100        END-IF
060200        MOVE WK-CRN-TRIMMED-LINE
060300             (WK-CRN-SCAN-IX : WK-CRN-COMMAND-RAW-LEN)
060400             TO WK-CRN-COMMAND-RAW
060500     END-IF.
060600     PERFORM D600-COLLAPSE-COMMAND-TEXT
060700        THRU D699-COLLAPSE-COMMAND-TEXT-EX.
060800
060900*    ---- ROW PASSES EDIT - COMMIT TO THE SCHEDULE TABLE --------*
061000     IF SKED-ROW-COUNT NOT LESS THAN 300
061100        ADD 1 TO SKED-BAD-ROW-COUNT
061200        DISPLAY "OMJCRON - SCHEDULE TABLE FULL AT 300 ROWS, LINE "
061300           WK-CRN-LINE-NUMBER " DISCARDED"
061400        GO TO C599-EDIT-SCHEDULE-ROW-EX
061500     END-IF.
061600     ADD 1 TO SKED-ROW-COUNT.
061700     SET SKED-IX TO SKED-ROW-COUNT.
061800
061900     MOVE WK-CRN-LINE-NUMBER TO SKED-LINE-NUMBER (SKED-IX).
062000     MOVE WK-CRN-TRIMMED-LINE (1 : 132)
062100          TO SKED-RAW-EXPRESSION (SKED-IX).
062200     MOVE WK-CRN-FIELD-TOKEN (6) TO SKED-EXEC-USER (SKED-IX).
062300     MOVE WK-CRN-COMMAND-COLLAPSED TO SKED-COMMAND (SKED-IX).
062400     MOVE "Y" TO SKED-ACTIVE-FLAG (SKED-IX).
062500     MOVE "N" TO SKED-RETIRED-FLAG (SKED-IX).
062600     MOVE ZERO TO SKED-RUNNING-COUNT (SKED-IX).
062700     MOVE ZERO TO SKED-SCHEDULED-RUN-COUNT (SKED-IX).
062800     MOVE ZERO TO SKED-NEXT-RUN-TS (SKED-IX).
062900
063000     IF WK-CRN-HOLD-IS-ACTIVE
063100        MOVE WK-CRN-HOLD-DUP-COUNT
063200             TO SKED-OVR-DUP-COUNT (SKED-IX)
063300        MOVE WK-CRN-HOLD-CRITICAL-RC
063400             TO SKED-OVR-CRITICAL-RC (SKED-IX)
063500        MOVE WK-CRN-HOLD-REPEAT-DELAY
063600             TO SKED-OVR-REPEAT-DELAY (SKED-IX)
063700        MOVE WK-CRN-HOLD-SLA-MINUTES
063800             TO SKED-OVR-SLA-MINUTES (SKED-IX)
063900        MOVE "N" TO WK-CRN-HOLD-FLAG
064000     ELSE
064100        MOVE EFP-DUP-ALLOWED-COUNT
064200             TO SKED-OVR-DUP-COUNT (SKED-IX)
064300        MOVE EFP-CRITICAL-RC
064400             TO SKED-OVR-CRITICAL-RC (SKED-IX)
064500        MOVE EFP-REPEAT-DELAY-MIN
064600             TO SKED-OVR-REPEAT-DELAY (SKED-IX)
064700        MOVE EFP-SLA-MINUTES
064800             TO SKED-OVR-SLA-MINUTES (SKED-IX)
064900     END-IF.
065000
065100     PERFORM C570-COMMIT-MINUTE-SET THRU C570-COMMIT-MINUTE-SET-EX
065200        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
065300        UNTIL WK-CRN-SCAN-IX > 60.
065400     PERFORM C571-COMMIT-HOUR-SET THRU C571-COMMIT-HOUR-SET-EX
065500        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
065600        UNTIL WK-CRN-SCAN-IX > 24.
065700     PERFORM C572-COMMIT-DOM-SET THRU C572-COMMIT-DOM-SET-EX
065800        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
065900        UNTIL WK-CRN-SCAN-IX > 31.
066000     PERFORM C573-COMMIT-MONTH-SET THRU C573-COMMIT-MONTH-SET-EX
066100        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
066200        UNTIL WK-CRN-SCAN-IX > 12.
066300     PERFORM C574-COMMIT-DOW-SET THRU C574-COMMIT-DOW-SET-EX
066400        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
066500        UNTIL WK-CRN-SCAN-IX > 7.
066600 C599-EDIT-SCHEDULE-ROW-EX.
066700     EXIT.
066800
066900 C510-SPLIT-ONE-FIELD-TOKEN.
067000     PERFORM D400-SPLIT-NEXT-TOKEN THRU D499-SPLIT-NEXT-TOKEN-EX.
067100 C519-SPLIT-ONE-FIELD-TOKEN-EX.
067200     EXIT.
067300
067400*----------------------------------------------------------------*
067500* C520 - EDIT ONE TIME FIELD THROUGH OMJEXPR, BOUNDS PER FIELD   *
067600* TYPE - MINUTE 0-59, HOUR 0-23, DAY-OF-MONTH 1-31, MONTH 1-12,  *
067700* DAY-OF-WEEK 0-6                                                *
067800*----------------------------------------------------------------*
067900 C520-EDIT-ONE-TIME-FIELD.
068000     MOVE WK-CRN-FIELD-TOKEN (WK-CRN-TOK-IX) TO EXPR-FIELD-TEXT.
068100     EVALUATE WK-CRN-TOK-IX
068200        WHEN 1
068300           SET EXPR-IS-MINUTE TO TRUE
068400           MOVE 0  TO EXPR-LOW-BOUND
068500           MOVE 59 TO EXPR-HIGH-BOUND
068600        WHEN 2
068700           SET EXPR-IS-HOUR TO TRUE
068800           MOVE 0  TO EXPR-LOW-BOUND
068900           MOVE 23 TO EXPR-HIGH-BOUND
069000        WHEN 3
069100           SET EXPR-IS-DOM TO TRUE
069200           MOVE 1  TO EXPR-LOW-BOUND
069300           MOVE 31 TO EXPR-HIGH-BOUND
069400        WHEN 4
069500           SET EXPR-IS-MONTH TO TRUE
069600           MOVE 1  TO EXPR-LOW-BOUND
069700           MOVE 12 TO EXPR-HIGH-BOUND
069800        WHEN 5
069900           SET EXPR-IS-DOW TO TRUE
070000           MOVE 0 TO EXPR-LOW-BOUND
070100           MOVE 6 TO EXPR-HIGH-BOUND
070200     END-EVALUATE.
070300     CALL "OMJEXPR" USING OMJ-EXPR-REQUEST OMJ-EXPR-RESULT.
070400     IF EXPR-IS-INVALID
070500        MOVE "N" TO WK-CRN-ROW-VALID-FLAG
070600     ELSE
070700        PERFORM C550-STORE-ONE-FIELD-SET
070800           THRU C559-STORE-ONE-FIELD-SET-EX
070900     END-IF.
071000 C529-EDIT-ONE-TIME-FIELD-EX.
071100     EXIT.
071200
071300 C550-STORE-ONE-FIELD-SET.
071400     EVALUATE WK-CRN-TOK-IX
071500        WHEN 1
071600           PERFORM C551-COPY-MINUTE-VALUE
071700              THRU C551-COPY-MINUTE-VALUE-EX
071800              VARYING WK-CRN-SCAN-IX FROM 1 BY 1
071900              UNTIL WK-CRN-SCAN-IX > 60
072000        WHEN 2
072100           PERFORM C552-COPY-HOUR-VALUE
072200              THRU C552-COPY-HOUR-VALUE-EX
072300              VARYING WK-CRN-SCAN-IX FROM 1 BY 1
072400              UNTIL WK-CRN-SCAN-IX > 24
072500        WHEN 3
072600           PERFORM C553-COPY-DOM-VALUE
072700              THRU C553-COPY-DOM-VALUE-EX
072800              VARYING WK-CRN-SCAN-IX FROM 1 BY 1
072900              UNTIL WK-CRN-SCAN-IX > 31
073000        WHEN 4
073100           PERFORM C554-COPY-MONTH-VALUE
073200              THRU C554-COPY-MONTH-VALUE-EX
073300              VARYING WK-CRN-SCAN-IX FROM 1 BY 1
073400              UNTIL WK-CRN-SCAN-IX > 12
073500        WHEN 5
073600           PERFORM C555-COPY-DOW-VALUE
073700              THRU C555-COPY-DOW-VALUE-EX
073800              VARYING WK-CRN-SCAN-IX FROM 1 BY 1
073900              UNTIL WK-CRN-SCAN-IX > 7
074000     END-EVALUATE.
074100 C559-STORE-ONE-FIELD-SET-EX.
074200     EXIT.
074300
074400 C551-COPY-MINUTE-VALUE.
074500     MOVE EXPR-VALUE-SET (WK-CRN-SCAN-IX)
074600          TO WK-CRN-HOLD-MINUTE-SET (WK-CRN-SCAN-IX).
074700 C551-COPY-MINUTE-VALUE-EX.
074800     EXIT.
074900 C552-COPY-HOUR-VALUE.
075000     MOVE EXPR-VALUE-SET (WK-CRN-SCAN-IX)
075100          TO WK-CRN-HOLD-HOUR-SET (WK-CRN-SCAN-IX).
075200 C552-COPY-HOUR-VALUE-EX.
075300     EXIT.
075400 C553-COPY-DOM-VALUE.
075500     MOVE EXPR-VALUE-SET (WK-CRN-SCAN-IX)
075600          TO WK-CRN-HOLD-DOM-SET (WK-CRN-SCAN-IX).
075700 C553-COPY-DOM-VALUE-EX.
075800     EXIT.
075900 C554-COPY-MONTH-VALUE.
076000     MOVE EXPR-VALUE-SET (WK-CRN-SCAN-IX)
076100          TO WK-CRN-HOLD-MONTH-SET (WK-CRN-SCAN-IX).
076200 C554-COPY-MONTH-VALUE-EX.
076300     EXIT.
076400 C555-COPY-DOW-VALUE.
076500     MOVE EXPR-VALUE-SET (WK-CRN-SCAN-IX)
076600          TO WK-CRN-HOLD-DOW-SET (WK-CRN-SCAN-IX).
076700 C555-COPY-DOW-VALUE-EX.
076800     EXIT.
076900
077000 C570-COMMIT-MINUTE-SET.
077100     MOVE WK-CRN-HOLD-MINUTE-SET (WK-CRN-SCAN-IX)
077200          TO SKED-MINUTE-SET (SKED-IX WK-CRN-SCAN-IX).
077300 C570-COMMIT-MINUTE-SET-EX.
077400     EXIT.
077500 C571-COMMIT-HOUR-SET.
077600     MOVE WK-CRN-HOLD-HOUR-SET (WK-CRN-SCAN-IX)
077700          TO SKED-HOUR-SET (SKED-IX WK-CRN-SCAN-IX).
077800 C571-COMMIT-HOUR-SET-EX.
077900     EXIT.
078000 C572-COMMIT-DOM-SET.
078100     MOVE WK-CRN-HOLD-DOM-SET (WK-CRN-SCAN-IX)
078200          TO SKED-DOM-SET (SKED-IX WK-CRN-SCAN-IX).
078300 C572-COMMIT-DOM-SET-EX.
078400     EXIT.
078500 C573-COMMIT-MONTH-SET.
078600     MOVE WK-CRN-HOLD-MONTH-SET (WK-CRN-SCAN-IX)
078700          TO SKED-MONTH-SET (SKED-IX WK-CRN-SCAN-IX).
078800 C573-COMMIT-MONTH-SET-EX.
078900     EXIT.
079000 C574-COMMIT-DOW-SET.
079100     MOVE WK-CRN-HOLD-DOW-SET (WK-CRN-SCAN-IX)
079200          TO SKED-DOW-SET (SKED-IX WK-CRN-SCAN-IX).
079300 C574-COMMIT-DOW-SET-EX.
079400     EXIT.
079500
079600*----------------------------------------------------------------*
079700* C600 - FINAL PASS - SUBSTITUTE $NAME VARIABLES INTO EVERY ROW'S*
079800* COMMAND TEXT.  A MATCH MUST BE A WHOLE WORD - THE CHARACTER    *
079900* FOLLOWING THE NAME MUST BE WHITESPACE OR THE END OF THE FIELD  *
080000* (OMJ048 - A SUBSTRING MATCH ONCE CORRUPTED '$DIR2' BY MATCHING *
080100* '$DIR' INSIDE IT).                                             *
080200*----------------------------------------------------------------*
080300 C600-SUBSTITUTE-ALL-VARIABLES.
080400     IF SKED-ROW-COUNT = ZERO OR WK-VAR-ENTRY-COUNT = ZERO
080500        GO TO C699-SUBSTITUTE-ALL-VARIABLES-EX
080600     END-IF.
080700     PERFORM C610-SUBSTITUTE-ONE-ROW
080800        THRU C619-SUBSTITUTE-ONE-ROW-EX
080900        VARYING SKED-IX FROM 1 BY 1
081000        UNTIL SKED-IX > SKED-ROW-COUNT.
081100 C699-SUBSTITUTE-ALL-VARIABLES-EX.
081200     EXIT.
081300
081400 C610-SUBSTITUTE-ONE-ROW.
081500     MOVE SKED-COMMAND (SKED-IX) TO WK-CRN-SUBST-SOURCE.
081600     MOVE SPACES TO WK-CRN-SUBST-RESULT.
081700     MOVE 1 TO WK-CRN-SCAN-IX.
081800     MOVE 1 TO WK-CRN-OUT-IX.
081900 C611-SUBSTITUTE-SCAN-LOOP.
082000     IF WK-CRN-SCAN-IX > 132 OR WK-CRN-OUT-IX > 132
082100        GO TO C619-SUBSTITUTE-ONE-ROW-EX
082200     END-IF.
082300     IF WK-CRN-SUBST-CHAR (WK-CRN-SCAN-IX) = "$"
082400        MOVE "N" TO WK-CRN-KEY-FOUND-SWITCH
082500        PERFORM C620-TEST-ONE-VARIABLE-MATCH
082600           THRU C629-TEST-ONE-VARIABLE-MATCH-EX
082700           VARYING OMJ-VAR-IX FROM 1 BY 1
082800           UNTIL OMJ-VAR-IX > WK-VAR-ENTRY-COUNT
082900              OR WK-CRN-KEY-WAS-FOUND
083000        IF WK-CRN-KEY-WAS-FOUND
083100           GO TO C611-SUBSTITUTE-SCAN-LOOP
083200        END-IF
083300     END-IF.
083400     MOVE WK-CRN-SUBST-CHAR (WK-CRN-SCAN-IX)
083500          TO WK-CRN-SUBST-RCHAR (WK-CRN-OUT-IX).
083600     ADD 1 TO WK-CRN-SCAN-IX.
083700     ADD 1 TO WK-CRN-OUT-IX.
083800     GO TO C611-SUBSTITUTE-SCAN-LOOP.
083900 C619-SUBSTITUTE-ONE-ROW-EX.
084000     MOVE WK-CRN-SUBST-RESULT TO SKED-COMMAND (SKED-IX).
084100     EXIT.
084200
084300 C620-TEST-ONE-VARIABLE-MATCH.
084400     IF NOT VAR-IS-IN-USE (OMJ-VAR-IX)
084500        GO TO C629-TEST-ONE-VARIABLE-MATCH-EX
084600     END-IF.
084700     COMPUTE WK-CRN-TOKEN-END =
084800             WK-CRN-SCAN-IX + VAR-NAME-LEN (OMJ-VAR-IX).
084900     IF WK-CRN-TOKEN-END > 132
085000        GO TO C629-TEST-ONE-VARIABLE-MATCH-EX
085100     END-IF.
085200     IF WK-CRN-SUBST-SOURCE
085300           (WK-CRN-SCAN-IX + 1 : VAR-NAME-LEN (OMJ-VAR-IX))
085400        NOT = VAR-NAME (OMJ-VAR-IX)
085500              (1 : VAR-NAME-LEN (OMJ-VAR-IX))
085600        GO TO C629-TEST-ONE-VARIABLE-MATCH-EX
085700     END-IF.
085800     IF WK-CRN-TOKEN-END < 132
085900        IF WK-CRN-SUBST-CHAR (WK-CRN-TOKEN-END + 1) NOT = SPACE
086000           GO TO C629-TEST-ONE-VARIABLE-MATCH-EX
086100        END-IF
086200     END-IF.
086300     IF VAR-VALUE-LEN (OMJ-VAR-IX) > 0
086400        COMPUTE WK-CRN-TOKEN-LEN =
086500                WK-CRN-OUT-IX + VAR-VALUE-LEN (OMJ-VAR-IX) - 1
086600        IF WK-CRN-TOKEN-LEN NOT GREATER THAN 132
086700           MOVE VAR-VALUE (OMJ-VAR-IX)
086800                (1 : VAR-VALUE-LEN (OMJ-VAR-IX))
086900                TO WK-CRN-SUBST-RESULT
087000                   (WK-CRN-OUT-IX : VAR-VALUE-LEN (OMJ-VAR-IX))
087100           ADD VAR-VALUE-LEN (OMJ-VAR-IX) TO WK-CRN-OUT-IX
087200        END-IF
087300     END-IF.
087400     COMPUTE WK-CRN-SCAN-IX =
087500             WK-CRN-SCAN-IX + 1 + VAR-NAME-LEN (OMJ-VAR-IX).
087600     MOVE "Y" TO WK-CRN-KEY-FOUND-SWITCH.
087700 C629-TEST-ONE-VARIABLE-MATCH-EX.
087800     EXIT.
087900
088000*----------------------------------------------------------------*
088100* D-SERIES - CHARACTER-LEVEL SCANNING HELPERS                    *
088200*----------------------------------------------------------------*
088300 D100-FIND-FIRST-EQUALS.
088400     MOVE ZERO TO WK-CRN-EQUALS-POS.
088500     PERFORM D110-TEST-ONE-CHAR
088600        THRU D110-TEST-ONE-CHAR-EX
088700        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
088800        UNTIL WK-CRN-SCAN-IX > WK-CRN-TRIM-LEN
088900           OR WK-CRN-EQUALS-POS NOT = ZERO.
089000 D199-FIND-FIRST-EQUALS-EX.
089100     EXIT.
089200 D110-TEST-ONE-CHAR.
089300     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) = "="
089400        MOVE WK-CRN-SCAN-IX TO WK-CRN-EQUALS-POS
089500     END-IF.
089600 D110-TEST-ONE-CHAR-EX.
089700     EXIT.
089800
089900 D200-FIND-QUOTE-BOUNDS.
090000     PERFORM D210-TEST-CHAR-AFTER-EQ
090100        THRU D210-TEST-CHAR-AFTER-EQ-EX
090200        VARYING WK-CRN-SCAN-IX FROM WK-CRN-EQUALS-POS + 1 BY 1
090300        UNTIL WK-CRN-SCAN-IX > WK-CRN-TRIM-LEN
090400           OR WK-CRN-QUOTE1-POS NOT = ZERO.
090500     PERFORM D220-TEST-LAST-QUOTE-CHAR
090600        THRU D220-TEST-LAST-QUOTE-CHAR-EX
090700        VARYING WK-CRN-SCAN-IX FROM WK-CRN-TRIM-LEN BY -1
090800        UNTIL WK-CRN-SCAN-IX < 1
090900           OR WK-CRN-QUOTE2-POS NOT = ZERO.
091000 D299-FIND-QUOTE-BOUNDS-EX.
091100     EXIT.
091200 D210-TEST-CHAR-AFTER-EQ.
091300     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) = QUOTE
091400        MOVE WK-CRN-SCAN-IX TO WK-CRN-QUOTE1-POS
091500     END-IF.
091600 D210-TEST-CHAR-AFTER-EQ-EX.
091700     EXIT.
091800 D220-TEST-LAST-QUOTE-CHAR.
091900     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) = QUOTE
092000        MOVE WK-CRN-SCAN-IX TO WK-CRN-QUOTE2-POS
092100     END-IF.
092200 D220-TEST-LAST-QUOTE-CHAR-EX.
092300     EXIT.
092400
092500 D300-TEST-CHARS-BEFORE-EQUALS.
092600     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) = SPACE OR
092700        WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) = QUOTE
092800        MOVE "Y" TO WK-CRN-SPACE-FOUND-FLAG
092900     END-IF.
093000 D399-TEST-CHARS-BEFORE-EQUALS-EX.
093100     EXIT.
093200
093300*----------------------------------------------------------------*
093400* D400 - SPLIT THE NEXT WHITESPACE-DELIMITED TOKEN FROM THE LINE,*
093500* ADVANCING WK-CRN-SCAN-IX PAST IT.  WK-CRN-TOK-IX IS THE TABLE  *
093600* SUBSCRIPT SUPPLIED BY THE CALLER'S PERFORM VARYING.            *
093700*----------------------------------------------------------------*
093800 D400-SPLIT-NEXT-TOKEN.
093900     PERFORM D410-SKIP-LEADING-BLANKS
094000        THRU D419-SKIP-LEADING-BLANKS-EX.
094100     IF WK-CRN-SCAN-IX > WK-CRN-TRIM-LEN
094200        MOVE "Y" TO WK-CRN-SPLIT-FAIL-FLAG
094300        GO TO D499-SPLIT-NEXT-TOKEN-EX
094400     END-IF.
094500     MOVE WK-CRN-SCAN-IX TO WK-CRN-TOKEN-START.
094600     PERFORM D420-FIND-TOKEN-END
094700        THRU D429-FIND-TOKEN-END-EX.
094800     COMPUTE WK-CRN-TOKEN-LEN =
094900             WK-CRN-TOKEN-END - WK-CRN-TOKEN-START + 1.
095000     MOVE SPACES TO WK-CRN-FIELD-TOKEN (WK-CRN-TOK-IX).
095100     IF WK-CRN-TOKEN-LEN > 20
095200        MOVE 20 TO WK-CRN-TOKEN-LEN
095300     END-IF.
095400     MOVE WK-CRN-TRIMMED-LINE
095500          (WK-CRN-TOKEN-START : WK-CRN-TOKEN-LEN)
095600          TO WK-CRN-FIELD-TOKEN (WK-CRN-TOK-IX).
095700     MOVE WK-CRN-TOK-IX TO WK-CRN-TOKEN-COUNT.
095800     COMPUTE WK-CRN-SCAN-IX = WK-CRN-TOKEN-END + 1.
095900 D499-SPLIT-NEXT-TOKEN-EX.
096000     EXIT.
096100
096200 D410-SKIP-LEADING-BLANKS.
096300     IF WK-CRN-SCAN-IX > WK-CRN-TRIM-LEN
096400        GO TO D419-SKIP-LEADING-BLANKS-EX
096500     END-IF.
096600     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) NOT = SPACE
096700        GO TO D419-SKIP-LEADING-BLANKS-EX
096800     END-IF.
096900     ADD 1 TO WK-CRN-SCAN-IX.
097000     GO TO D410-SKIP-LEADING-BLANKS.
097100 D419-SKIP-LEADING-BLANKS-EX.
097200     EXIT.
097300
097400 D420-FIND-TOKEN-END.
097500     MOVE WK-CRN-SCAN-IX TO WK-CRN-TOKEN-END.
097600 D421-FIND-TOKEN-END-LOOP.
097700     IF WK-CRN-TOKEN-END + 1 > WK-CRN-TRIM-LEN
097800        GO TO D429-FIND-TOKEN-END-EX
097900     END-IF.
098000     IF WK-CRN-LINE-CHAR (WK-CRN-TOKEN-END + 1) = SPACE
098100        GO TO D429-FIND-TOKEN-END-EX
098200     END-IF.
098300     ADD 1 TO WK-CRN-TOKEN-END.
098400     GO TO D421-FIND-TOKEN-END-LOOP.
098500 D429-FIND-TOKEN-END-EX.
098600     EXIT.
098700
098800 D500-SKIP-TRAILING-BLANKS.
098900     IF WK-CRN-SCAN-IX > WK-CRN-TRIM-LEN
099000        GO TO D599-SKIP-TRAILING-BLANKS-EX
099100     END-IF.
099200     IF WK-CRN-LINE-CHAR (WK-CRN-SCAN-IX) NOT = SPACE
099300        GO TO D599-SKIP-TRAILING-BLANKS-EX
099400     END-IF.
099500     ADD 1 TO WK-CRN-SCAN-IX.
099600     GO TO D500-SKIP-TRAILING-BLANKS.
099700 D599-SKIP-TRAILING-BLANKS-EX.
099800     EXIT.
099900
100000*----------------------------------------------------------------*
100100* D600 - COLLAPSE RUNS OF WHITESPACE IN THE RAW COMMAND TEXT DOWN*
100200* TO A SINGLE SPACE, TRIMMING A TRAILING COLLAPSED SPACE IF ONE  *
100300* REMAINS AT THE END                                             *
100400*----------------------------------------------------------------*
100500 D600-COLLAPSE-COMMAND-TEXT.
100600     MOVE SPACES TO WK-CRN-COMMAND-COLLAPSED.
100700     MOVE "Y" TO WK-CRN-LAST-WAS-SPACE-FLAG.
100800     MOVE 1 TO WK-CRN-OUT-IX.
100900     PERFORM D610-COLLAPSE-ONE-CHAR
101000        THRU D610-COLLAPSE-ONE-CHAR-EX
101100        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
101200        UNTIL WK-CRN-SCAN-IX > WK-CRN-COMMAND-RAW-LEN
101300           OR WK-CRN-OUT-IX > 132.
101400     IF WK-CRN-OUT-IX > 1 AND
101500        WK-CRN-COMMAND-COLLAPSED
101600           (WK-CRN-OUT-IX - 1 : 1) = SPACE
101700        SUBTRACT 1 FROM WK-CRN-OUT-IX
101800     END-IF.
101900 D699-COLLAPSE-COMMAND-TEXT-EX.
102000     EXIT.
102100
102200 D610-COLLAPSE-ONE-CHAR.
102300     IF WK-CRN-COMMAND-CHAR (WK-CRN-SCAN-IX) = SPACE
102400        IF NOT WK-CRN-LAST-CHAR-WAS-SPACE
102500           MOVE SPACE TO WK-CRN-COMMAND-COLLAPSED
102600                            (WK-CRN-OUT-IX : 1)
102700           ADD 1 TO WK-CRN-OUT-IX
102800           MOVE "Y" TO WK-CRN-LAST-WAS-SPACE-FLAG
102900        END-IF
103000     ELSE
103100        MOVE WK-CRN-COMMAND-CHAR (WK-CRN-SCAN-IX)
103200             TO WK-CRN-COMMAND-COLLAPSED (WK-CRN-OUT-IX : 1)
103300        ADD 1 TO WK-CRN-OUT-IX
103400        MOVE "N" TO WK-CRN-LAST-WAS-SPACE-FLAG
103500     END-IF.
103600 D610-COLLAPSE-ONE-CHAR-EX.
103700     EXIT.
103800
103900 D800-FIND-EQUALS-IN-PAIR.
104000     MOVE ZERO TO WK-CRN-EQUALS-POS.
104100     PERFORM D810-TEST-ONE-PAIR-CHAR
104200        THRU D810-TEST-ONE-PAIR-CHAR-EX
104300        VARYING WK-CRN-SCAN-IX FROM 1 BY 1
104400        UNTIL WK-CRN-SCAN-IX > 60
104500           OR WK-CRN-EQUALS-POS NOT = ZERO.
104600 D899-FIND-EQUALS-IN-PAIR-EX.
104700     EXIT.
104800 D810-TEST-ONE-PAIR-CHAR.
104900     IF WK-CRN-PAIR-CHAR (WK-CRN-SCAN-IX) = "="
105000        MOVE WK-CRN-SCAN-IX TO WK-CRN-EQUALS-POS
105100     END-IF.
105200 D810-TEST-ONE-PAIR-CHAR-EX.
105300     EXIT.
105400
105500 D900-FIND-GEN-LAST-NON-BLANK.
105600     MOVE ZERO TO WK-CRN-GEN-LEN.
105700     PERFORM D910-TEST-ONE-GEN-CHAR
105800        THRU D910-TEST-ONE-GEN-CHAR-EX
105900        VARYING WK-CRN-SCAN-IX FROM 100 BY -1
106000        UNTIL WK-CRN-SCAN-IX < 1
106100           OR WK-CRN-GEN-LEN NOT = ZERO.
106200 D999-FIND-GEN-LAST-NON-BLANK-EX.
106300     EXIT.
106400 D910-TEST-ONE-GEN-CHAR.
106500     IF WK-CRN-GEN-CHAR (WK-CRN-SCAN-IX) NOT = SPACE
106600        MOVE WK-CRN-SCAN-IX TO WK-CRN-GEN-LEN
106700     END-IF.
106800 D910-TEST-ONE-GEN-CHAR-EX.
106900     EXIT.
107000
107100*----------------------------------------------------------------*
107200 Y900-ABNORMAL-TERMINATION.
107300*----------------------------------------------------------------*
107400     PERFORM Z000-END-PROGRAM-ROUTINE
107500        THRU Z099-END-PROGRAM-ROUTINE-EX.
107600     EXIT PROGRAM.
107700
107800*----------------------------------------------------------------*
107900 Z000-END-PROGRAM-ROUTINE.
108000*----------------------------------------------------------------*
108100     CLOSE OMJ-SCHEDULE-FILE.
108200*----------------------------------------------------------------*
108300 Z099-END-PROGRAM-ROUTINE-EX.
108400*----------------------------------------------------------------*
108500     EXIT.
